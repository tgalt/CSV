*--------------------------------------------------------------*
*
*               @BANNER_START@
*      sumwamt.cpy
*      Midstate Distributing - Cash Application
*      Element of the AR/Loan Accounting batch utility suite
*               @BANNER_END@
*
*--------------------------------------------------------------*
*
* Layout of one candidate amount read by SUMFIND. ROW-ID is the
* position of the row on the input extract, carried through the
* sort and the search so a match can be reported back in terms
* the user who pulled the extract will recognize.
*
     05  AMT-REC.
         10  AMT-ROW-ID            PIC 9(6).
         10  AMT-AMOUNT            PIC S9(9)V99.
         10  FILLER                PIC X(15).
     05  AMT-REC-X REDEFINES AMT-REC
                                   PIC X(32).
*
* AMT-REC-X gives the trace DISPLAY in Z-ABEND-RUN one field to
* dump instead of two - left over from tracking down AR-0501.
*
