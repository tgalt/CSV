*--------------------------------------------------------------*
*
*               @BANNER_START@
*      dupwout.cpy
*      Midstate Distributing - AR / Loan Accounting
*      Element of the AR/Loan Accounting batch utility suite
*               @BANNER_END@
*
*--------------------------------------------------------------*
*
* Layout of one row written to the duplicate report. Both the
* original row and every duplicate of it are written in this
* layout, carrying the group number and the original's record
* number along with the full transaction content.
*
     05  DUP-OUT-RECORD.
         10  DUP-OUT-GROUP         PIC 9(4).
         10  DUP-OUT-ORIG-ROW      PIC 9(6).
         10  DUP-OUT-INV-NO        PIC X(10).
         10  DUP-OUT-CUST-ID       PIC X(7).
         10  DUP-OUT-TRAN-DATE     PIC 9(8).
         10  DUP-OUT-TD-X REDEFINES DUP-OUT-TRAN-DATE.
             15  DUP-OUT-TD-YYYY   PIC 9(4).
             15  DUP-OUT-TD-MM     PIC 9(2).
             15  DUP-OUT-TD-DD     PIC 9(2).
         10  DUP-OUT-ITEM-CODE     PIC X(10).
         10  DUP-OUT-AMOUNT        PIC S9(9)V99.
         10  FILLER                PIC X(10).
