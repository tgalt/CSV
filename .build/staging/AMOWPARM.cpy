*--------------------------------------------------------------*
*
*               @BANNER_START@
*      amowparm.cpy
*      Midstate Distributing - AR / Loan Accounting
*      Element of the AR/Loan Accounting batch utility suite
*               @BANNER_END@
*
*--------------------------------------------------------------*
*
* Layout of the single run-parameter card read by AMORT at the
* start of the run. One card drives one amortization schedule;
* the principal, the nominal annual rate, the term, any extra
* principal applied to every payment, and an optional first
* payment date are all supplied here.
*
     05  AMO-PARM-RECORD.
*
*        Loan principal, must be greater than zero.
*
         10  AMO-PRINCIPAL         PIC S9(9)V99.
*
*        Annual interest rate expressed as a percentage, e.g.
*        6.50000 means six and one half percent per annum.
*
         10  AMO-ANNUAL-RATE-PCT   PIC S9(3)V9(5).
*
*        Number of level monthly payments, minimum one.
*
         10  AMO-TERM-MONTHS       PIC 9(4).
*
*        Extra principal applied on top of the scheduled
*        principal portion of every payment. Zero if none.
*
         10  AMO-EXTRA-PRINCIPAL   PIC S9(7)V99.
*
*        First payment date YYYYMMDD, zero if the schedule is
*        not to be dated.
*
         10  AMO-START-DATE        PIC 9(8).
         10  FILLER                PIC X(30).
