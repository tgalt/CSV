 IDENTIFICATION DIVISION.
 PROGRAM-ID.    AMORT.
 AUTHOR.        R. HUFFMAN.
 INSTALLATION.  MIDSTATE DISTRIBUTING - COLUMBUS.
 DATE-WRITTEN.  MARCH 1988.
 DATE-COMPILED.
 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
*
*-------------------------------------------------------------*
*
*               @BANNER_START@
*      amort.cbl
*      Midstate Distributing - AR / Loan Accounting
*      Element of the AR/Loan Accounting batch utility suite
*               @BANNER_END@
*
*-------------------------------------------------------------*
*
***************************************************************
*     DESCRIPTION
*
* This program builds a fixed-rate, fully amortizing loan
* payment schedule from a single run-parameter card. It will
* apply an optional extra principal payment to every period
* and, if a first payment date is supplied, will date every
* row of the schedule. A summary of payments made, total
* interest and total cash paid is printed after the schedule.
*
***************************************************************
*     AMENDMENT HISTORY
*
*     DATE      PROGRMR  TICKET    DESCRIPTION
*
*     03/14/88  RLH      -------   ORIGINAL PROGRAM. {TAG:AR-0001}
*     09/02/89  RLH      AR-0142   ADD EXTRA PRINCIPAL {TAG:AR-0142}
*                                  OPTION PER PAYMENT.
*     02/11/91  DWO      AR-0219   FIX FINAL PERIOD CAP {TAG:AR-0219}
*                                  SO BALANCE NEVER GOES
*                                  NEGATIVE.
*     07/19/93  CKA      AR-0304   ADD OPTIONAL FIRST    {TAG:AR-0304}
*                                  PAYMENT DATE, CLAMP
*                                  SHORT MONTHS.
*     11/30/98  TLV      Y2K-0051  EXPAND DATE FIELDS TO {TAG:Y2K0051}
*                                  8 BYTE YYYYMMDD (Y2K).
*     04/02/01  MJP      AR-0388   ROUND INTEREST PER    {TAG:AR-0388}
*                                  PERIOD HALF-UP, NOT
*                                  TRUNCATED.
*     10/15/04  MJP      AR-0441   ECHO FIRST FIVE ROWS  {TAG:AR-0441}
*                                  OF SCHEDULE ON THE
*                                  SUMMARY PRINT.
*
***************************************************************
*     FILES
*
*     AMOPARM  - AMO-PARM-FILE  - run parameter card, input
*     AMOSCHD  - AMO-SCHED-FILE - amortization schedule, output
*     AMOPRINT - AMO-PRINT-FILE - summary report, output
*
***************************************************************
*     COPYBOOKS
*
*     AMOWPARM - Layout of the run parameter card.
*     AMOWSCHD - Layout of one amortization schedule row.
*
***************************************************************
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT AMO-PARM-FILE  ASSIGN TO AMOPARM
            FILE STATUS IS WS-AMOPARM-STATUS.
     SELECT AMO-SCHED-FILE ASSIGN TO AMOSCHD
            FILE STATUS IS WS-AMOSCHD-STATUS.
     SELECT AMO-PRINT-FILE ASSIGN TO AMOPRINT
            FILE STATUS IS WS-AMOPRNT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
*
 FD  AMO-PARM-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  AMO-PARM-RECORD.
     COPY AMOWPARM.
*
 FD  AMO-SCHED-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  AMO-SCHED-REC.
     COPY AMOWSCHD.
*
 FD  AMO-PRINT-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  AMO-PRINT-LINE               PIC X(80).
*
 WORKING-STORAGE SECTION.
*
 01  FILLER.
     05  FILLER                  PIC X(36) VALUE
         '********  AMORT WORKING STORAGE ****'.
     05  WS-AMOPARM-STATUS       PIC X(2)  VALUE SPACES.
     05  WS-AMOSCHD-STATUS       PIC X(2)  VALUE SPACES.
     05  WS-AMOPRNT-STATUS       PIC X(2)  VALUE SPACES.
*
***************************************************************
*    RATE AND PAYMENT WORK AREA - CARRIED TO NINE DECIMAL
*    PLACES SO THE COMPOUND FACTOR DOES NOT LOSE PRECISION
*    OVER A LONG TERM.
***************************************************************
*
 01  WS-RATE-WORK.
     05  WS-RATE-MONTHLY         PIC S9(3)V9(9) COMP-3.
     05  WS-ONE-PLUS-RATE        PIC S9(3)V9(9) COMP-3.
     05  WS-COMPOUND-FACTOR      PIC S9(9)V9(9) COMP-3
                                 VALUE 1.
     05  WS-COMPOUND-FACTOR-X REDEFINES WS-COMPOUND-FACTOR
                                 PIC S9(9)V99.
     05  WS-COMPOUND-IX          PIC 9(4) COMP.
     05  WS-LEVEL-PAYMENT        PIC S9(9)V99.
*
 01  WS-SCHEDULE-WORK.
     05  WS-PERIOD               PIC 9(4) COMP.
     05  WS-BALANCE              PIC S9(9)V99.
     05  WS-INTEREST             PIC S9(9)V99.
     05  WS-PRINCIPAL-PART       PIC S9(9)V99.
     05  WS-EXTRA-PART           PIC S9(7)V99.
     05  WS-TOTAL-PRINCIPAL      PIC S9(9)V99.
     05  WS-PAYMENT              PIC S9(9)V99.
     05  WS-PAYMENT-DATE         PIC 9(8).
     05  WS-PAYMENT-COUNT        PIC 9(4) COMP.
*
 01  WS-TOTALS.
     05  WS-TOTAL-INTEREST       PIC S9(11)V99 VALUE 0.
     05  WS-TOTAL-PAID           PIC S9(11)V99 VALUE 0.
*
***************************************************************
*    DATE ARITHMETIC WORK AREA - USED BY Y-ADD-MONTHS TO
*    CLAMP THE PAYMENT DATE TO THE LAST DAY OF A SHORT MONTH.
*    {TAG:AR-0304}
***************************************************************
*
 01  WS-WORK-DATE                PIC 9(8) VALUE 0.
 01  WS-WORK-DATE-PARTS REDEFINES WS-WORK-DATE.
     05  WS-WORK-YYYY             PIC 9(4).
     05  WS-WORK-MM               PIC 9(2).
     05  WS-WORK-DD               PIC 9(2).
 01  WS-MONTHS-TO-ADD             PIC 9(4) COMP.
 01  WS-MONTH-LENGTHS.
     05  WS-ML-TABLE              PIC 9(2) OCCURS 12 TIMES
             VALUES ARE 31 28 31 30 31 30 31 31 30 31 30 31.
 01  WS-TARGET-MONTH               PIC 9(2) COMP.
 01  WS-TARGET-MONTH0              PIC 9(2) COMP.
 01  WS-TARGET-YEAR                PIC 9(4) COMP.
 01  WS-TARGET-LENGTH              PIC 9(2) COMP.
 01  WS-MM0                        PIC 9(4) COMP.
 01  WS-YEARS-ADDED                PIC 9(4) COMP.
 01  WS-REM-4                      PIC 9(2) COMP.
 01  WS-REM-100                    PIC 9(2) COMP.
 01  WS-REM-400                    PIC 9(4) COMP.
 01  WS-DIVIDE-QUOT                PIC 9(4) COMP.
*
***************************************************************
*    FIRST FIVE SCHEDULE ROWS, HELD FOR THE SANITY CHECK
*    ECHOED ON THE SUMMARY PRINT.  {TAG:AR-0441}
***************************************************************
*
 01  WS-FIRST-FIVE-TABLE.
     05  WS-FIRST-FIVE OCCURS 5 TIMES
             INDEXED BY WS-FF-IX.
         10  WS-FF-PERIOD          PIC 9(4).
         10  WS-FF-PAYMENT-DATE    PIC 9(8).
         10  WS-FF-PAYMENT         PIC S9(9)V99.
         10  WS-FF-INTEREST        PIC S9(9)V99.
         10  WS-FF-BALANCE         PIC S9(9)V99.
*
***************************************************************
*    WS-FF-HOLD CATCHES THE PERIOD DATA IN PLAY WHEN A
*    PAYMENT/INTEREST SANITY CHECK TRIPS, SO Z-ABEND-RUN CAN
*    ECHO IT.  WS-FF-HOLD-X IS THE BYTE IMAGE FOR THAT
*    DISPLAY.  {TAG:AR-0452}
***************************************************************
*
 01  WS-FF-HOLD.
     05  WS-FFH-PERIOD             PIC 9(4).
     05  WS-FFH-PAYMENT-DATE       PIC 9(8).
     05  WS-FFH-PAYMENT            PIC S9(9)V99.
     05  WS-FFH-INTEREST           PIC S9(9)V99.
     05  WS-FFH-BALANCE            PIC S9(9)V99.
 01  WS-FF-HOLD-X REDEFINES WS-FF-HOLD PIC X(45).
*
 01  WS-ABEND-MESSAGE             PIC X(60) VALUE SPACES.
*
 01  WS-PRINT-LINES.
     05  WS-PL-PAYMENTS.
         10  FILLER                PIC X(17) VALUE
             'PAYMENTS MADE:   '.
         10  WS-PL-PAYMENT-CNT     PIC ZZZ9.
     05  WS-PL-INTEREST.
         10  FILLER                PIC X(17) VALUE
             'TOTAL INTEREST:  '.
         10  WS-PL-INTEREST-AMT    PIC $Z,ZZZ,ZZ9.99.
     05  WS-PL-PAID.
         10  FILLER                PIC X(17) VALUE
             'TOTAL PAID:      '.
         10  WS-PL-PAID-AMT        PIC $Z,ZZZ,ZZ9.99.
     05  WS-PL-ECHO-ROW.
         10  FILLER                PIC X(7) VALUE SPACES.
         10  WS-PL-ECHO-PERIOD     PIC ZZZ9.
         10  FILLER                PIC X(2) VALUE SPACES.
         10  WS-PL-ECHO-DATE       PIC 9(8).
         10  FILLER                PIC X(2) VALUE SPACES.
         10  WS-PL-ECHO-PAYMENT    PIC $Z,ZZZ,ZZ9.99.
         10  FILLER                PIC X(2) VALUE SPACES.
         10  WS-PL-ECHO-INTEREST   PIC $Z,ZZZ,ZZ9.99.
         10  FILLER                PIC X(2) VALUE SPACES.
         10  WS-PL-ECHO-BALANCE    PIC $Z,ZZZ,ZZ9.99.
*
 PROCEDURE DIVISION.
*
 AMORT-MAIN SECTION.
*
 AMORT-010.
     OPEN INPUT  AMO-PARM-FILE.
     OPEN OUTPUT AMO-SCHED-FILE.
     OPEN OUTPUT AMO-PRINT-FILE.
     PERFORM A-VALIDATE-PARM.
*
 AMORT-020.
     PERFORM B-010 THRU END-B-COMPUTE-PAYMENT.
*
 AMORT-030.
     MOVE 1                TO WS-PERIOD.
     MOVE AMO-PRINCIPAL     TO WS-BALANCE.
     MOVE AMO-START-DATE    TO WS-PAYMENT-DATE.
     MOVE 0                 TO WS-PAYMENT-COUNT.
     MOVE 0                 TO WS-TOTAL-INTEREST WS-TOTAL-PAID.
     PERFORM C-BUILD-SCHEDULE THRU C-EXIT
         UNTIL WS-BALANCE NOT GREATER THAN ZERO
            OR WS-PERIOD GREATER THAN AMO-TERM-MONTHS.
*
 AMORT-040.
     PERFORM D-010 THRU END-D-PRINT-SUMMARY.
*
 AMORT-050.
     CLOSE AMO-PARM-FILE.
     CLOSE AMO-SCHED-FILE.
     CLOSE AMO-PRINT-FILE.
     STOP RUN.
*
 END-AMORT-MAIN.
     EXIT.
     EJECT.
*
***************************************************************
*    A-VALIDATE-PARM READS THE ONE PARAMETER CARD AND CHECKS
*    THAT THE VALUES MAKE SENSE BEFORE ANY MONEY IS COMPUTED.
***************************************************************
*
 A-VALIDATE-PARM SECTION.
*
 A-010.
     READ AMO-PARM-FILE
         AT END
             MOVE 'NO PARAMETER CARD PRESENT' TO WS-ABEND-MESSAGE
             PERFORM Z-ABEND-RUN
     END-READ.
*
 A-020.
     IF  AMO-PRINCIPAL NOT GREATER THAN ZERO
         MOVE 'PRINCIPAL MUST BE GREATER THAN ZERO'
             TO WS-ABEND-MESSAGE
         PERFORM Z-ABEND-RUN
     END-IF.
     IF  AMO-TERM-MONTHS LESS THAN 1
         MOVE 'TERM MONTHS MUST BE AT LEAST ONE'
             TO WS-ABEND-MESSAGE
         PERFORM Z-ABEND-RUN
     END-IF.
     IF  AMO-ANNUAL-RATE-PCT LESS THAN ZERO
         MOVE 'ANNUAL RATE MAY NOT BE NEGATIVE'
             TO WS-ABEND-MESSAGE
         PERFORM Z-ABEND-RUN
     END-IF.
     IF  AMO-EXTRA-PRINCIPAL LESS THAN ZERO
         MOVE 'EXTRA PRINCIPAL MAY NOT BE NEGATIVE'
             TO WS-ABEND-MESSAGE
         PERFORM Z-ABEND-RUN
     END-IF.
*
 END-A-VALIDATE-PARM.
     EXIT.
     EJECT.
*
***************************************************************
*    B-COMPUTE-PAYMENT DERIVES THE MONTHLY RATE AND THE LEVEL
*    PAYMENT. THE COMPOUND FACTOR (1+R)**N IS BUILT BY REPEAT-
*    ED MULTIPLICATION RATHER THAN AN INTRINSIC FUNCTION, KEPT
*    AT NINE DECIMAL PLACES OF INTERMEDIATE PRECISION.
***************************************************************
*
 B-COMPUTE-PAYMENT SECTION.
*
 B-010.
     COMPUTE WS-RATE-MONTHLY ROUNDED =
         (AMO-ANNUAL-RATE-PCT / 100) / 12.
*
 B-020.
     IF  WS-RATE-MONTHLY = ZERO
         COMPUTE WS-LEVEL-PAYMENT ROUNDED =
             AMO-PRINCIPAL / AMO-TERM-MONTHS
     ELSE
         ADD 1 TO WS-RATE-MONTHLY GIVING WS-ONE-PLUS-RATE
         MOVE 1 TO WS-COMPOUND-FACTOR
         PERFORM B-030 WITH TEST AFTER
             VARYING WS-COMPOUND-IX FROM 1 BY 1
             UNTIL WS-COMPOUND-IX NOT LESS THAN AMO-TERM-MONTHS
         COMPUTE WS-LEVEL-PAYMENT ROUNDED =
             (AMO-PRINCIPAL * WS-RATE-MONTHLY
                 * WS-COMPOUND-FACTOR)
                 / (WS-COMPOUND-FACTOR - 1)
     END-IF.
*
 END-B-COMPUTE-PAYMENT.
     EXIT.
     EJECT.
*
 B-030.
     COMPUTE WS-COMPOUND-FACTOR ROUNDED =
         WS-COMPOUND-FACTOR * WS-ONE-PLUS-RATE.
*
***************************************************************
*    C-BUILD-SCHEDULE COMPUTES ONE PERIOD OF THE SCHEDULE AND
*    WRITES ONE AMO-SCHED-REC. THE FINAL PERIOD PRINCIPAL IS
*    CAPPED AT THE REMAINING BALANCE.  {TAG:AR-0219}
***************************************************************
*
 C-BUILD-SCHEDULE SECTION.
*
 C-010.
     MOVE WS-LEVEL-PAYMENT TO WS-PAYMENT.
     MOVE AMO-EXTRA-PRINCIPAL TO WS-EXTRA-PART.
     COMPUTE WS-INTEREST ROUNDED =
         WS-BALANCE * WS-RATE-MONTHLY.
*
 C-020.
     COMPUTE WS-PRINCIPAL-PART = WS-PAYMENT - WS-INTEREST.
     IF  WS-PRINCIPAL-PART LESS THAN ZERO
         MOVE WS-PERIOD            TO WS-FFH-PERIOD
         MOVE WS-PAYMENT-DATE      TO WS-FFH-PAYMENT-DATE
         MOVE WS-PAYMENT           TO WS-FFH-PAYMENT
         MOVE WS-INTEREST          TO WS-FFH-INTEREST
         MOVE WS-BALANCE           TO WS-FFH-BALANCE
         MOVE 'PAYMENT TOO SMALL TO COVER INTEREST'
             TO WS-ABEND-MESSAGE
         PERFORM Z-ABEND-RUN
     END-IF.
*
 C-030.
     COMPUTE WS-TOTAL-PRINCIPAL =
         WS-PRINCIPAL-PART + AMO-EXTRA-PRINCIPAL.
     IF  WS-TOTAL-PRINCIPAL GREATER THAN WS-BALANCE
         MOVE WS-BALANCE TO WS-TOTAL-PRINCIPAL
         COMPUTE WS-EXTRA-PART =
             WS-TOTAL-PRINCIPAL - WS-PRINCIPAL-PART
         IF  WS-EXTRA-PART LESS THAN ZERO
             MOVE 0 TO WS-EXTRA-PART
         END-IF
         COMPUTE WS-PAYMENT = WS-INTEREST + WS-TOTAL-PRINCIPAL
     END-IF.
*
 C-040.
     COMPUTE WS-BALANCE ROUNDED =
         WS-BALANCE - WS-TOTAL-PRINCIPAL.
     PERFORM Y-010 THRU END-Y-ADD-MONTHS.
*
 C-050.
     MOVE WS-PERIOD          TO AMO-SC-PERIOD.
     MOVE WS-PAYMENT-DATE    TO AMO-SC-PAYMENT-DATE.
     MOVE WS-PAYMENT         TO AMO-SC-PAYMENT.
     MOVE WS-INTEREST        TO AMO-SC-INTEREST.
     MOVE WS-PRINCIPAL-PART  TO AMO-SC-PRINCIPAL-PART.
     MOVE WS-EXTRA-PART      TO AMO-SC-EXTRA-PART.
     MOVE WS-TOTAL-PRINCIPAL TO AMO-SC-TOTAL-PRIN.
     MOVE WS-BALANCE         TO AMO-SC-BALANCE.
     WRITE AMO-SCHED-REC.
*
 C-060.
     IF  WS-PERIOD NOT GREATER THAN 5
         SET WS-FF-IX TO WS-PERIOD
         MOVE WS-PERIOD       TO WS-FF-PERIOD (WS-FF-IX)
         MOVE WS-PAYMENT-DATE TO WS-FF-PAYMENT-DATE (WS-FF-IX)
         MOVE WS-PAYMENT      TO WS-FF-PAYMENT (WS-FF-IX)
         MOVE WS-INTEREST     TO WS-FF-INTEREST (WS-FF-IX)
         MOVE WS-BALANCE      TO WS-FF-BALANCE (WS-FF-IX)
     END-IF.
*
 C-070.
     ADD WS-INTEREST TO WS-TOTAL-INTEREST.
     ADD WS-PAYMENT  TO WS-TOTAL-PAID.
     ADD 1 TO WS-PAYMENT-COUNT.
     ADD 1 TO WS-PERIOD.
*
 C-EXIT.
     EXIT.
     EJECT.
*
***************************************************************
*    Y-ADD-MONTHS DATES THE CURRENT PERIOD. PAYMENT K IS DATED
*    START-DATE PLUS (K-1) MONTHS; WHEN THE ANCHOR DAY EXCEEDS
*    THE TARGET MONTH LENGTH, IT IS CLAMPED TO THE LAST DAY OF
*    THAT MONTH.  {TAG:AR-0304}
***************************************************************
*
 Y-ADD-MONTHS SECTION.
*
 Y-010.
     IF  AMO-START-DATE = ZERO
         MOVE ZERO TO WS-PAYMENT-DATE
     ELSE
         MOVE AMO-START-DATE  TO WS-WORK-DATE
         COMPUTE WS-MONTHS-TO-ADD = WS-PERIOD - 1
         COMPUTE WS-MM0 = WS-WORK-MM - 1 + WS-MONTHS-TO-ADD
         DIVIDE WS-MM0 BY 12 GIVING WS-YEARS-ADDED
             REMAINDER WS-TARGET-MONTH0
         COMPUTE WS-TARGET-YEAR = WS-WORK-YYYY + WS-YEARS-ADDED
         COMPUTE WS-TARGET-MONTH = WS-TARGET-MONTH0 + 1
         PERFORM Y-020
         IF  WS-WORK-DD GREATER THAN WS-TARGET-LENGTH
             MOVE WS-TARGET-LENGTH TO WS-WORK-DD
         END-IF
         MOVE WS-TARGET-YEAR  TO WS-WORK-YYYY
         MOVE WS-TARGET-MONTH TO WS-WORK-MM
         MOVE WS-WORK-DATE    TO WS-PAYMENT-DATE
     END-IF.
*
 END-Y-ADD-MONTHS.
     EXIT.
     EJECT.
*
 Y-020.
     MOVE WS-ML-TABLE (WS-TARGET-MONTH) TO WS-TARGET-LENGTH.
     IF  WS-TARGET-MONTH = 2
         DIVIDE WS-TARGET-YEAR BY 4   GIVING WS-DIVIDE-QUOT
             REMAINDER WS-REM-4
         DIVIDE WS-TARGET-YEAR BY 100 GIVING WS-DIVIDE-QUOT
             REMAINDER WS-REM-100
         DIVIDE WS-TARGET-YEAR BY 400 GIVING WS-DIVIDE-QUOT
             REMAINDER WS-REM-400
         IF  (WS-REM-4 = 0 AND WS-REM-100 NOT = 0)
         OR   WS-REM-400 = 0
             MOVE 29 TO WS-TARGET-LENGTH
         END-IF
     END-IF.
*
***************************************************************
*    D-PRINT-SUMMARY WRITES THE PAYMENT COUNT, TOTAL INTEREST
*    AND TOTAL PAID, PLUS THE FIRST FIVE SCHEDULE ROWS AS A
*    SANITY CHECK.  {TAG:AR-0441}
***************************************************************
*
 D-PRINT-SUMMARY SECTION.
*
 D-010.
     MOVE WS-PAYMENT-COUNT   TO WS-PL-PAYMENT-CNT.
     MOVE WS-TOTAL-INTEREST  TO WS-PL-INTEREST-AMT.
     MOVE WS-TOTAL-PAID      TO WS-PL-PAID-AMT.
     WRITE AMO-PRINT-LINE FROM WS-PL-PAYMENTS.
     WRITE AMO-PRINT-LINE FROM WS-PL-INTEREST.
     WRITE AMO-PRINT-LINE FROM WS-PL-PAID.
*
 D-020.
     SET WS-FF-IX TO 1.
     PERFORM D-030 WITH TEST AFTER
         VARYING WS-FF-IX FROM 1 BY 1
         UNTIL WS-FF-IX NOT LESS THAN WS-PAYMENT-COUNT
            OR WS-FF-IX NOT LESS THAN 5.
*
 END-D-PRINT-SUMMARY.
     EXIT.
     EJECT.
*
 D-030.
     MOVE WS-FF-PERIOD (WS-FF-IX)       TO WS-PL-ECHO-PERIOD.
     MOVE WS-FF-PAYMENT-DATE (WS-FF-IX) TO WS-PL-ECHO-DATE.
     MOVE WS-FF-PAYMENT (WS-FF-IX)      TO WS-PL-ECHO-PAYMENT.
     MOVE WS-FF-INTEREST (WS-FF-IX)     TO WS-PL-ECHO-INTEREST.
     MOVE WS-FF-BALANCE (WS-FF-IX)      TO WS-PL-ECHO-BALANCE.
     WRITE AMO-PRINT-LINE FROM WS-PL-ECHO-ROW.
*
***************************************************************
*    Z-ABEND-RUN DISPLAYS THE REASON FOR A VALIDATION FAILURE
*    AND ENDS THE RUN WITH A NONZERO RETURN CODE.
***************************************************************
*
 Z-ABEND-RUN SECTION.
*
 Z-010.
     DISPLAY 'AMORT - RUN TERMINATED - ' WS-ABEND-MESSAGE.
     DISPLAY 'AMORT - LAST PERIOD DATA - ' WS-FF-HOLD-X.
     MOVE 16 TO RETURN-CODE.
     CLOSE AMO-PARM-FILE.
     CLOSE AMO-SCHED-FILE.
     CLOSE AMO-PRINT-FILE.
     STOP RUN.
*
 END-Z-ABEND-RUN.
     EXIT.
