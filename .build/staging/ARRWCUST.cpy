*--------------------------------------------------------------*
*
*               @BANNER_START@
*      arrwcust.cpy
*      Midstate Distributing - AR / Loan Accounting
*      Element of the AR/Loan Accounting batch utility suite
*               @BANNER_END@
*
*--------------------------------------------------------------*
*
* Layout of one customer-level reconciliation row. AGED-TOTAL
* and TB-TOTAL are each the sum of that customer's open amounts
* on one extract; VARIANCE is the aged total less the TB total.
* Carries one more integer digit than the invoice-level amounts
* since a customer total can exceed any single invoice.
*
     05  CUST-RECON-OUT-RECORD.
         10  CR-CUST-ID            PIC X(7).
         10  CR-CUST-NAME          PIC X(30).
         10  CR-AGED-TOTAL         PIC S9(11)V99.
         10  CR-TB-TOTAL           PIC S9(11)V99.
         10  CR-VARIANCE           PIC S9(11)V99.
         10  FILLER                PIC X(15).
