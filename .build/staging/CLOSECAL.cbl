 IDENTIFICATION DIVISION.
 PROGRAM-ID.    CLOSECAL.
 AUTHOR.        S. PRZYBYLSKI.
 INSTALLATION.  MIDSTATE DISTRIBUTING - COLUMBUS.
 DATE-WRITTEN.  SEPTEMBER 1989.
 DATE-COMPILED.
 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
*
*-------------------------------------------------------------*
*
*               @BANNER_START@
*      closecal.cbl
*      Midstate Distributing - AR / Loan Accounting
*      Element of the AR/Loan Accounting batch utility suite
*               @BANNER_END@
*
*-------------------------------------------------------------*
*
***************************************************************
*     DESCRIPTION
*
* This program builds the month-end close task schedule. Given
* a close year and month it works out the last workday of that
* month, then the first seven business days of the month that
* follows, and prints one dated line per task with the day of
* the week spelled out. No calendar file is read - the day of
* the week is worked out from the date itself.
*
***************************************************************
*     AMENDMENT HISTORY
*
*     DATE      PROGRMR  TICKET    DESCRIPTION
*
*     09/11/89  SJP      -------   ORIGINAL PROGRAM. {TAG:AR-0091}
*     04/03/93  RLH      AR-0156   CORRECT CENTURY TEST   {TAG:AR-0156}
*                                  IN LEAP-YEAR RULE -
*                                  1900 WAS BEING TREATED
*                                  AS A LEAP YEAR.
*     11/30/98  TLV      Y2K-0059  SWEPT FOR Y2K           {TAG:Y2K0059}
*                                  INVENTORY - WIDENED
*                                  CP-YEAR AND ALL DATE
*                                  WORK FIELDS TO A FULL
*                                  FOUR-DIGIT YEAR.
*     02/19/04  CKA      AR-0312   BUSINESS DAY TASK TEXT  {TAG:AR-0312}
*                                  MOVED TO A LOADED TABLE
*                                  SO FINANCE CAN REQUEST
*                                  WORDING CHANGES WITHOUT
*                                  TOUCHING THE LOGIC.
*
***************************************************************
*     FILES
*
*     CLCPARM - CLC-PARM-FILE - close year/month control card,
*               input
*     CLCOUT  - CLC-OUT-FILE  - close schedule report, output
*
***************************************************************
*     COPYBOOKS
*
*     CLCWPARM - Layout of the one close year/month card.
*     CLCWOUT  - Layout of one close-schedule report line.
*
***************************************************************
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT CLC-PARM-FILE ASSIGN TO CLCPARM
            FILE STATUS IS WS-CLCPARM-STATUS.
     SELECT CLC-OUT-FILE  ASSIGN TO CLCOUT
            FILE STATUS IS WS-CLCOUT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
*
 FD  CLC-PARM-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  CLC-PARM-REC                 PIC X(26).
*
 FD  CLC-OUT-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  CLC-OUT-LINE                 PIC X(100).
*
 WORKING-STORAGE SECTION.
*
 01  FILLER.
     05  FILLER                 PIC X(36) VALUE
         '********  CLOSECAL WORKING STORAGE *'.
     05  WS-CLCPARM-STATUS      PIC X(2)  VALUE SPACES.
     05  WS-CLCOUT-STATUS       PIC X(2)  VALUE SPACES.
     05  WS-LEAP-SW             PIC X     VALUE 'N'.
         88  YEAR-IS-LEAP       VALUE 'Y'.
     05  WS-WEEKEND-SW          PIC X     VALUE 'N'.
         88  DAY-IS-WEEKEND     VALUE 'Y'.
*
 01  WS-ABEND-MESSAGE            PIC X(60) VALUE SPACES.
*
 01  WS-COUNTERS.
     05  WS-SCHED-IX            PIC 9(2) COMP VALUE 0.
     05  WS-BUS-FOUND           PIC 9(2) COMP VALUE 0.
     05  WS-PRT-IX              PIC 9(2) COMP VALUE 0.
*
***************************************************************
*    ONE SHARED WORKING COPY OF EACH CARD/REPORT RECORD.
***************************************************************
*
 01  WS-CLOSECAL-PARM-REC.
     COPY CLCWPARM.
*
 01  WS-CLOSECAL-OUT-REC.
     COPY CLCWOUT.
*
***************************************************************
*    MONTH-END WORK DATE - WALKED BACKWARD TO FIND THE LAST
*    WORKDAY OF THE CLOSE MONTH, THEN FORWARD THROUGH THE
*    FOLLOWING MONTH TO COLLECT ITS FIRST SEVEN BUSINESS DAYS.
*    {TAG:AR-0091}
***************************************************************
*
 01  WS-DATE-WORK.
     05  WS-WD-DATE                PIC 9(8).
     05  WS-WD-DATE-X REDEFINES WS-WD-DATE.
         10  WS-WD-YYYY             PIC 9(4).
         10  WS-WD-MM               PIC 9(2).
         10  WS-WD-DD               PIC 9(2).
*
 01  WS-NEXT-MONTH-WORK.
     05  WS-NM-YEAR                PIC 9(4) COMP.
     05  WS-NM-MONTH                PIC 9(2) COMP.
*
 01  WS-MONTH-LEN-WORK.
     05  WS-MLT-YEAR               PIC 9(4) COMP.
     05  WS-LEAP-TEST-Q            PIC S9(4) COMP.
     05  WS-LEAP-TEST-R            PIC S9(4) COMP.
     05  WS-MONTH-LEN-TABLE.
         10  WS-MLT-ENTRY OCCURS 12 TIMES
                                   PIC 9(2) COMP.
*
***************************************************************
*    ZELLER'S CONGRUENCE WORK AREA - WORKS THE DAY OF THE WEEK
*    OUT FROM A CALENDAR DATE WITHOUT READING A CALENDAR FILE.
***************************************************************
*
 01  WS-ZELLER-WORK.
     05  WS-ZLR-YEAR               PIC 9(4) COMP.
     05  WS-ZLR-MONTH              PIC 9(2) COMP.
     05  WS-ZLR-DAY                PIC 9(2) COMP.
     05  WS-ZLR-Y                  PIC 9(4) COMP.
     05  WS-ZLR-M                  PIC 9(2) COMP.
     05  WS-ZLR-J                  PIC 9(2) COMP.
     05  WS-ZLR-K                  PIC 9(2) COMP.
     05  WS-ZLR-TERM1              PIC S9(4) COMP.
     05  WS-ZLR-H                  PIC S9(4) COMP.
     05  WS-ZLR-QUOT               PIC S9(4) COMP.
     05  WS-ZLR-DOW-NUM            PIC S9(2) COMP.
     05  WS-ZLR-DOW-NAME           PIC X(9).
*
***************************************************************
*    MONTH-NAME AND BUSINESS-DAY-TASK TABLES - LOADED BY
*    REDEFINITION OF A LITERAL LIST, THE USUAL HOUSE WAY OF
*    GETTING A FIXED LOOKUP TABLE INTO WORKING STORAGE WITHOUT
*    A SEPARATE LOAD FILE. {TAG:AR-0312}
***************************************************************
*
 01  WS-MONTH-NAMES-LIST.
     05  FILLER                  PIC X(9) VALUE 'JANUARY'.
     05  FILLER                  PIC X(9) VALUE 'FEBRUARY'.
     05  FILLER                  PIC X(9) VALUE 'MARCH'.
     05  FILLER                  PIC X(9) VALUE 'APRIL'.
     05  FILLER                  PIC X(9) VALUE 'MAY'.
     05  FILLER                  PIC X(9) VALUE 'JUNE'.
     05  FILLER                  PIC X(9) VALUE 'JULY'.
     05  FILLER                  PIC X(9) VALUE 'AUGUST'.
     05  FILLER                  PIC X(9) VALUE 'SEPTEMBER'.
     05  FILLER                  PIC X(9) VALUE 'OCTOBER'.
     05  FILLER                  PIC X(9) VALUE 'NOVEMBER'.
     05  FILLER                  PIC X(9) VALUE 'DECEMBER'.
 01  WS-MONTH-NAME-TABLE REDEFINES WS-MONTH-NAMES-LIST.
     05  WS-MN-ENTRY OCCURS 12 TIMES PIC X(9).
*
 01  WS-BUS-DAY-DEFS-LIST.
     05  FILLER                  PIC X(59) VALUE
         'BUS-DAY-1FINANCE CHARGES ASSESSED ON PAST-DUE BALANCES'.
     05  FILLER                  PIC X(59) VALUE
         'BUS-DAY-2SALES ORDER CUTOFF - INVOICE BATCHES RUN'.
     05  FILLER                  PIC X(59) VALUE
         'BUS-DAY-3WAREHOUSE INVENTORY FREEZE REVIEWED'.
     05  FILLER                  PIC X(59) VALUE
         'BUS-DAY-4CUSTOMER STATEMENTS PRINTED AND RECONCILED'.
     05  FILLER                  PIC X(59) VALUE
         'BUS-DAY-5STATEMENTS MAILED - A/P CLOSE RUN'.
     05  FILLER                  PIC X(59) VALUE
         'BUS-DAY-6TRIAL BALANCE REVIEWED AGAINST TREND REPORT'.
     05  FILLER                  PIC X(59) VALUE
         'BUS-DAY-7TRIAL BALANCES UPLOADED, FINANCIALS ISSUED'.
 01  WS-BUS-DAY-TABLE REDEFINES WS-BUS-DAY-DEFS-LIST.
     05  WS-BD-ENTRY OCCURS 7 TIMES.
         10  WS-BD-LABEL            PIC X(9).
         10  WS-BD-TASK             PIC X(50).
*
***************************************************************
*    THE EIGHT SCHEDULE LINES - THE CLOSE MONTH'S LAST WORKDAY
*    PLUS THE NEXT MONTH'S FIRST SEVEN BUSINESS DAYS - HELD
*    HERE UNTIL E-PRINT-SCHEDULE WRITES THEM.
***************************************************************
*
 01  WS-SCHEDULE-TABLE.
     05  WS-SCHED-ENTRY OCCURS 8 TIMES INDEXED BY WS-SCH-SRCH.
         10  WS-SE-LABEL            PIC X(9).
         10  WS-SE-DATE             PIC 9(8).
         10  WS-SE-DAY-NAME         PIC X(9).
         10  WS-SE-TASK             PIC X(50).
*
 01  WS-SCHED-HOLD.
     05  WS-SH-LABEL                PIC X(9).
     05  WS-SH-DATE                 PIC 9(8).
     05  WS-SH-DATE-X REDEFINES WS-SH-DATE.
         10  WS-SH-YYYY              PIC 9(4).
         10  WS-SH-MM                PIC 9(2).
         10  WS-SH-DD                PIC 9(2).
     05  WS-SH-DAY-NAME             PIC X(9).
     05  WS-SH-TASK                 PIC X(50).
 01  WS-SCHED-HOLD-X REDEFINES WS-SCHED-HOLD
                                   PIC X(76).
*
* WS-SCHED-HOLD-X GIVES Z-ABEND-RUN ONE FIELD TO DISPLAY FOR
* THE SCHEDULE LINE BEING BUILT WHEN A DATE RANGE RUNS OFF THE
* END OF A CALENDAR IT WAS NOT EXPECTING.
*
 01  WS-PRINT-LINE.
     05  WS-PL-DAY-LABEL            PIC X(9).
     05  FILLER                     PIC X(2) VALUE SPACES.
     05  WS-PL-DAY-NAME             PIC X(9).
     05  FILLER                     PIC X(2) VALUE SPACES.
     05  WS-PL-MONTH-NAME           PIC X(9).
     05  WS-PL-DAY-NUM              PIC Z9.
     05  FILLER                     PIC X(1) VALUE ','.
     05  WS-PL-YEAR                 PIC 9(4).
     05  FILLER                     PIC X(3) VALUE SPACES.
     05  WS-PL-TASK                 PIC X(50).
*
 01  WS-HEADING-LINE.
     05  FILLER                     PIC X(29) VALUE
         'MONTH-END CLOSE SCHEDULE FOR '.
     05  WS-HL-MONTH-NAME           PIC X(9).
     05  FILLER                     PIC X(1) VALUE SPACES.
     05  WS-HL-YEAR                 PIC 9(4).
*
 PROCEDURE DIVISION.
*
 CLOSECAL-MAIN SECTION.
*
 CLOSECAL-010.
     OPEN INPUT  CLC-PARM-FILE.
     OPEN OUTPUT CLC-OUT-FILE.
*
 CLOSECAL-020.
     PERFORM A-010.
     PERFORM B-010.
     PERFORM C-010.
     PERFORM D-010.
     PERFORM E-010.
*
 CLOSECAL-030.
     CLOSE CLC-PARM-FILE.
     CLOSE CLC-OUT-FILE.
     STOP RUN.
*
 END-CLOSECAL-MAIN.
     EXIT.
     EJECT.
*
***************************************************************
*    A-READ-PARM READS THE ONE CLOSE YEAR/MONTH CARD AND
*    CHECKS IT IS IN A SANE RANGE BEFORE ANY DATE WORK STARTS.
***************************************************************
*
 A-READ-PARM SECTION.
*
 A-010.
     READ CLC-PARM-FILE INTO WS-CLOSECAL-PARM-REC
         AT END
             MOVE 'CLOSECAL-PARM CARD MISSING OR UNREADABLE'
                 TO WS-ABEND-MESSAGE
             PERFORM Z-ABEND-RUN
     END-READ.
     IF  CP-MONTH < 1 OR CP-MONTH > 12
         MOVE 'MONTH ON PARM CARD IS NOT IN RANGE 01-12'
             TO WS-ABEND-MESSAGE
         PERFORM Z-ABEND-RUN
     END-IF.
     IF  CP-YEAR < 1900 OR CP-YEAR > 2099
         MOVE 'YEAR ON PARM CARD IS NOT IN RANGE 1900-2099'
             TO WS-ABEND-MESSAGE
         PERFORM Z-ABEND-RUN
     END-IF.
*
 A-EXIT.
     EXIT.
     EJECT.
*
***************************************************************
*    B-LAST-DAY-OF-MONTH FINDS THE LAST CALENDAR DAY OF THE
*    CLOSE MONTH AND STEPS IT BACKWARD PAST ANY WEEKEND TO
*    LAND ON THE LAST WORKDAY.
***************************************************************
*
 B-LAST-DAY-OF-MONTH SECTION.
*
 B-010.
     MOVE CP-YEAR TO WS-MLT-YEAR.
     PERFORM Z-010.
     MOVE CP-YEAR  TO WS-WD-YYYY.
     MOVE CP-MONTH TO WS-WD-MM.
     MOVE WS-MLT-ENTRY (CP-MONTH) TO WS-WD-DD.
     PERFORM B-020.
     PERFORM B-030 UNTIL NOT DAY-IS-WEEKEND.
     MOVE 'CLOSE-DAY'           TO WS-SE-LABEL (1).
     MOVE WS-WD-DATE            TO WS-SE-DATE (1).
     MOVE WS-ZLR-DOW-NAME       TO WS-SE-DAY-NAME (1).
     MOVE 'MONTH-END INVENTORY FREEZE, COUNTS, BANK DEPOSITS'
         TO WS-SE-TASK (1).
*
 B-020.
     MOVE WS-WD-YYYY TO WS-ZLR-YEAR.
     MOVE WS-WD-MM   TO WS-ZLR-MONTH.
     MOVE WS-WD-DD   TO WS-ZLR-DAY.
     PERFORM Y-010.
     IF  WS-ZLR-DOW-NUM = 0 OR WS-ZLR-DOW-NUM = 1
         SET DAY-IS-WEEKEND TO TRUE
     ELSE
         MOVE 'N' TO WS-WEEKEND-SW
     END-IF.
*
 B-030.
     SUBTRACT 1 FROM WS-WD-DD.
     IF  WS-WD-DD = 0
         SUBTRACT 1 FROM WS-WD-MM
         IF  WS-WD-MM = 0
             MOVE 12 TO WS-WD-MM
             SUBTRACT 1 FROM WS-WD-YYYY
             MOVE WS-WD-YYYY TO WS-MLT-YEAR
             PERFORM Z-010
         END-IF
         MOVE WS-MLT-ENTRY (WS-WD-MM) TO WS-WD-DD
     END-IF.
     PERFORM B-020.
*
 B-EXIT.
     EXIT.
     EJECT.
*
***************************************************************
*    C-NEXT-MONTH WORKS OUT THE YEAR AND MONTH THAT FOLLOW THE
*    CLOSE MONTH, WRAPPING DECEMBER INTO JANUARY OF YEAR+1.
***************************************************************
*
 C-NEXT-MONTH SECTION.
*
 C-010.
     IF  CP-MONTH = 12
         MOVE 1 TO WS-NM-MONTH
         COMPUTE WS-NM-YEAR = CP-YEAR + 1
     ELSE
         COMPUTE WS-NM-MONTH = CP-MONTH + 1
         MOVE CP-YEAR TO WS-NM-YEAR
     END-IF.
*
 C-EXIT.
     EXIT.
     EJECT.
*
***************************************************************
*    D-BUSINESS-DAYS WALKS FORWARD FROM THE 1ST OF THE NEXT
*    MONTH, COLLECTING THE FIRST SEVEN WEEKDAYS AS BUSINESS
*    DAYS 1 THROUGH 7 OF THE CLOSE SCHEDULE.
***************************************************************
*
 D-BUSINESS-DAYS SECTION.
*
 D-010.
     MOVE WS-NM-YEAR  TO WS-MLT-YEAR.
     PERFORM Z-010.
     MOVE WS-NM-YEAR  TO WS-WD-YYYY.
     MOVE WS-NM-MONTH TO WS-WD-MM.
     MOVE 1           TO WS-WD-DD.
     MOVE 0 TO WS-BUS-FOUND.
     PERFORM D-020.
     PERFORM D-030 UNTIL WS-BUS-FOUND = 7.
*
 D-020.
     MOVE WS-WD-YYYY TO WS-ZLR-YEAR.
     MOVE WS-WD-MM   TO WS-ZLR-MONTH.
     MOVE WS-WD-DD   TO WS-ZLR-DAY.
     PERFORM Y-010.
     IF  WS-ZLR-DOW-NUM NOT = 0 AND WS-ZLR-DOW-NUM NOT = 1
         ADD 1 TO WS-BUS-FOUND
         COMPUTE WS-SCHED-IX = WS-BUS-FOUND + 1
         MOVE WS-BD-LABEL (WS-BUS-FOUND) TO
             WS-SE-LABEL (WS-SCHED-IX)
         MOVE WS-WD-DATE TO WS-SE-DATE (WS-SCHED-IX)
         MOVE WS-ZLR-DOW-NAME TO WS-SE-DAY-NAME (WS-SCHED-IX)
         MOVE WS-BD-TASK (WS-BUS-FOUND) TO
             WS-SE-TASK (WS-SCHED-IX)
     END-IF.
*
 D-030.
     ADD 1 TO WS-WD-DD.
     IF  WS-WD-DD > WS-MLT-ENTRY (WS-WD-MM)
         MOVE 1 TO WS-WD-DD
         ADD 1 TO WS-WD-MM
         IF  WS-WD-MM > 12
             MOVE 1 TO WS-WD-MM
             ADD 1 TO WS-WD-YYYY
             MOVE WS-WD-YYYY TO WS-MLT-YEAR
             PERFORM Z-010
         END-IF
     END-IF.
     PERFORM D-020.
*
 D-EXIT.
     EXIT.
     EJECT.
*
***************************************************************
*    E-PRINT-SCHEDULE WRITES THE HEADING AND THEN ONE LINE PER
*    SCHEDULE ENTRY - EACH SCHEDULE DAY IS ITS OWN CONTROL
*    BREAK, SO A LINE IS WRITTEN FOR EVERY TABLE ENTRY IN TURN.
***************************************************************
*
 E-PRINT-SCHEDULE SECTION.
*
 E-010.
     MOVE WS-MN-ENTRY (CP-MONTH)    TO WS-HL-MONTH-NAME.
     MOVE CP-YEAR                   TO WS-HL-YEAR.
     WRITE CLC-OUT-LINE FROM WS-HEADING-LINE.
     PERFORM E-020 VARYING WS-PRT-IX FROM 1 BY 1
         UNTIL WS-PRT-IX > 8.
*
 E-020.
     MOVE WS-SCHED-ENTRY (WS-PRT-IX) TO WS-SCHED-HOLD.
     MOVE WS-SH-LABEL                TO CO-DAY-LABEL.
     MOVE WS-SH-DATE                 TO CO-CAL-DATE.
     MOVE WS-SH-DAY-NAME             TO CO-DAY-NAME.
     MOVE WS-SH-TASK                 TO CO-TASK-TEXT.
     MOVE CO-DAY-LABEL               TO WS-PL-DAY-LABEL.
     MOVE CO-DAY-NAME                TO WS-PL-DAY-NAME.
     MOVE WS-MN-ENTRY (CO-CAL-MM)    TO WS-PL-MONTH-NAME.
     MOVE CO-CAL-DD                  TO WS-PL-DAY-NUM.
     MOVE CO-CAL-YYYY                TO WS-PL-YEAR.
     MOVE CO-TASK-TEXT               TO WS-PL-TASK.
     WRITE CLC-OUT-LINE FROM WS-PRINT-LINE.
*
 E-EXIT.
     EXIT.
     EJECT.
*
***************************************************************
*    Y-DAY-OF-WEEK WORKS THE DAY OF THE WEEK OUT FOR
*    WS-ZLR-YEAR/WS-ZLR-MONTH/WS-ZLR-DAY BY ZELLER'S
*    CONGRUENCE, SETTING WS-ZLR-DOW-NUM (0=SAT..6=FRI) AND
*    WS-ZLR-DOW-NAME.
***************************************************************
*
 Y-DAY-OF-WEEK SECTION.
*
 Y-010.
     IF  WS-ZLR-MONTH < 3
         COMPUTE WS-ZLR-M = WS-ZLR-MONTH + 12
         COMPUTE WS-ZLR-Y = WS-ZLR-YEAR - 1
     ELSE
         MOVE WS-ZLR-MONTH TO WS-ZLR-M
         MOVE WS-ZLR-YEAR  TO WS-ZLR-Y
     END-IF.
     DIVIDE WS-ZLR-Y BY 100 GIVING WS-ZLR-J
         REMAINDER WS-ZLR-K.
     COMPUTE WS-ZLR-TERM1 = (13 * (WS-ZLR-M + 1)) / 5.
     COMPUTE WS-ZLR-H = WS-ZLR-DAY + WS-ZLR-TERM1 + WS-ZLR-K
         + (WS-ZLR-K / 4) + (WS-ZLR-J / 4) - (2 * WS-ZLR-J).
     DIVIDE WS-ZLR-H BY 7 GIVING WS-ZLR-QUOT
         REMAINDER WS-ZLR-DOW-NUM.
     IF  WS-ZLR-DOW-NUM < 0
         ADD 7 TO WS-ZLR-DOW-NUM
     END-IF.
     EVALUATE WS-ZLR-DOW-NUM
         WHEN 0 MOVE 'SATURDAY ' TO WS-ZLR-DOW-NAME
         WHEN 1 MOVE 'SUNDAY   ' TO WS-ZLR-DOW-NAME
         WHEN 2 MOVE 'MONDAY   ' TO WS-ZLR-DOW-NAME
         WHEN 3 MOVE 'TUESDAY  ' TO WS-ZLR-DOW-NAME
         WHEN 4 MOVE 'WEDNESDAY' TO WS-ZLR-DOW-NAME
         WHEN 5 MOVE 'THURSDAY ' TO WS-ZLR-DOW-NAME
         WHEN 6 MOVE 'FRIDAY   ' TO WS-ZLR-DOW-NAME
     END-EVALUATE.
*
 Y-EXIT.
     EXIT.
     EJECT.
*
***************************************************************
*    Z-SET-MONTH-LENS LOADS WS-MONTH-LEN-TABLE FOR THE YEAR IN
*    WS-MLT-YEAR, ADJUSTING FEBRUARY FOR A LEAP YEAR.
***************************************************************
*
 Z-SET-MONTH-LENS SECTION.
*
 Z-010.
     MOVE 31 TO WS-MLT-ENTRY (1).
     MOVE 28 TO WS-MLT-ENTRY (2).
     MOVE 31 TO WS-MLT-ENTRY (3).
     MOVE 30 TO WS-MLT-ENTRY (4).
     MOVE 31 TO WS-MLT-ENTRY (5).
     MOVE 30 TO WS-MLT-ENTRY (6).
     MOVE 31 TO WS-MLT-ENTRY (7).
     MOVE 31 TO WS-MLT-ENTRY (8).
     MOVE 30 TO WS-MLT-ENTRY (9).
     MOVE 31 TO WS-MLT-ENTRY (10).
     MOVE 30 TO WS-MLT-ENTRY (11).
     MOVE 31 TO WS-MLT-ENTRY (12).
     PERFORM Z-020.
     IF  YEAR-IS-LEAP
         MOVE 29 TO WS-MLT-ENTRY (2)
     END-IF.
*
 Z-020.
     MOVE 'N' TO WS-LEAP-SW.
     DIVIDE WS-MLT-YEAR BY 400 GIVING WS-LEAP-TEST-Q
         REMAINDER WS-LEAP-TEST-R.
     IF  WS-LEAP-TEST-R = 0
         SET YEAR-IS-LEAP TO TRUE
     ELSE
         DIVIDE WS-MLT-YEAR BY 4 GIVING WS-LEAP-TEST-Q
             REMAINDER WS-LEAP-TEST-R
         IF  WS-LEAP-TEST-R = 0
             DIVIDE WS-MLT-YEAR BY 100 GIVING WS-LEAP-TEST-Q
                 REMAINDER WS-LEAP-TEST-R
             IF  WS-LEAP-TEST-R NOT = 0
                 SET YEAR-IS-LEAP TO TRUE
             END-IF
         END-IF
     END-IF.
*
 Z-SET-MONTH-LENS-EXIT.
     EXIT.
     EJECT.
*
***************************************************************
*    Z-ABEND-RUN DISPLAYS THE REASON FOR A FATAL CONDITION AND
*    ENDS THE RUN WITH A NONZERO RETURN CODE.
***************************************************************
*
 Z-ABEND-RUN SECTION.
*
 Z-900.
     DISPLAY 'CLOSECAL - RUN TERMINATED - ' WS-ABEND-MESSAGE.
     DISPLAY 'CLOSECAL - LAST SCHEDULE LINE - ' WS-SCHED-HOLD-X.
     MOVE 16 TO RETURN-CODE.
     CLOSE CLC-PARM-FILE.
     CLOSE CLC-OUT-FILE.
     STOP RUN.
*
 END-Z-ABEND-RUN.
     EXIT.
