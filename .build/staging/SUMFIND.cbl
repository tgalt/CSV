 IDENTIFICATION DIVISION.
 PROGRAM-ID.    SUMFIND.
 AUTHOR.        J. KELSEY.
 INSTALLATION.  MIDSTATE DISTRIBUTING - COLUMBUS.
 DATE-WRITTEN.  JANUARY 1992.
 DATE-COMPILED.
 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
*
*-------------------------------------------------------------*
*
*               @BANNER_START@
*      sumfind.cbl
*      Midstate Distributing - Cash Application
*      Element of the AR/Loan Accounting batch utility suite
*               @BANNER_END@
*
*-------------------------------------------------------------*
*
***************************************************************
*     DESCRIPTION
*
* This program clears open cash against a target amount when no
* single item matches it. It reads a table of candidate amounts,
* sorts them, and searches for every combination of amounts -
* up to a limit on how many items may go into one combination -
* that adds up to the target within an allowed tolerance. Every
* combination found is printed with its participating rows.
*
***************************************************************
*     AMENDMENT HISTORY
*
*     DATE      PROGRMR  TICKET    DESCRIPTION
*
*     01/27/92  JMK      -------   ORIGINAL PROGRAM. {TAG:AR-0251}
*     06/14/94  CKA      AR-0329   RAISE AMOUNT TABLE  {TAG:AR-0329}
*                                  SIZE TO 2000 ROWS.
*     12/09/98  TLV      Y2K-0054  SWEPT FOR Y2K         {TAG:Y2K0054}
*                                  INVENTORY - PROGRAM
*                                  CARRIES NO DATE
*                                  FIELDS, NO CHANGE
*                                  REQUIRED.
*     05/02/02  MJP      AR-0405   ADD SUFFIX-SUM PRUNE  {TAG:AR-0405}
*                                  SO LONG RUNS STOP
*                                  CHASING DEAD BRANCHES.
*     08/21/08  DWO      AR-0468   RAISE MAX COMBINATION  {TAG:AR-0468}
*                                  DEPTH TABLE TO 20,
*                                  CAP MATCH COUNTER.
*
***************************************************************
*     FILES
*
*     SUMPARM  - SUM-PARM-FILE - run parameter card, input
*     SUMAMTS  - SUM-AMTS-FILE - candidate amount table, input
*     SUMPRINT - SUM-PRINT-FILE - match report, output
*
***************************************************************
*     COPYBOOKS
*
*     SUMWPARM - Layout of the one run-parameter card.
*     SUMWAMT  - Layout of one candidate amount row.
*
***************************************************************
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT SUM-PARM-FILE  ASSIGN TO SUMPARM
            FILE STATUS IS WS-SUMPARM-STATUS.
     SELECT SUM-AMTS-FILE  ASSIGN TO SUMAMTS
            FILE STATUS IS WS-SUMAMTS-STATUS.
     SELECT SUM-PRINT-FILE ASSIGN TO SUMPRINT
            FILE STATUS IS WS-SUMPRNT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
*
 FD  SUM-PARM-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  SUM-PARM-REC                 PIC X(37).
*
 FD  SUM-AMTS-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  SUM-AMTS-REC                 PIC X(32).
*
 FD  SUM-PRINT-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  SUM-PRINT-LINE               PIC X(80).
*
 WORKING-STORAGE SECTION.
*
 01  FILLER.
     05  FILLER                 PIC X(36) VALUE
         '********  SUMFIND WORKING STORAGE **'.
     05  WS-SUMPARM-STATUS      PIC X(2)  VALUE SPACES.
     05  WS-SUMAMTS-STATUS      PIC X(2)  VALUE SPACES.
     05  WS-SUMPRNT-STATUS      PIC X(2)  VALUE SPACES.
     05  WS-AMTS-EOF-SW         PIC X     VALUE 'N'.
         88  NO-MORE-AMOUNTS    VALUE 'Y'.
     05  WS-NEG-FOUND-SW        PIC X     VALUE 'N'.
         88  NEG-AMOUNT-FOUND   VALUE 'Y'.
     05  WS-SHIFT-SW            PIC X     VALUE 'N'.
         88  MORE-TO-SHIFT      VALUE 'Y'.
*
 01  WS-ABEND-MESSAGE            PIC X(60) VALUE SPACES.
*
 01  WS-MAX-DEPTH-LIMIT          PIC 9(2)  COMP VALUE 20.
*
 01  WS-COUNTERS.
     05  WS-AMT-COUNT           PIC 9(4) COMP VALUE 0.
     05  WS-AMT-IX              PIC 9(4) COMP VALUE 0.
     05  WS-KEEP-COUNT          PIC 9(4) COMP VALUE 0.
     05  WS-SWAP-IX             PIC 9(4) COMP VALUE 0.
     05  WS-SFX-IX              PIC 9(4) COMP VALUE 0.
     05  WS-DEPTH               PIC 9(2) COMP VALUE 0.
     05  WS-MAX-SIZE            PIC 9(2) COMP VALUE 0.
     05  WS-MAX-MATCHES         PIC 9(4) COMP VALUE 0.
     05  WS-MATCH-COUNT         PIC 9(4) COMP VALUE 0.
     05  WS-PL-IX               PIC 9(4) COMP VALUE 0.
*
 01  WS-SEARCH-WORK.
     05  WS-TRY-SUM             PIC S9(11) COMP VALUE 0.
     05  WS-TARGET-CENTS        PIC S9(11) COMP VALUE 0.
     05  WS-TOL-CENTS           PIC S9(11) COMP VALUE 0.
     05  WS-NEG-TOL-CENTS       PIC S9(11) COMP VALUE 0.
     05  WS-PT-AMOUNT           PIC S9(9)V99    VALUE 0.
*
***************************************************************
*    ONE SHARED WORKING COPY OF EACH INPUT RECORD. {TAG:AR-0251}
***************************************************************
*
 01  WS-SUMFIND-PARM-REC.
     COPY SUMWPARM.
*
 01  WS-AMT-REC.
     COPY SUMWAMT.
*
***************************************************************
*    THE AMOUNT TABLE IS LOADED ONCE, FILTERED, SORTED IN
*    PLACE, AND THEN WALKED BY THE BACKTRACKING SEARCH BELOW.
*    {TAG:AR-0329}
***************************************************************
*
 01  WS-AMT-TABLE.
     05  WS-AT-ENTRY OCCURS 2000 TIMES INDEXED BY WS-AT-SRCH.
         10  WS-AT-ROW-ID           PIC 9(6).
         10  WS-AT-CENTS            PIC S9(11) COMP.
*
 01  WS-AT-HOLD.
     05  WS-AT-HOLD-ROW-ID          PIC 9(6).
     05  WS-AT-HOLD-CENTS           PIC S9(11) COMP.
*
 01  WS-SUFFIX-SUM.
     05  WS-SFX-ENTRY OCCURS 2001 TIMES INDEXED BY WS-SFX-SRCH
                                   PIC S9(11) COMP.
*
***************************************************************
*    BACKTRACKING WORK AREAS. ONE SLOT PER RECURSION DEPTH,
*    MANAGED AS AN EXPLICIT STACK SINCE COBOL HAS NO CALL STACK
*    OF ITS OWN TO RECURSE ON. {TAG:AR-0468}
***************************************************************
*
 01  WS-STACK-WORK.
     05  WS-CUR-IX   OCCURS 21 TIMES INDEXED BY WS-CI-SRCH
                                   PIC 9(4) COMP.
     05  WS-START-IX OCCURS 21 TIMES INDEXED BY WS-SI-SRCH
                                   PIC 9(4) COMP.
     05  WS-RUN-SUM  OCCURS 21 TIMES INDEXED BY WS-RS-SRCH
                                   PIC S9(11) COMP.
     05  WS-PATH-IX  OCCURS 20 TIMES INDEXED BY WS-PI-SRCH
                                   PIC 9(4) COMP.
*
 01  WS-PATH-ENTRY.
     05  WS-PE-ROW-ID               PIC 9(6).
     05  WS-PE-AMOUNT               PIC S9(9)V99.
 01  WS-PATH-ENTRY-X REDEFINES WS-PATH-ENTRY
                                   PIC X(11).
*
* WS-PATH-ENTRY-X GIVES Z-ABEND-RUN ONE FIELD TO DISPLAY FOR THE
* LAST PATH ENTRY TOUCHED WHEN A TABLE-FULL CONDITION STOPS THE
* RUN, SAME HABIT AS THE AMT-REC-X TRACE IN SUMWAMT.
*
 01  WS-PRINT-LINES.
     05  WS-PL-MATCH-HDR.
         10  FILLER                 PIC X(8) VALUE 'MATCH  '.
         10  WS-PL-MATCH-NO         PIC ZZZ9.
     05  WS-PL-MATCH-ROW.
         10  FILLER                 PIC X(6) VALUE '  ROW '.
         10  WS-PL-MATCH-ROWID      PIC 999999.
         10  FILLER                 PIC X(10) VALUE '  AMOUNT  '.
         10  WS-PL-MATCH-ROW-AMT    PIC Z,ZZZ,ZZ9.99-.
     05  WS-PL-MATCH-TOT.
         10  FILLER                 PIC X(18) VALUE
             '  MATCH TOTAL     '.
         10  WS-PL-MATCH-TOT-AMT    PIC Z,ZZZ,ZZ9.99-.
     05  WS-PL-FOUND.
         10  FILLER                 PIC X(6) VALUE 'FOUND '.
         10  WS-PL-FOUND-CNT        PIC ZZZ9.
         10  FILLER                 PIC X(9) VALUE ' MATCHES.'.
     05  WS-PL-NONE                 PIC X(22) VALUE
         'NO COMBINATIONS FOUND.'.
*
 PROCEDURE DIVISION.
*
 SUMFIND-MAIN SECTION.
*
 SUMFIND-010.
     OPEN INPUT  SUM-PARM-FILE.
     OPEN INPUT  SUM-AMTS-FILE.
     OPEN OUTPUT SUM-PRINT-FILE.
*
 SUMFIND-020.
     PERFORM A-010.
     PERFORM B-010.
     PERFORM C-010.
     PERFORM D-010.
*
 SUMFIND-030.
     CLOSE SUM-PARM-FILE.
     CLOSE SUM-AMTS-FILE.
     CLOSE SUM-PRINT-FILE.
     STOP RUN.
*
 END-SUMFIND-MAIN.
     EXIT.
     EJECT.
*
***************************************************************
*    A-LOAD-AMOUNTS READS THE ONE PARAMETER CARD, LOADS EVERY
*    CANDIDATE AMOUNT INTO WS-AMT-TABLE AS INTEGER CENTS, AND
*    DROPS AMOUNTS THAT CAN NEVER PARTICIPATE WHEN THE WHOLE
*    SET IS NON-NEGATIVE.
***************************************************************
*
 A-LOAD-AMOUNTS SECTION.
*
 A-010.
     READ SUM-PARM-FILE INTO WS-SUMFIND-PARM-REC
         AT END
             MOVE 'SUMFIND-PARM CARD MISSING OR UNREADABLE'
                 TO WS-ABEND-MESSAGE
             PERFORM Z-ABEND-RUN
     END-READ.
     DISPLAY 'SUMFIND - PARM CARD READ - ' PARM-REC-X.
     IF  SP-MAX-SIZE = 0
         MOVE 5 TO WS-MAX-SIZE
     ELSE
         MOVE SP-MAX-SIZE TO WS-MAX-SIZE
     END-IF.
     IF  WS-MAX-SIZE > WS-MAX-DEPTH-LIMIT
         MOVE 'MAX-SIZE ON PARM CARD EXCEEDS SUMFIND TABLE DEPTH'
             TO WS-ABEND-MESSAGE
         PERFORM Z-ABEND-RUN
     END-IF.
     IF  SP-TOLERANCE = 0
         MOVE .01 TO SP-TOLERANCE
     END-IF.
     MOVE SP-MAX-MATCHES TO WS-MAX-MATCHES.
     COMPUTE WS-TARGET-CENTS = SP-TARGET * 100.
     COMPUTE WS-TOL-CENTS    = SP-TOLERANCE * 100.
     COMPUTE WS-NEG-TOL-CENTS = 0 - WS-TOL-CENTS.
     READ SUM-AMTS-FILE INTO WS-AMT-REC
         AT END
             SET NO-MORE-AMOUNTS TO TRUE
     END-READ.
     PERFORM A-020 UNTIL NO-MORE-AMOUNTS.
     IF  NOT NEG-AMOUNT-FOUND
         PERFORM A-050
     END-IF.
*
 A-020.
     IF  WS-AMT-COUNT NOT LESS THAN 2000
         MOVE WS-AT-ROW-ID (WS-AMT-COUNT) TO WS-PE-ROW-ID
         MOVE AMT-AMOUNT                  TO WS-PE-AMOUNT
         MOVE 'AMOUNT TABLE FULL - RAISE SUMFIND TABLE SIZE'
             TO WS-ABEND-MESSAGE
         PERFORM Z-ABEND-RUN
     END-IF.
     ADD 1 TO WS-AMT-COUNT.
     MOVE AMT-ROW-ID TO WS-AT-ROW-ID (WS-AMT-COUNT).
     COMPUTE WS-AT-CENTS (WS-AMT-COUNT) = AMT-AMOUNT * 100.
     IF  WS-AT-CENTS (WS-AMT-COUNT) < 0
         SET NEG-AMOUNT-FOUND TO TRUE
     END-IF.
     READ SUM-AMTS-FILE INTO WS-AMT-REC
         AT END
             SET NO-MORE-AMOUNTS TO TRUE
     END-READ.
*
 A-050.
     MOVE 0 TO WS-KEEP-COUNT.
     PERFORM A-060 VARYING WS-AMT-IX FROM 1 BY 1
         UNTIL WS-AMT-IX > WS-AMT-COUNT.
     MOVE WS-KEEP-COUNT TO WS-AMT-COUNT.
*
 A-060.
     IF  WS-AT-CENTS (WS-AMT-IX) NOT GREATER THAN
             WS-TARGET-CENTS + WS-TOL-CENTS
         ADD 1 TO WS-KEEP-COUNT
         IF  WS-KEEP-COUNT NOT = WS-AMT-IX
             MOVE WS-AT-ROW-ID (WS-AMT-IX) TO
                 WS-AT-ROW-ID (WS-KEEP-COUNT)
             MOVE WS-AT-CENTS (WS-AMT-IX) TO
                 WS-AT-CENTS (WS-KEEP-COUNT)
         END-IF
     END-IF.
*
 A-EXIT.
     EXIT.
     EJECT.
*
***************************************************************
*    B-SORT-AMOUNTS PUTS THE FILTERED TABLE INTO ASCENDING
*    ORDER (A STRAIGHT INSERTION SORT, STABLE ON READ ORDER)
*    AND BUILDS THE SUFFIX-SUM TABLE THE SEARCH PRUNES AGAINST.
***************************************************************
*
 B-SORT-AMOUNTS SECTION.
*
 B-010.
     IF  WS-AMT-COUNT > 1
         PERFORM B-020 WITH TEST AFTER
             VARYING WS-AMT-IX FROM 2 BY 1
             UNTIL WS-AMT-IX > WS-AMT-COUNT
     END-IF.
     PERFORM B-040.
*
 B-020.
     SET WS-SWAP-IX TO WS-AMT-IX.
     MOVE WS-AT-ENTRY (WS-AMT-IX) TO WS-AT-HOLD.
     SET MORE-TO-SHIFT TO TRUE.
     PERFORM B-030 WITH TEST AFTER UNTIL NOT MORE-TO-SHIFT.
     MOVE WS-AT-HOLD TO WS-AT-ENTRY (WS-SWAP-IX).
*
 B-030.
     IF  WS-SWAP-IX > 1
     AND WS-AT-CENTS (WS-SWAP-IX - 1) > WS-AT-HOLD-CENTS
         MOVE WS-AT-ENTRY (WS-SWAP-IX - 1) TO
             WS-AT-ENTRY (WS-SWAP-IX)
         SUBTRACT 1 FROM WS-SWAP-IX
     ELSE
         SET WS-SHIFT-SW TO 'N'
     END-IF.
*
 B-040.
     MOVE 0 TO WS-SFX-ENTRY (WS-AMT-COUNT + 1).
     PERFORM B-050 VARYING WS-SFX-IX FROM WS-AMT-COUNT BY -1
         UNTIL WS-SFX-IX < 1.
*
 B-050.
     COMPUTE WS-SFX-ENTRY (WS-SFX-IX) =
         WS-SFX-ENTRY (WS-SFX-IX + 1) + WS-AT-CENTS (WS-SFX-IX).
*
 B-EXIT.
     EXIT.
     EJECT.
*
***************************************************************
*    C-SEARCH-COMBINATIONS WALKS THE SORTED TABLE DEPTH-FIRST,
*    ONE STACK SLOT PER RECURSION LEVEL, TRYING EVERY STRICTLY
*    INCREASING CHOICE OF INDEXES UP TO WS-MAX-SIZE DEEP. A
*    CANDIDATE IS CUT WHEN IT ALREADY EXCEEDS THE TARGET PLUS
*    TOLERANCE, OR WHEN EVEN THE REST OF THE TABLE COULD NOT
*    CLOSE THE GAP (THE SUFFIX-SUM PRUNE). {TAG:AR-0405}
***************************************************************
*
 C-SEARCH-COMBINATIONS SECTION.
*
 C-010.
     SET WS-DEPTH TO 1.
     SET WS-CUR-IX (1) TO 1.
     SET WS-START-IX (1) TO 1.
     MOVE 0 TO WS-RUN-SUM (0).
     MOVE 0 TO WS-MATCH-COUNT.
     PERFORM C-020 UNTIL WS-DEPTH = 0
         OR (WS-MAX-MATCHES > 0
             AND WS-MATCH-COUNT NOT LESS THAN WS-MAX-MATCHES).
*
 C-020.
     IF  WS-CUR-IX (WS-DEPTH) > WS-AMT-COUNT
         PERFORM C-080
     ELSE
         IF  WS-CUR-IX (WS-DEPTH) > WS-START-IX (WS-DEPTH)
         AND WS-AT-CENTS (WS-CUR-IX (WS-DEPTH)) =
             WS-AT-CENTS (WS-CUR-IX (WS-DEPTH) - 1)
             ADD 1 TO WS-CUR-IX (WS-DEPTH)
         ELSE
             PERFORM C-030
         END-IF
     END-IF.
*
 C-030.
     COMPUTE WS-TRY-SUM = WS-RUN-SUM (WS-DEPTH - 1)
         + WS-AT-CENTS (WS-CUR-IX (WS-DEPTH)).
     IF  WS-TRY-SUM > WS-TARGET-CENTS + WS-TOL-CENTS
         MOVE WS-AMT-COUNT + 1 TO WS-CUR-IX (WS-DEPTH)
     ELSE
         PERFORM C-040
     END-IF.
*
 C-040.
     IF  WS-TRY-SUM + WS-SFX-ENTRY (WS-CUR-IX (WS-DEPTH) + 1) <
             WS-TARGET-CENTS - WS-TOL-CENTS
         MOVE WS-AMT-COUNT + 1 TO WS-CUR-IX (WS-DEPTH)
     ELSE
         PERFORM C-050
     END-IF.
*
 C-050.
     MOVE WS-TRY-SUM TO WS-RUN-SUM (WS-DEPTH).
     MOVE WS-CUR-IX (WS-DEPTH) TO WS-PATH-IX (WS-DEPTH).
     IF  WS-TRY-SUM NOT LESS THAN
             WS-NEG-TOL-CENTS + WS-TARGET-CENTS
     AND WS-TRY-SUM NOT GREATER THAN
             WS-TOL-CENTS + WS-TARGET-CENTS
         PERFORM C-060
     END-IF.
     IF  WS-DEPTH < WS-MAX-SIZE
         PERFORM C-070
     ELSE
         ADD 1 TO WS-CUR-IX (WS-DEPTH)
     END-IF.
*
 C-060.
     ADD 1 TO WS-MATCH-COUNT.
     MOVE WS-MATCH-COUNT TO WS-PL-MATCH-NO.
     WRITE SUM-PRINT-LINE FROM WS-PL-MATCH-HDR.
     PERFORM C-065 VARYING WS-PL-IX FROM 1 BY 1
         UNTIL WS-PL-IX > WS-DEPTH.
     COMPUTE WS-PT-AMOUNT = WS-TRY-SUM / 100.
     MOVE WS-PT-AMOUNT TO WS-PL-MATCH-TOT-AMT.
     WRITE SUM-PRINT-LINE FROM WS-PL-MATCH-TOT.
*
 C-065.
     MOVE WS-AT-ROW-ID (WS-PATH-IX (WS-PL-IX)) TO
         WS-PL-MATCH-ROWID.
     COMPUTE WS-PT-AMOUNT = WS-AT-CENTS (WS-PATH-IX (WS-PL-IX))
         / 100.
     MOVE WS-PT-AMOUNT TO WS-PL-MATCH-ROW-AMT.
     WRITE SUM-PRINT-LINE FROM WS-PL-MATCH-ROW.
*
 C-070.
     ADD 1 TO WS-DEPTH.
     COMPUTE WS-CUR-IX (WS-DEPTH) = WS-CUR-IX (WS-DEPTH - 1) + 1.
     MOVE WS-CUR-IX (WS-DEPTH) TO WS-START-IX (WS-DEPTH).
*
 C-080.
     SUBTRACT 1 FROM WS-DEPTH.
     IF  WS-DEPTH > 0
         ADD 1 TO WS-CUR-IX (WS-DEPTH)
     END-IF.
*
 C-EXIT.
     EXIT.
     EJECT.
*
***************************************************************
*    D-PRINT-SUMMARY WRITES THE CLOSING LINE ONCE THE SEARCH
*    HAS EITHER RUN OUT OF BRANCHES OR HIT MAX-MATCHES.
***************************************************************
*
 D-PRINT-SUMMARY SECTION.
*
 D-010.
     IF  WS-MATCH-COUNT = 0
         WRITE SUM-PRINT-LINE FROM WS-PL-NONE
     ELSE
         MOVE WS-MATCH-COUNT TO WS-PL-FOUND-CNT
         WRITE SUM-PRINT-LINE FROM WS-PL-FOUND
     END-IF.
*
 D-EXIT.
     EXIT.
     EJECT.
*
***************************************************************
*    Z-ABEND-RUN DISPLAYS THE REASON FOR A FATAL CONDITION AND
*    ENDS THE RUN WITH A NONZERO RETURN CODE.
***************************************************************
*
 Z-ABEND-RUN SECTION.
*
 Z-010.
     DISPLAY 'SUMFIND - RUN TERMINATED - ' WS-ABEND-MESSAGE.
     DISPLAY 'SUMFIND - LAST PATH ENTRY - ' WS-PATH-ENTRY-X.
     MOVE 16 TO RETURN-CODE.
     CLOSE SUM-PARM-FILE.
     CLOSE SUM-AMTS-FILE.
     CLOSE SUM-PRINT-FILE.
     STOP RUN.
*
 END-Z-ABEND-RUN.
     EXIT.
