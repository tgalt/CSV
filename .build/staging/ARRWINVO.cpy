*--------------------------------------------------------------*
*
*               @BANNER_START@
*      arrwinvo.cpy
*      Midstate Distributing - AR / Loan Accounting
*      Element of the AR/Loan Accounting batch utility suite
*               @BANNER_END@
*
*--------------------------------------------------------------*
*
* Layout of one invoice-level reconciliation row. Written to
* both the "all" workpaper and, when the variance is not zero
* at the penny, to the "issues" workpaper. Either side's amount
* is zero when that side's extract carried no matching row.
*
     05  RECON-OUT-RECORD.
         10  RO-CUST-ID            PIC X(7).
         10  RO-INVOICE-NO         PIC X(10).
         10  RO-AMT-AGED           PIC S9(9)V99.
         10  RO-AMT-TB             PIC S9(9)V99.
         10  RO-VARIANCE           PIC S9(9)V99.
         10  FILLER                PIC X(15).
