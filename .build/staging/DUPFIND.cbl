 IDENTIFICATION DIVISION.
 PROGRAM-ID.    DUPFIND.
 AUTHOR.        D. OKAFOR.
 INSTALLATION.  MIDSTATE DISTRIBUTING - COLUMBUS.
 DATE-WRITTEN.  JULY 1991.
 DATE-COMPILED.
 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
*
*-------------------------------------------------------------*
*
*               @BANNER_START@
*      dupfind.cbl
*      Midstate Distributing - AR / Loan Accounting
*      Element of the AR/Loan Accounting batch utility suite
*               @BANNER_END@
*
*-------------------------------------------------------------*
*
***************************************************************
*     DESCRIPTION
*
* This program scans the invoice transaction file for detail
* rows that are duplicates of one another except for the
* invoice number, which is assigned sequentially by the order
* entry system and so is excluded from the comparison. The
* first occurrence of a repeated pattern is the "original" and
* every later occurrence is reported as a duplicate of it.
*
***************************************************************
*     AMENDMENT HISTORY
*
*     DATE      PROGRMR  TICKET    DESCRIPTION
*
*     07/22/91  DWO      -------   ORIGINAL PROGRAM. {TAG:AR-0205}
*     05/03/94  CKA      AR-0337   RAISE TABLE SIZE TO {TAG:AR-0337}
*                                  5000 ENTRIES, VOLUME
*                                  HAS GROWN.
*     11/30/98  TLV      Y2K-0052  EXPAND TRAN-DATE TO  {TAG:Y2K0052}
*                                  8 BYTE YYYYMMDD (Y2K).
*     06/14/02  MJP      AR-0399   PRINT "NO DUPLICATE   {TAG:AR-0399}
*                                  ROWS FOUND" WHEN THE
*                                  FILE IS CLEAN.
*
***************************************************************
*     FILES
*
*     DUPTRAN  - DUP-TRAN-FILE - invoice transaction file, input
*     DUPOUT   - DUP-OUT-FILE  - grouped duplicates, output
*     DUPPRINT - DUP-PRINT-FILE - summary report, output
*
***************************************************************
*     COPYBOOKS
*
*     DUPWTRAN - Layout of one invoice transaction record.
*     DUPWOUT  - Layout of one duplicate report row.
*
***************************************************************
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT DUP-TRAN-FILE  ASSIGN TO DUPTRAN
            FILE STATUS IS WS-DUPTRAN-STATUS.
     SELECT DUP-OUT-FILE   ASSIGN TO DUPOUT
            FILE STATUS IS WS-DUPOUT-STATUS.
     SELECT DUP-PRINT-FILE ASSIGN TO DUPPRINT
            FILE STATUS IS WS-DUPPRNT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
*
 FD  DUP-TRAN-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  DUP-TRAN-REC.
     COPY DUPWTRAN.
*
 FD  DUP-OUT-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  DUP-OUT-REC.
     COPY DUPWOUT.
*
 FD  DUP-PRINT-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  DUP-PRINT-LINE              PIC X(80).
*
 WORKING-STORAGE SECTION.
*
 01  FILLER.
     05  FILLER                 PIC X(36) VALUE
         '********  DUPFIND WORKING STORAGE **'.
     05  WS-DUPTRAN-STATUS      PIC X(2)  VALUE SPACES.
     05  WS-DUPOUT-STATUS       PIC X(2)  VALUE SPACES.
     05  WS-DUPPRNT-STATUS      PIC X(2)  VALUE SPACES.
     05  WS-EOF-SWITCH          PIC X     VALUE 'N'.
         88  NO-MORE-TRANSACTIONS  VALUE 'Y'.
*
 01  WS-COUNTERS.
     05  WS-ROW-NO              PIC 9(6) COMP VALUE 0.
     05  WS-KT-COUNT             PIC 9(4) COMP VALUE 0.
     05  WS-GROUP-COUNT          PIC 9(4) COMP VALUE 0.
     05  WS-DUP-COUNT            PIC 9(6) COMP VALUE 0.
     05  WS-KT-IX                PIC 9(4) COMP VALUE 0.
     05  WS-FOUND-IX             PIC 9(4) COMP VALUE 0.
     05  WS-FOUND-SWITCH         PIC X     VALUE 'N'.
         88  KEY-WAS-FOUND       VALUE 'Y'.
*
***************************************************************
*    FIRST-SEEN KEY TABLE. HOLDS ONE ENTRY PER DISTINCT
*    TRANSACTION PATTERN SEEN SO FAR, KEYED ON EVERY FIELD
*    EXCEPT THE INVOICE NUMBER. THE ORIGINAL ROW'S FULL
*    CONTENT IS KEPT SO IT CAN BE WRITTEN TO DUPOUT THE FIRST
*    TIME A DUPLICATE OF IT TURNS UP.  {TAG:AR-0337}
***************************************************************
*
 01  WS-KEY-TABLE.
     05  WS-KT-ENTRY OCCURS 5000 TIMES INDEXED BY WS-KT-SRCH.
         10  WS-KT-INV-NO          PIC X(10).
         10  WS-KT-CUST-ID         PIC X(7).
         10  WS-KT-TRAN-DATE       PIC 9(8).
         10  WS-KT-TD-X REDEFINES WS-KT-TRAN-DATE.
             15  WS-KT-TD-YYYY     PIC 9(4).
             15  WS-KT-TD-MM       PIC 9(2).
             15  WS-KT-TD-DD       PIC 9(2).
         10  WS-KT-ITEM-CODE       PIC X(10).
         10  WS-KT-AMOUNT          PIC S9(9)V99.
         10  WS-KT-ORIG-ROW        PIC 9(6) COMP.
         10  WS-KT-GROUP           PIC 9(4) COMP VALUE 0.
*
 01  WS-ABEND-MESSAGE            PIC X(60) VALUE SPACES.
*
 01  WS-PRINT-LINES.
     05  WS-PL-BANNER.
         10  FILLER               PIC X(24) VALUE
             'DUPFIND - FILE ANALYZED '.
         10  WS-PL-FILE-NAME      PIC X(10) VALUE 'DUPTRAN'.
     05  WS-PL-PATTERNS.
         10  FILLER               PIC X(28) VALUE
             'TOTAL UNIQUE ROW PATTERNS: '.
         10  WS-PL-PATTERN-CNT    PIC ZZZ9.
     05  WS-PL-DUPLICATES.
         10  FILLER               PIC X(25) VALUE
             'TOTAL DUPLICATES FOUND: '.
         10  WS-PL-DUP-CNT        PIC ZZZZZ9.
     05  WS-PL-NONE.
         10  FILLER               PIC X(24) VALUE
             'NO DUPLICATE ROWS FOUND.'.
     05  WS-PL-DETAIL.
         10  FILLER               PIC X(11) VALUE
             'DUP ROW NO.'.
         10  FILLER               PIC X(2)  VALUE SPACES.
         10  WS-PL-DET-ROW        PIC ZZZZZ9.
         10  FILLER               PIC X(2)  VALUE SPACES.
         10  FILLER               PIC X(10) VALUE 'INV NO.'.
         10  WS-PL-DET-INV        PIC X(10).
         10  FILLER               PIC X(2)  VALUE SPACES.
         10  FILLER               PIC X(13) VALUE
             'ORIGINAL ROW '.
         10  WS-PL-DET-ORIG       PIC ZZZZZ9.
*
 PROCEDURE DIVISION.
*
 DUPFIND-MAIN SECTION.
*
 DUPFIND-010.
     OPEN INPUT  DUP-TRAN-FILE.
     OPEN OUTPUT DUP-OUT-FILE.
     OPEN OUTPUT DUP-PRINT-FILE.
*
 DUPFIND-020.
     PERFORM A-READ-TRANSACTIONS.
     PERFORM B-010 UNTIL NO-MORE-TRANSACTIONS.
*
 DUPFIND-030.
     PERFORM D-PRINT-SUMMARY.
*
 DUPFIND-040.
     CLOSE DUP-TRAN-FILE.
     CLOSE DUP-OUT-FILE.
     CLOSE DUP-PRINT-FILE.
     STOP RUN.
*
 END-DUPFIND-MAIN.
     EXIT.
     EJECT.
*
***************************************************************
*    A-READ-TRANSACTIONS READS ONE TRANSACTION RECORD AND
*    NUMBERS IT FROM ONE. TRAILING BLANKS ON THE CHARACTER
*    FIELDS NEED NO EXPLICIT TRIM HERE - THE FIELDS ARE FIXED
*    WIDTH, SO TWO EQUAL VALUES ALREADY COMPARE EQUAL BLANK
*    FOR BLANK.
***************************************************************
*
 A-READ-TRANSACTIONS SECTION.
*
 A-010.
     READ DUP-TRAN-FILE
         AT END
             SET NO-MORE-TRANSACTIONS TO TRUE
     END-READ.
     IF  NOT NO-MORE-TRANSACTIONS
         ADD 1 TO WS-ROW-NO
     END-IF.
*
 END-A-READ-TRANSACTIONS.
     EXIT.
     EJECT.
*
***************************************************************
*    B-SCAN-TABLE LOOKS UP THE CURRENT RECORD'S KEY IN THE
*    FIRST-SEEN TABLE. A MISS INSERTS A NEW ENTRY; A HIT MEANS
*    A DUPLICATE WAS FOUND AND C-WRITE-GROUPS IS CALLED TO
*    PRODUCE THE OUTPUT ROWS.
***************************************************************
*
 B-SCAN-TABLE SECTION.
*
 B-010.
     SET WS-FOUND-SWITCH TO 'N'.
     SET WS-FOUND-IX TO 0.
     PERFORM B-020 WITH TEST AFTER
         VARYING WS-KT-IX FROM 1 BY 1
         UNTIL WS-KT-IX NOT LESS THAN WS-KT-COUNT
            OR KEY-WAS-FOUND.
     PERFORM B-030.
     PERFORM B-050.
*
 B-020.
     IF  DUP-CUST-ID   = WS-KT-CUST-ID (WS-KT-IX)
     AND DUP-TRAN-DATE = WS-KT-TRAN-DATE (WS-KT-IX)
     AND DUP-ITEM-CODE = WS-KT-ITEM-CODE (WS-KT-IX)
     AND DUP-AMOUNT    = WS-KT-AMOUNT (WS-KT-IX)
         SET KEY-WAS-FOUND TO TRUE
         SET WS-FOUND-IX TO WS-KT-IX
     END-IF.
*
 B-030.
     IF  KEY-WAS-FOUND
         IF  WS-KT-GROUP (WS-FOUND-IX) = 0
             ADD 1 TO WS-GROUP-COUNT
             MOVE WS-GROUP-COUNT TO WS-KT-GROUP (WS-FOUND-IX)
             PERFORM C-WRITE-ORIGINAL
         END-IF
         PERFORM C-WRITE-DUPLICATE
         ADD 1 TO WS-DUP-COUNT
     ELSE
         PERFORM B-040
     END-IF.
*
 B-040.
     IF  WS-KT-COUNT NOT LESS THAN 5000
         MOVE 'KEY TABLE FULL - RAISE DUPFIND TABLE SIZE'
             TO WS-ABEND-MESSAGE
         PERFORM Z-ABEND-RUN
     END-IF.
     ADD 1 TO WS-KT-COUNT.
     MOVE DUP-INV-NO     TO WS-KT-INV-NO (WS-KT-COUNT).
     MOVE DUP-CUST-ID    TO WS-KT-CUST-ID (WS-KT-COUNT).
     MOVE DUP-TRAN-DATE  TO WS-KT-TRAN-DATE (WS-KT-COUNT).
     MOVE DUP-ITEM-CODE  TO WS-KT-ITEM-CODE (WS-KT-COUNT).
     MOVE DUP-AMOUNT     TO WS-KT-AMOUNT (WS-KT-COUNT).
     MOVE WS-ROW-NO      TO WS-KT-ORIG-ROW (WS-KT-COUNT).
     MOVE 0              TO WS-KT-GROUP (WS-KT-COUNT).
*
 B-050.
     PERFORM A-READ-TRANSACTIONS.
*
 B-EXIT.
     EXIT.
     EJECT.
*
***************************************************************
*    C-WRITE-ORIGINAL WRITES THE FIRST-SEEN ROW TO DUPOUT THE
*    FIRST TIME ONE OF ITS DUPLICATES IS DISCOVERED.
***************************************************************
*
 C-WRITE-ORIGINAL SECTION.
*
 C-010.
     MOVE WS-KT-GROUP (WS-FOUND-IX)    TO DUP-OUT-GROUP.
     MOVE WS-KT-ORIG-ROW (WS-FOUND-IX) TO DUP-OUT-ORIG-ROW.
     MOVE WS-KT-INV-NO (WS-FOUND-IX)   TO DUP-OUT-INV-NO.
     MOVE WS-KT-CUST-ID (WS-FOUND-IX)  TO DUP-OUT-CUST-ID.
     MOVE WS-KT-TRAN-DATE (WS-FOUND-IX) TO DUP-OUT-TRAN-DATE.
     MOVE WS-KT-ITEM-CODE (WS-FOUND-IX) TO DUP-OUT-ITEM-CODE.
     MOVE WS-KT-AMOUNT (WS-FOUND-IX)    TO DUP-OUT-AMOUNT.
     WRITE DUP-OUT-REC.
*
 END-C-WRITE-ORIGINAL.
     EXIT.
     EJECT.
*
***************************************************************
*    C-WRITE-DUPLICATE WRITES THE CURRENT RECORD TO DUPOUT AS
*    A DUPLICATE OF THE ROW FOUND IN THE KEY TABLE.
***************************************************************
*
 C-WRITE-DUPLICATE SECTION.
*
 C-020.
     MOVE WS-KT-GROUP (WS-FOUND-IX)     TO DUP-OUT-GROUP.
     MOVE WS-KT-ORIG-ROW (WS-FOUND-IX)  TO DUP-OUT-ORIG-ROW.
     MOVE DUP-INV-NO     TO DUP-OUT-INV-NO.
     MOVE DUP-CUST-ID    TO DUP-OUT-CUST-ID.
     MOVE DUP-TRAN-DATE  TO DUP-OUT-TRAN-DATE.
     MOVE DUP-ITEM-CODE  TO DUP-OUT-ITEM-CODE.
     MOVE DUP-AMOUNT     TO DUP-OUT-AMOUNT.
     WRITE DUP-OUT-REC.
     MOVE WS-ROW-NO                    TO WS-PL-DET-ROW.
     MOVE DUP-INV-NO                   TO WS-PL-DET-INV.
     MOVE WS-KT-ORIG-ROW (WS-FOUND-IX) TO WS-PL-DET-ORIG.
     WRITE DUP-PRINT-LINE FROM WS-PL-DETAIL.
*
 END-C-WRITE-DUPLICATE.
     EXIT.
     EJECT.
*
***************************************************************
*    D-PRINT-SUMMARY WRITES THE BANNER AND THE PATTERN AND
*    DUPLICATE COUNTS, OR THE "NO DUPLICATES" LINE WHEN THE
*    FILE TURNED UP CLEAN.  {TAG:AR-0399}
***************************************************************
*
 D-PRINT-SUMMARY SECTION.
*
 D-010.
     WRITE DUP-PRINT-LINE FROM WS-PL-BANNER.
     MOVE WS-KT-COUNT  TO WS-PL-PATTERN-CNT.
     MOVE WS-DUP-COUNT TO WS-PL-DUP-CNT.
     WRITE DUP-PRINT-LINE FROM WS-PL-PATTERNS.
     WRITE DUP-PRINT-LINE FROM WS-PL-DUPLICATES.
     IF  WS-DUP-COUNT = 0
         WRITE DUP-PRINT-LINE FROM WS-PL-NONE
     END-IF.
*
 END-D-PRINT-SUMMARY.
     EXIT.
     EJECT.
*
***************************************************************
*    Z-ABEND-RUN DISPLAYS THE REASON FOR A FATAL CONDITION AND
*    ENDS THE RUN WITH A NONZERO RETURN CODE.
***************************************************************
*
 Z-ABEND-RUN SECTION.
*
 Z-010.
     DISPLAY 'DUPFIND - RUN TERMINATED - ' WS-ABEND-MESSAGE.
     MOVE 16 TO RETURN-CODE.
     CLOSE DUP-TRAN-FILE.
     CLOSE DUP-OUT-FILE.
     CLOSE DUP-PRINT-FILE.
     STOP RUN.
*
 END-Z-ABEND-RUN.
     EXIT.
