*--------------------------------------------------------------*
*
*               @BANNER_START@
*      clcwparm.cpy
*      Midstate Distributing - AR / Loan Accounting
*      Element of the AR/Loan Accounting batch utility suite
*               @BANNER_END@
*
*--------------------------------------------------------------*
*
* One control card drives a CLOSECAL run - the close year and
* month the schedule is built around. CLOSECAL works out the
* last workday of this month and the first seven business days
* of the month that follows on its own; nothing else is read.
*
     05  CLOSECAL-PARM-RECORD.
         10  CP-YEAR               PIC 9(4).
         10  CP-MONTH              PIC 9(2).
         10  FILLER                PIC X(20).
