*--------------------------------------------------------------*
*
*               @BANNER_START@
*      arrwopen.cpy
*      Midstate Distributing - AR / Loan Accounting
*      Element of the AR/Loan Accounting batch utility suite
*               @BANNER_END@
*
*--------------------------------------------------------------*
*
* Layout of one open invoice row. The same layout serves both
* the Aging extract and the Trial Balance extract read by
* ARRECON - the two files are positional images of one another,
* taken from different subledger reports on the same day.
*
     05  AR-OPEN-RECORD.
         10  AR-CUST-ID            PIC X(7).
         10  AR-CUST-NAME          PIC X(30).
         10  AR-INVOICE-NO         PIC X(10).
         10  AR-INVOICE-DATE       PIC 9(8).
         10  AR-INV-DATE-X REDEFINES AR-INVOICE-DATE.
             15  AR-ID-YYYY        PIC 9(4).
             15  AR-ID-MM          PIC 9(2).
             15  AR-ID-DD          PIC 9(2).
         10  AR-OPEN-AMOUNT        PIC S9(9)V99.
         10  FILLER                PIC X(15).
