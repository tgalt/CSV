*--------------------------------------------------------------*
*
*               @BANNER_START@
*      clcwout.cpy
*      Midstate Distributing - AR / Loan Accounting
*      Element of the AR/Loan Accounting batch utility suite
*               @BANNER_END@
*
*--------------------------------------------------------------*
*
* One line of the close schedule - which day it is (the close
* month's last workday, or one of the next month's first seven
* business days), the calendar date and day name E-PRINT-SCHEDULE
* worked out for it, and the task text read off for that day.
*
     05  CLOSECAL-OUT-RECORD.
         10  CO-DAY-LABEL          PIC X(9).
         10  CO-CAL-DATE           PIC 9(8).
         10  CO-CAL-DATE-X REDEFINES CO-CAL-DATE.
             15  CO-CAL-YYYY       PIC 9(4).
             15  CO-CAL-MM         PIC 9(2).
             15  CO-CAL-DD         PIC 9(2).
         10  CO-DAY-NAME           PIC X(9).
         10  CO-TASK-TEXT          PIC X(50).
         10  FILLER                PIC X(10).
*
* CO-CAL-DATE-X is the same YYYY/MM/DD breakdown habit used on
* the AR extract dates - lets a report program pick the date
* apart without another DIVIDE.
*
