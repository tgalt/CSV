 IDENTIFICATION DIVISION.
 PROGRAM-ID.    ARRECON.
 AUTHOR.        S. PRZYBYLSKI.
 INSTALLATION.  MIDSTATE DISTRIBUTING - COLUMBUS.
 DATE-WRITTEN.  FEBRUARY 1990.
 DATE-COMPILED.
 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
*
*-------------------------------------------------------------*
*
*               @BANNER_START@
*      arrecon.cbl
*      Midstate Distributing - AR / Loan Accounting
*      Element of the AR/Loan Accounting batch utility suite
*               @BANNER_END@
*
*-------------------------------------------------------------*
*
***************************************************************
*     DESCRIPTION
*
* This program reconciles open accounts receivable between the
* Aging extract and the Trial Balance extract. It matches every
* open invoice between the two sides, then rolls the invoices
* up by customer, and reports every place the two subledgers
* disagree. A missing row on either side is treated as a zero
* balance on that side, not as an error.
*
***************************************************************
*     AMENDMENT HISTORY
*
*     DATE      PROGRMR  TICKET    DESCRIPTION
*
*     02/26/90  SJP      -------   ORIGINAL PROGRAM. {TAG:AR-0223}
*     08/09/93  CKA      AR-0311   ADD CUSTOMER-LEVEL  {TAG:AR-0311}
*                                  ROLL-UP AND ISSUES
*                                  SORTED BY VARIANCE.
*     11/30/98  TLV      Y2K-0053  EXPAND INVOICE-DATE  {TAG:Y2K0053}
*                                  TO 8 BYTE YYYYMMDD.
*     03/18/03  MJP      AR-0417   SORT INVOICE ISSUES   {TAG:AR-0417}
*                                  BY CUST-ID/INVOICE-NO
*                                  INSTEAD OF READ ORDER.
*     09/05/07  DWO      AR-0462   RAISE TABLE SIZES,    {TAG:AR-0462}
*                                  CUSTOMER COUNT HAS
*                                  GROWN PAST 1500.
*
***************************************************************
*     FILES
*
*     ARRAGED  - ARR-AGED-FILE - Aging extract, input
*     ARRTB    - ARR-TB-FILE   - Trial Balance extract, input
*     ARRALLI  - ARR-ALLI-FILE - invoice recon, all rows, output
*     ARRISSI  - ARR-ISSI-FILE - invoice recon, issues, output
*     ARRALLC  - ARR-ALLC-FILE - customer recon, all rows, output
*     ARRISSC  - ARR-ISSC-FILE - customer recon, issues, output
*     ARRPRINT - ARR-PRINT-FILE - summary report, output
*
***************************************************************
*     COPYBOOKS
*
*     ARRWOPEN - Layout of one open invoice row (both extracts).
*     ARRWINVO - Layout of one invoice-level recon row.
*     ARRWCUST - Layout of one customer-level recon row.
*
***************************************************************
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT ARR-AGED-FILE  ASSIGN TO ARRAGED
            FILE STATUS IS WS-ARRAGED-STATUS.
     SELECT ARR-TB-FILE    ASSIGN TO ARRTB
            FILE STATUS IS WS-ARRTB-STATUS.
     SELECT ARR-ALLI-FILE  ASSIGN TO ARRALLI
            FILE STATUS IS WS-ARRALLI-STATUS.
     SELECT ARR-ISSI-FILE  ASSIGN TO ARRISSI
            FILE STATUS IS WS-ARRISSI-STATUS.
     SELECT ARR-ALLC-FILE  ASSIGN TO ARRALLC
            FILE STATUS IS WS-ARRALLC-STATUS.
     SELECT ARR-ISSC-FILE  ASSIGN TO ARRISSC
            FILE STATUS IS WS-ARRISSC-STATUS.
     SELECT ARR-PRINT-FILE ASSIGN TO ARRPRINT
            FILE STATUS IS WS-ARRPRNT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
*
 FD  ARR-AGED-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  ARR-AGED-REC                PIC X(81).
*
 FD  ARR-TB-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  ARR-TB-REC                  PIC X(81).
*
 FD  ARR-ALLI-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  ARR-ALLI-REC                PIC X(65).
*
 FD  ARR-ISSI-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  ARR-ISSI-REC                PIC X(65).
*
 FD  ARR-ALLC-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  ARR-ALLC-REC                PIC X(91).
*
 FD  ARR-ISSC-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  ARR-ISSC-REC                PIC X(91).
*
 FD  ARR-PRINT-FILE
     RECORDING MODE IS F
     LABEL RECORDS ARE STANDARD.
 01  ARR-PRINT-LINE               PIC X(80).
*
 WORKING-STORAGE SECTION.
*
 01  FILLER.
     05  FILLER                 PIC X(36) VALUE
         '********  ARRECON WORKING STORAGE **'.
     05  WS-ARRAGED-STATUS      PIC X(2)  VALUE SPACES.
     05  WS-ARRTB-STATUS        PIC X(2)  VALUE SPACES.
     05  WS-ARRALLI-STATUS      PIC X(2)  VALUE SPACES.
     05  WS-ARRISSI-STATUS      PIC X(2)  VALUE SPACES.
     05  WS-ARRALLC-STATUS      PIC X(2)  VALUE SPACES.
     05  WS-ARRISSC-STATUS      PIC X(2)  VALUE SPACES.
     05  WS-ARRPRNT-STATUS      PIC X(2)  VALUE SPACES.
     05  WS-AGED-EOF-SW         PIC X     VALUE 'N'.
         88  NO-MORE-AGED       VALUE 'Y'.
     05  WS-TB-EOF-SW           PIC X     VALUE 'N'.
         88  NO-MORE-TB         VALUE 'Y'.
     05  WS-SHIFT-SW            PIC X     VALUE 'N'.
         88  MORE-TO-SHIFT      VALUE 'Y'.
     05  WS-FOUND-SW            PIC X     VALUE 'N'.
         88  ENTRY-WAS-FOUND    VALUE 'Y'.
*
 01  WS-COUNTERS.
     05  WS-AG-COUNT            PIC 9(4) COMP VALUE 0.
     05  WS-TB-COUNT            PIC 9(4) COMP VALUE 0.
     05  WS-AG-IX               PIC 9(4) COMP VALUE 0.
     05  WS-TB-IX               PIC 9(4) COMP VALUE 0.
     05  WS-SWAP-IX             PIC 9(4) COMP VALUE 0.
     05  WS-CA-COUNT            PIC 9(4) COMP VALUE 0.
     05  WS-CT-COUNT            PIC 9(4) COMP VALUE 0.
     05  WS-CA-IX                PIC 9(4) COMP VALUE 0.
     05  WS-CT-IX                PIC 9(4) COMP VALUE 0.
     05  WS-CI-COUNT             PIC 9(4) COMP VALUE 0.
     05  WS-CI-IX                PIC 9(4) COMP VALUE 0.
     05  WS-FOUND-IX             PIC 9(4) COMP VALUE 0.
     05  WS-INVOICE-ISSUE-CNT    PIC 9(6) COMP VALUE 0.
     05  WS-CUSTOMER-ISSUE-CNT   PIC 9(6) COMP VALUE 0.
*
 01  WS-ABEND-MESSAGE            PIC X(60) VALUE SPACES.
*
 01  WS-GRAND-TOTALS.
     05  WS-AGED-GRAND-TOTAL    PIC S9(11)V99 VALUE 0.
     05  WS-TB-GRAND-TOTAL      PIC S9(11)V99 VALUE 0.
     05  WS-TOTAL-VARIANCE      PIC S9(11)V99 VALUE 0.
*
***************************************************************
*    ONE SHARED WORKING COPY OF THE OPEN-INVOICE LAYOUT. BOTH
*    THE AGING READ AND THE TB READ MOVE THEIR RECORD IN HERE
*    SO THE SAME FIELD NAMES SERVE EITHER EXTRACT. {TAG:AR-0223}
***************************************************************
*
 01  WS-AR-OPEN-REC.
     COPY ARRWOPEN.
*
 01  WS-RECON-OUT-REC.
     COPY ARRWINVO.
*
 01  WS-CUST-RECON-OUT-REC.
     COPY ARRWCUST.
*
***************************************************************
*    INVOICE-LEVEL WORK TABLES. CUST-ID + INVOICE-NO ARE KEPT
*    AS ONE GROUP SO THE REDEFINED FLAT KEY BELOW CAN BE
*    COMPARED IN ONE SHOT DURING THE SORT AND THE MERGE-WALK.
*    {TAG:AR-0462}
***************************************************************
*
 01  WS-AGED-TABLE.
     05  WS-AG-ENTRY OCCURS 3000 TIMES INDEXED BY WS-AG-SRCH.
         10  WS-AG-KEY.
             15  WS-AG-CUST-ID      PIC X(7).
             15  WS-AG-INVOICE-NO   PIC X(10).
         10  WS-AG-KEY-X REDEFINES WS-AG-KEY
                                    PIC X(17).
         10  WS-AG-CUST-NAME        PIC X(30).
         10  WS-AG-AMOUNT           PIC S9(9)V99.
*
 01  WS-AG-HOLD.
     05  WS-AG-HOLD-KEY             PIC X(17).
     05  WS-AG-HOLD-CUST-NAME       PIC X(30).
     05  WS-AG-HOLD-AMOUNT          PIC S9(9)V99.
*
 01  WS-TB-TABLE.
     05  WS-TB-ENTRY OCCURS 3000 TIMES INDEXED BY WS-TB-SRCH.
         10  WS-TB-KEY.
             15  WS-TB-CUST-ID      PIC X(7).
             15  WS-TB-INVOICE-NO   PIC X(10).
         10  WS-TB-KEY-X REDEFINES WS-TB-KEY
                                    PIC X(17).
         10  WS-TB-CUST-NAME        PIC X(30).
         10  WS-TB-AMOUNT           PIC S9(9)V99.
*
 01  WS-TB-HOLD.
     05  WS-TB-HOLD-KEY             PIC X(17).
     05  WS-TB-HOLD-CUST-NAME       PIC X(30).
     05  WS-TB-HOLD-AMOUNT          PIC S9(9)V99.
*
 01  WS-RECON-WORK.
     05  WS-RW-CUST-ID              PIC X(7).
     05  WS-RW-INVOICE-NO           PIC X(10).
     05  WS-RW-AMT-AGED             PIC S9(9)V99.
     05  WS-RW-AMT-TB               PIC S9(9)V99.
*
***************************************************************
*    CUSTOMER-LEVEL ROLL-UP TABLES. BUILT BY SCANNING THE
*    INVOICE TABLES ABOVE AND ACCUMULATING ONE ENTRY PER
*    CUSTOMER, THEN SORTED ON CUST-ID FOR THE MERGE-WALK.
***************************************************************
*
 01  WS-CUST-AGED-TABLE.
     05  WS-CA-ENTRY OCCURS 2000 TIMES INDEXED BY WS-CA-SRCH.
         10  WS-CA-CUST-ID          PIC X(7).
         10  WS-CA-CUST-NAME        PIC X(30).
         10  WS-CA-TOTAL            PIC S9(11)V99.
*
 01  WS-CA-HOLD.
     05  WS-CA-HOLD-CUST-ID         PIC X(7).
     05  WS-CA-HOLD-CUST-NAME       PIC X(30).
     05  WS-CA-HOLD-TOTAL           PIC S9(11)V99.
*
 01  WS-CUST-TB-TABLE.
     05  WS-CT-ENTRY OCCURS 2000 TIMES INDEXED BY WS-CT-SRCH.
         10  WS-CT-CUST-ID          PIC X(7).
         10  WS-CT-CUST-NAME        PIC X(30).
         10  WS-CT-TOTAL            PIC S9(11)V99.
*
 01  WS-CT-HOLD.
     05  WS-CT-HOLD-CUST-ID         PIC X(7).
     05  WS-CT-HOLD-CUST-NAME       PIC X(30).
     05  WS-CT-HOLD-TOTAL           PIC S9(11)V99.
*
 01  WS-CUST-ISSUE-TABLE.
     05  WS-CI-ENTRY OCCURS 2000 TIMES INDEXED BY WS-CI-SRCH.
         10  WS-CI-CUST-ID          PIC X(7).
         10  WS-CI-CUST-NAME        PIC X(30).
         10  WS-CI-AGED-TOTAL       PIC S9(11)V99.
         10  WS-CI-TB-TOTAL         PIC S9(11)V99.
         10  WS-CI-VARIANCE         PIC S9(11)V99.
*
 01  WS-CI-HOLD.
     05  WS-CI-HOLD-CUST-ID         PIC X(7).
     05  WS-CI-HOLD-CUST-NAME       PIC X(30).
     05  WS-CI-HOLD-AGED-TOTAL      PIC S9(11)V99.
     05  WS-CI-HOLD-TB-TOTAL        PIC S9(11)V99.
     05  WS-CI-HOLD-VARIANCE        PIC S9(11)V99.
*
 01  WS-PRINT-WORK.
     05  WS-PRINT-AMOUNT            PIC S9(11)V99.
     05  WS-PRINT-AMOUNT-X REDEFINES WS-PRINT-AMOUNT.
         10  WS-PRINT-DOLLARS       PIC S9(11).
         10  WS-PRINT-CENTS         PIC 9(2).
*
 01  WS-PRINT-LINES.
     05  WS-PL-AGED-TOTAL.
         10  FILLER                 PIC X(18) VALUE
             'AGING TOTAL OPEN: '.
         10  WS-PL-AG-TOT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
     05  WS-PL-TB-TOTAL.
         10  FILLER                 PIC X(18) VALUE
             'TB TOTAL OPEN:    '.
         10  WS-PL-TB-TOT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
     05  WS-PL-VARIANCE.
         10  FILLER                 PIC X(18) VALUE
             'TOTAL VARIANCE:   '.
         10  WS-PL-VAR              PIC Z,ZZZ,ZZZ,ZZ9.99-.
     05  WS-PL-INV-ISSUES.
         10  FILLER                 PIC X(18) VALUE
             'INVOICE ISSUES:   '.
         10  WS-PL-INV-CNT          PIC ZZZ9.
     05  WS-PL-CUST-ISSUES.
         10  FILLER                 PIC X(18) VALUE
             'CUSTOMER ISSUES:  '.
         10  WS-PL-CUST-CNT         PIC ZZZ9.
*
 PROCEDURE DIVISION.
*
 ARRECON-MAIN SECTION.
*
 ARRECON-010.
     OPEN INPUT  ARR-AGED-FILE.
     OPEN INPUT  ARR-TB-FILE.
     OPEN OUTPUT ARR-ALLI-FILE.
     OPEN OUTPUT ARR-ISSI-FILE.
     OPEN OUTPUT ARR-ALLC-FILE.
     OPEN OUTPUT ARR-ISSC-FILE.
     OPEN OUTPUT ARR-PRINT-FILE.
*
 ARRECON-020.
     PERFORM A-010.
     PERFORM B-010.
     PERFORM C-010.
     PERFORM D-010.
*
 ARRECON-030.
     CLOSE ARR-AGED-FILE.
     CLOSE ARR-TB-FILE.
     CLOSE ARR-ALLI-FILE.
     CLOSE ARR-ISSI-FILE.
     CLOSE ARR-ALLC-FILE.
     CLOSE ARR-ISSC-FILE.
     CLOSE ARR-PRINT-FILE.
     STOP RUN.
*
 END-ARRECON-MAIN.
     EXIT.
     EJECT.
*
***************************************************************
*    A-LOAD-EXTRACTS READS BOTH EXTRACTS ENTIRELY INTO MEMORY
*    AND RUNS THE GRAND TOTALS AS EACH ROW IS LOADED.
***************************************************************
*
 A-LOAD-EXTRACTS SECTION.
*
 A-010.
     READ ARR-AGED-FILE INTO WS-AR-OPEN-REC
         AT END
             SET NO-MORE-AGED TO TRUE
     END-READ.
     PERFORM A-020 THRU A-020-EXIT UNTIL NO-MORE-AGED.
     READ ARR-TB-FILE INTO WS-AR-OPEN-REC
         AT END
             SET NO-MORE-TB TO TRUE
     END-READ.
     PERFORM A-040 THRU A-040-EXIT UNTIL NO-MORE-TB.
     COMPUTE WS-TOTAL-VARIANCE =
         WS-AGED-GRAND-TOTAL - WS-TB-GRAND-TOTAL.
*
 A-020.
     IF  WS-AG-COUNT NOT LESS THAN 3000
         MOVE 'AGING TABLE FULL - RAISE ARRECON TABLE SIZE'
             TO WS-ABEND-MESSAGE
         PERFORM Z-ABEND-RUN
     END-IF.
     ADD 1 TO WS-AG-COUNT.
     MOVE AR-CUST-ID      TO WS-AG-CUST-ID (WS-AG-COUNT).
     MOVE AR-INVOICE-NO   TO WS-AG-INVOICE-NO (WS-AG-COUNT).
     MOVE AR-CUST-NAME    TO WS-AG-CUST-NAME (WS-AG-COUNT).
     MOVE AR-OPEN-AMOUNT  TO WS-AG-AMOUNT (WS-AG-COUNT).
     ADD AR-OPEN-AMOUNT   TO WS-AGED-GRAND-TOTAL.
     READ ARR-AGED-FILE INTO WS-AR-OPEN-REC
         AT END
             SET NO-MORE-AGED TO TRUE
     END-READ.
*
 A-020-EXIT.
     EXIT.
*
 A-040.
     IF  WS-TB-COUNT NOT LESS THAN 3000
         MOVE 'TB TABLE FULL - RAISE ARRECON TABLE SIZE'
             TO WS-ABEND-MESSAGE
         PERFORM Z-ABEND-RUN
     END-IF.
     ADD 1 TO WS-TB-COUNT.
     MOVE AR-CUST-ID      TO WS-TB-CUST-ID (WS-TB-COUNT).
     MOVE AR-INVOICE-NO   TO WS-TB-INVOICE-NO (WS-TB-COUNT).
     MOVE AR-CUST-NAME    TO WS-TB-CUST-NAME (WS-TB-COUNT).
     MOVE AR-OPEN-AMOUNT  TO WS-TB-AMOUNT (WS-TB-COUNT).
     ADD AR-OPEN-AMOUNT   TO WS-TB-GRAND-TOTAL.
     READ ARR-TB-FILE INTO WS-AR-OPEN-REC
         AT END
             SET NO-MORE-TB TO TRUE
     END-READ.
*
 A-040-EXIT.
     EXIT.
     EJECT.
*
***************************************************************
*    B-RECONCILE-INVOICES SORTS BOTH INVOICE TABLES ON THE
*    CUST-ID/INVOICE-NO KEY AND THEN WALKS THEM TOGETHER LIKE A
*    CLASSIC SEQUENTIAL MATCH/MERGE, WRITING ONE RECON-OUT ROW
*    PER KEY ENCOUNTERED ON EITHER SIDE.
***************************************************************
*
 B-RECONCILE-INVOICES SECTION.
*
 B-010.
     IF  WS-AG-COUNT > 1
         PERFORM B-020 WITH TEST AFTER
             VARYING WS-AG-IX FROM 2 BY 1
             UNTIL WS-AG-IX > WS-AG-COUNT
     END-IF.
     IF  WS-TB-COUNT > 1
         PERFORM B-040 WITH TEST AFTER
             VARYING WS-TB-IX FROM 2 BY 1
             UNTIL WS-TB-IX > WS-TB-COUNT
     END-IF.
     SET WS-AG-IX TO 1.
     SET WS-TB-IX TO 1.
     PERFORM B-070 UNTIL WS-AG-IX > WS-AG-COUNT
                     AND WS-TB-IX > WS-TB-COUNT.
*
 B-020.
     SET WS-SWAP-IX TO WS-AG-IX.
     MOVE WS-AG-ENTRY (WS-AG-IX) TO WS-AG-HOLD.
     SET MORE-TO-SHIFT TO TRUE.
     PERFORM B-030 WITH TEST AFTER UNTIL NOT MORE-TO-SHIFT.
     MOVE WS-AG-HOLD TO WS-AG-ENTRY (WS-SWAP-IX).
*
 B-030.
     IF  WS-SWAP-IX > 1
     AND WS-AG-KEY-X (WS-SWAP-IX - 1) > WS-AG-HOLD-KEY
         MOVE WS-AG-ENTRY (WS-SWAP-IX - 1) TO
             WS-AG-ENTRY (WS-SWAP-IX)
         SUBTRACT 1 FROM WS-SWAP-IX
     ELSE
         SET WS-SHIFT-SW TO 'N'
     END-IF.
*
 B-040.
     SET WS-SWAP-IX TO WS-TB-IX.
     MOVE WS-TB-ENTRY (WS-TB-IX) TO WS-TB-HOLD.
     SET MORE-TO-SHIFT TO TRUE.
     PERFORM B-050 WITH TEST AFTER UNTIL NOT MORE-TO-SHIFT.
     MOVE WS-TB-HOLD TO WS-TB-ENTRY (WS-SWAP-IX).
*
 B-050.
     IF  WS-SWAP-IX > 1
     AND WS-TB-KEY-X (WS-SWAP-IX - 1) > WS-TB-HOLD-KEY
         MOVE WS-TB-ENTRY (WS-SWAP-IX - 1) TO
             WS-TB-ENTRY (WS-SWAP-IX)
         SUBTRACT 1 FROM WS-SWAP-IX
     ELSE
         SET WS-SHIFT-SW TO 'N'
     END-IF.
*
 B-070.
     EVALUATE TRUE
         WHEN WS-AG-IX > WS-AG-COUNT
             MOVE WS-TB-CUST-ID (WS-TB-IX)    TO WS-RW-CUST-ID
             MOVE WS-TB-INVOICE-NO (WS-TB-IX) TO WS-RW-INVOICE-NO
             MOVE 0                           TO WS-RW-AMT-AGED
             MOVE WS-TB-AMOUNT (WS-TB-IX)     TO WS-RW-AMT-TB
             ADD 1 TO WS-TB-IX
         WHEN WS-TB-IX > WS-TB-COUNT
             MOVE WS-AG-CUST-ID (WS-AG-IX)    TO WS-RW-CUST-ID
             MOVE WS-AG-INVOICE-NO (WS-AG-IX) TO WS-RW-INVOICE-NO
             MOVE WS-AG-AMOUNT (WS-AG-IX)     TO WS-RW-AMT-AGED
             MOVE 0                           TO WS-RW-AMT-TB
             ADD 1 TO WS-AG-IX
         WHEN WS-AG-KEY-X (WS-AG-IX) = WS-TB-KEY-X (WS-TB-IX)
             MOVE WS-AG-CUST-ID (WS-AG-IX)    TO WS-RW-CUST-ID
             MOVE WS-AG-INVOICE-NO (WS-AG-IX) TO WS-RW-INVOICE-NO
             MOVE WS-AG-AMOUNT (WS-AG-IX)     TO WS-RW-AMT-AGED
             MOVE WS-TB-AMOUNT (WS-TB-IX)     TO WS-RW-AMT-TB
             ADD 1 TO WS-AG-IX
             ADD 1 TO WS-TB-IX
         WHEN WS-AG-KEY-X (WS-AG-IX) < WS-TB-KEY-X (WS-TB-IX)
             MOVE WS-AG-CUST-ID (WS-AG-IX)    TO WS-RW-CUST-ID
             MOVE WS-AG-INVOICE-NO (WS-AG-IX) TO WS-RW-INVOICE-NO
             MOVE WS-AG-AMOUNT (WS-AG-IX)     TO WS-RW-AMT-AGED
             MOVE 0                           TO WS-RW-AMT-TB
             ADD 1 TO WS-AG-IX
         WHEN OTHER
             MOVE WS-TB-CUST-ID (WS-TB-IX)    TO WS-RW-CUST-ID
             MOVE WS-TB-INVOICE-NO (WS-TB-IX) TO WS-RW-INVOICE-NO
             MOVE 0                           TO WS-RW-AMT-AGED
             MOVE WS-TB-AMOUNT (WS-TB-IX)     TO WS-RW-AMT-TB
             ADD 1 TO WS-TB-IX
     END-EVALUATE.
     PERFORM B-080.
*
 B-080.
     MOVE WS-RW-CUST-ID    TO RO-CUST-ID.
     MOVE WS-RW-INVOICE-NO TO RO-INVOICE-NO.
     MOVE WS-RW-AMT-AGED   TO RO-AMT-AGED.
     MOVE WS-RW-AMT-TB     TO RO-AMT-TB.
     COMPUTE RO-VARIANCE = WS-RW-AMT-AGED - WS-RW-AMT-TB.
     WRITE ARR-ALLI-REC FROM WS-RECON-OUT-REC.
     IF  RO-VARIANCE NOT = 0
         WRITE ARR-ISSI-REC FROM WS-RECON-OUT-REC
         ADD 1 TO WS-INVOICE-ISSUE-CNT
     END-IF.
*
 B-EXIT.
     EXIT.
     EJECT.
*
***************************************************************
*    C-RECONCILE-CUSTOMERS ROLLS EACH INVOICE TABLE UP TO ONE
*    TOTAL PER CUSTOMER, SORTS BOTH ROLL-UPS BY CUST-ID, WALKS
*    THEM TOGETHER THE SAME WAY B-RECONCILE-INVOICES DID, AND
*    THEN SORTS THE ISSUES BY VARIANCE FOR THE ISSUES OUTPUT.
*    {TAG:AR-0311}
***************************************************************
*
 C-RECONCILE-CUSTOMERS SECTION.
*
 C-010.
     PERFORM C-020 VARYING WS-AG-IX FROM 1 BY 1
         UNTIL WS-AG-IX > WS-AG-COUNT.
     PERFORM C-050 VARYING WS-TB-IX FROM 1 BY 1
         UNTIL WS-TB-IX > WS-TB-COUNT.
     IF  WS-CA-COUNT > 1
         PERFORM C-080 WITH TEST AFTER
             VARYING WS-CA-IX FROM 2 BY 1
             UNTIL WS-CA-IX > WS-CA-COUNT
     END-IF.
     IF  WS-CT-COUNT > 1
         PERFORM C-100 WITH TEST AFTER
             VARYING WS-CT-IX FROM 2 BY 1
             UNTIL WS-CT-IX > WS-CT-COUNT
     END-IF.
     SET WS-CA-IX TO 1.
     SET WS-CT-IX TO 1.
     PERFORM C-130 UNTIL WS-CA-IX > WS-CA-COUNT
                     AND WS-CT-IX > WS-CT-COUNT.
     IF  WS-CI-COUNT > 1
         PERFORM C-160 WITH TEST AFTER
             VARYING WS-CI-IX FROM 2 BY 1
             UNTIL WS-CI-IX > WS-CI-COUNT
     END-IF.
     PERFORM C-190 VARYING WS-CI-IX FROM 1 BY 1
         UNTIL WS-CI-IX > WS-CI-COUNT.
*
 C-020.
     SET WS-FOUND-SW TO 'N'.
     SET WS-FOUND-IX TO 0.
     PERFORM C-030 WITH TEST AFTER
         VARYING WS-CA-IX FROM 1 BY 1
         UNTIL WS-CA-IX NOT LESS THAN WS-CA-COUNT
            OR ENTRY-WAS-FOUND.
     IF  ENTRY-WAS-FOUND
         ADD WS-AG-AMOUNT (WS-AG-IX) TO WS-CA-TOTAL (WS-FOUND-IX)
     ELSE
         IF  WS-CA-COUNT NOT LESS THAN 2000
             MOVE 'AGED CUSTOMER TABLE FULL - RAISE TABLE SIZE'
                 TO WS-ABEND-MESSAGE
             PERFORM Z-ABEND-RUN
         END-IF
         ADD 1 TO WS-CA-COUNT
         MOVE WS-AG-CUST-ID (WS-AG-IX)
             TO WS-CA-CUST-ID (WS-CA-COUNT)
         MOVE WS-AG-CUST-NAME (WS-AG-IX)
             TO WS-CA-CUST-NAME (WS-CA-COUNT)
         MOVE WS-AG-AMOUNT (WS-AG-IX)
             TO WS-CA-TOTAL (WS-CA-COUNT)
     END-IF.
*
 C-030.
     IF  WS-CA-CUST-ID (WS-CA-IX) = WS-AG-CUST-ID (WS-AG-IX)
         SET ENTRY-WAS-FOUND TO TRUE
         SET WS-FOUND-IX TO WS-CA-IX
     END-IF.
*
 C-050.
     SET WS-FOUND-SW TO 'N'.
     SET WS-FOUND-IX TO 0.
     PERFORM C-060 WITH TEST AFTER
         VARYING WS-CT-IX FROM 1 BY 1
         UNTIL WS-CT-IX NOT LESS THAN WS-CT-COUNT
            OR ENTRY-WAS-FOUND.
     IF  ENTRY-WAS-FOUND
         ADD WS-TB-AMOUNT (WS-TB-IX) TO WS-CT-TOTAL (WS-FOUND-IX)
     ELSE
         IF  WS-CT-COUNT NOT LESS THAN 2000
             MOVE 'TB CUSTOMER TABLE FULL - RAISE TABLE SIZE'
                 TO WS-ABEND-MESSAGE
             PERFORM Z-ABEND-RUN
         END-IF
         ADD 1 TO WS-CT-COUNT
         MOVE WS-TB-CUST-ID (WS-TB-IX)
             TO WS-CT-CUST-ID (WS-CT-COUNT)
         MOVE WS-TB-CUST-NAME (WS-TB-IX)
             TO WS-CT-CUST-NAME (WS-CT-COUNT)
         MOVE WS-TB-AMOUNT (WS-TB-IX)
             TO WS-CT-TOTAL (WS-CT-COUNT)
     END-IF.
*
 C-060.
     IF  WS-CT-CUST-ID (WS-CT-IX) = WS-TB-CUST-ID (WS-TB-IX)
         SET ENTRY-WAS-FOUND TO TRUE
         SET WS-FOUND-IX TO WS-CT-IX
     END-IF.
*
 C-080.
     SET WS-SWAP-IX TO WS-CA-IX.
     MOVE WS-CA-ENTRY (WS-CA-IX) TO WS-CA-HOLD.
     SET MORE-TO-SHIFT TO TRUE.
     PERFORM C-090 WITH TEST AFTER UNTIL NOT MORE-TO-SHIFT.
     MOVE WS-CA-HOLD TO WS-CA-ENTRY (WS-SWAP-IX).
*
 C-090.
     IF  WS-SWAP-IX > 1
     AND WS-CA-CUST-ID (WS-SWAP-IX - 1) > WS-CA-HOLD-CUST-ID
         MOVE WS-CA-ENTRY (WS-SWAP-IX - 1) TO
             WS-CA-ENTRY (WS-SWAP-IX)
         SUBTRACT 1 FROM WS-SWAP-IX
     ELSE
         SET WS-SHIFT-SW TO 'N'
     END-IF.
*
 C-100.
     SET WS-SWAP-IX TO WS-CT-IX.
     MOVE WS-CT-ENTRY (WS-CT-IX) TO WS-CT-HOLD.
     SET MORE-TO-SHIFT TO TRUE.
     PERFORM C-110 WITH TEST AFTER UNTIL NOT MORE-TO-SHIFT.
     MOVE WS-CT-HOLD TO WS-CT-ENTRY (WS-SWAP-IX).
*
 C-110.
     IF  WS-SWAP-IX > 1
     AND WS-CT-CUST-ID (WS-SWAP-IX - 1) > WS-CT-HOLD-CUST-ID
         MOVE WS-CT-ENTRY (WS-SWAP-IX - 1) TO
             WS-CT-ENTRY (WS-SWAP-IX)
         SUBTRACT 1 FROM WS-SWAP-IX
     ELSE
         SET WS-SHIFT-SW TO 'N'
     END-IF.
*
 C-130.
     EVALUATE TRUE
         WHEN WS-CA-IX > WS-CA-COUNT
             MOVE WS-CT-CUST-ID (WS-CT-IX)   TO CR-CUST-ID
             MOVE WS-CT-CUST-NAME (WS-CT-IX) TO CR-CUST-NAME
             MOVE 0                          TO CR-AGED-TOTAL
             MOVE WS-CT-TOTAL (WS-CT-IX)     TO CR-TB-TOTAL
             ADD 1 TO WS-CT-IX
         WHEN WS-CT-IX > WS-CT-COUNT
             MOVE WS-CA-CUST-ID (WS-CA-IX)   TO CR-CUST-ID
             MOVE WS-CA-CUST-NAME (WS-CA-IX) TO CR-CUST-NAME
             MOVE WS-CA-TOTAL (WS-CA-IX)     TO CR-AGED-TOTAL
             MOVE 0                          TO CR-TB-TOTAL
             ADD 1 TO WS-CA-IX
         WHEN WS-CA-CUST-ID (WS-CA-IX) = WS-CT-CUST-ID (WS-CT-IX)
             MOVE WS-CA-CUST-ID (WS-CA-IX)   TO CR-CUST-ID
             MOVE WS-CA-CUST-NAME (WS-CA-IX) TO CR-CUST-NAME
             MOVE WS-CA-TOTAL (WS-CA-IX)     TO CR-AGED-TOTAL
             MOVE WS-CT-TOTAL (WS-CT-IX)     TO CR-TB-TOTAL
             ADD 1 TO WS-CA-IX
             ADD 1 TO WS-CT-IX
         WHEN WS-CA-CUST-ID (WS-CA-IX) < WS-CT-CUST-ID (WS-CT-IX)
             MOVE WS-CA-CUST-ID (WS-CA-IX)   TO CR-CUST-ID
             MOVE WS-CA-CUST-NAME (WS-CA-IX) TO CR-CUST-NAME
             MOVE WS-CA-TOTAL (WS-CA-IX)     TO CR-AGED-TOTAL
             MOVE 0                          TO CR-TB-TOTAL
             ADD 1 TO WS-CA-IX
         WHEN OTHER
             MOVE WS-CT-CUST-ID (WS-CT-IX)   TO CR-CUST-ID
             MOVE WS-CT-CUST-NAME (WS-CT-IX) TO CR-CUST-NAME
             MOVE 0                          TO CR-AGED-TOTAL
             MOVE WS-CT-TOTAL (WS-CT-IX)     TO CR-TB-TOTAL
             ADD 1 TO WS-CT-IX
     END-EVALUATE.
     COMPUTE CR-VARIANCE = CR-AGED-TOTAL - CR-TB-TOTAL.
     WRITE ARR-ALLC-REC FROM WS-CUST-RECON-OUT-REC.
     IF  CR-VARIANCE NOT = 0
         PERFORM C-140
     END-IF.
*
 C-140.
     IF  WS-CI-COUNT NOT LESS THAN 2000
         MOVE 'CUSTOMER ISSUE TABLE FULL - RAISE TABLE SIZE'
             TO WS-ABEND-MESSAGE
         PERFORM Z-ABEND-RUN
     END-IF.
     ADD 1 TO WS-CI-COUNT.
     MOVE CR-CUST-ID     TO WS-CI-CUST-ID (WS-CI-COUNT).
     MOVE CR-CUST-NAME   TO WS-CI-CUST-NAME (WS-CI-COUNT).
     MOVE CR-AGED-TOTAL  TO WS-CI-AGED-TOTAL (WS-CI-COUNT).
     MOVE CR-TB-TOTAL    TO WS-CI-TB-TOTAL (WS-CI-COUNT).
     MOVE CR-VARIANCE    TO WS-CI-VARIANCE (WS-CI-COUNT).
     ADD 1 TO WS-CUSTOMER-ISSUE-CNT.
*
 C-160.
     SET WS-SWAP-IX TO WS-CI-IX.
     MOVE WS-CI-ENTRY (WS-CI-IX) TO WS-CI-HOLD.
     SET MORE-TO-SHIFT TO TRUE.
     PERFORM C-170 WITH TEST AFTER UNTIL NOT MORE-TO-SHIFT.
     MOVE WS-CI-HOLD TO WS-CI-ENTRY (WS-SWAP-IX).
*
 C-170.
     IF  WS-SWAP-IX > 1
     AND WS-CI-VARIANCE (WS-SWAP-IX - 1) > WS-CI-HOLD-VARIANCE
         MOVE WS-CI-ENTRY (WS-SWAP-IX - 1) TO
             WS-CI-ENTRY (WS-SWAP-IX)
         SUBTRACT 1 FROM WS-SWAP-IX
     ELSE
         SET WS-SHIFT-SW TO 'N'
     END-IF.
*
 C-190.
     MOVE WS-CI-CUST-ID (WS-CI-IX)     TO CR-CUST-ID.
     MOVE WS-CI-CUST-NAME (WS-CI-IX)   TO CR-CUST-NAME.
     MOVE WS-CI-AGED-TOTAL (WS-CI-IX)  TO CR-AGED-TOTAL.
     MOVE WS-CI-TB-TOTAL (WS-CI-IX)    TO CR-TB-TOTAL.
     MOVE WS-CI-VARIANCE (WS-CI-IX)    TO CR-VARIANCE.
     WRITE ARR-ISSC-REC FROM WS-CUST-RECON-OUT-REC.
*
 C-EXIT.
     EXIT.
     EJECT.
*
***************************************************************
*    D-PRINT-SUMMARY WRITES THE FIVE-LINE RECONCILIATION
*    SUMMARY AFTER BOTH LEVELS OF MATCHING ARE COMPLETE.
***************************************************************
*
 D-PRINT-SUMMARY SECTION.
*
 D-010.
     MOVE WS-AGED-GRAND-TOTAL   TO WS-PL-AG-TOT.
     MOVE WS-TB-GRAND-TOTAL     TO WS-PL-TB-TOT.
     MOVE WS-TOTAL-VARIANCE     TO WS-PL-VAR.
     MOVE WS-INVOICE-ISSUE-CNT  TO WS-PL-INV-CNT.
     MOVE WS-CUSTOMER-ISSUE-CNT TO WS-PL-CUST-CNT.
     WRITE ARR-PRINT-LINE FROM WS-PL-AGED-TOTAL.
     WRITE ARR-PRINT-LINE FROM WS-PL-TB-TOTAL.
     WRITE ARR-PRINT-LINE FROM WS-PL-VARIANCE.
     WRITE ARR-PRINT-LINE FROM WS-PL-INV-ISSUES.
     WRITE ARR-PRINT-LINE FROM WS-PL-CUST-ISSUES.
*
 D-EXIT.
     EXIT.
     EJECT.
*
***************************************************************
*    Z-ABEND-RUN DISPLAYS THE REASON FOR A FATAL CONDITION AND
*    ENDS THE RUN WITH A NONZERO RETURN CODE.
***************************************************************
*
 Z-ABEND-RUN SECTION.
*
 Z-010.
     DISPLAY 'ARRECON - RUN TERMINATED - ' WS-ABEND-MESSAGE.
     MOVE 16 TO RETURN-CODE.
     CLOSE ARR-AGED-FILE.
     CLOSE ARR-TB-FILE.
     CLOSE ARR-ALLI-FILE.
     CLOSE ARR-ISSI-FILE.
     CLOSE ARR-ALLC-FILE.
     CLOSE ARR-ISSC-FILE.
     CLOSE ARR-PRINT-FILE.
     STOP RUN.
*
 END-Z-ABEND-RUN.
     EXIT.
