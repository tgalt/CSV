*--------------------------------------------------------------*
*
*               @BANNER_START@
*      sumwparm.cpy
*      Midstate Distributing - Cash Application
*      Element of the AR/Loan Accounting batch utility suite
*               @BANNER_END@
*
*--------------------------------------------------------------*
*
* One control card drives a SUMFIND run - the target amount to
* clear, how far off a combination may land and still count,
* how many amounts may go into one combination, and how many
* matches are worth printing before the run stops looking.
*
     05  SUMFIND-PARM-RECORD.
         10  SP-TARGET             PIC S9(9)V99.
         10  SP-TOLERANCE          PIC S9(3)V99.
         10  SP-MAX-SIZE           PIC 9(2).
         10  SP-MAX-MATCHES        PIC 9(4).
         10  FILLER                PIC X(15).
     05  PARM-REC-X REDEFINES SUMFIND-PARM-RECORD
                                   PIC X(37).
*
* PARM-REC-X echoes the raw control card to SYSOUT at A-010 so
* the run log shows exactly what was fed in, not what SUMFIND
* thought it read.
*
