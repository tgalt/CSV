*--------------------------------------------------------------*
*
*               @BANNER_START@
*      amowschd.cpy
*      Midstate Distributing - AR / Loan Accounting
*      Element of the AR/Loan Accounting batch utility suite
*               @BANNER_END@
*
*--------------------------------------------------------------*
*
* Layout of one output row of the amortization schedule, one
* row per payment period. The scheduled principal and the extra
* principal are kept separate so that the payoff report can
* show how much of the balance drop came from the level payment
* versus the optional extra principal.
*
     05  AMO-SCHED-RECORD.
         10  AMO-SC-PERIOD         PIC 9(4).
*
*        Zero when the run did not supply AMO-START-DATE.
*
         10  AMO-SC-PAYMENT-DATE   PIC 9(8).
         10  AMO-SC-PAYMENT        PIC S9(9)V99.
         10  AMO-SC-INTEREST       PIC S9(9)V99.
         10  AMO-SC-PRINCIPAL-PART PIC S9(9)V99.
         10  AMO-SC-EXTRA-PART     PIC S9(7)V99.
         10  AMO-SC-TOTAL-PRIN     PIC S9(9)V99.
         10  AMO-SC-BALANCE        PIC S9(9)V99.
         10  FILLER                PIC X(20).
