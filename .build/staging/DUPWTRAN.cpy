*--------------------------------------------------------------*
*
*               @BANNER_START@
*      dupwtran.cpy
*      Midstate Distributing - AR / Loan Accounting
*      Element of the AR/Loan Accounting batch utility suite
*               @BANNER_END@
*
*--------------------------------------------------------------*
*
* Layout of one invoice transaction record scanned by DUPFIND.
* The invoice number is excluded from the duplicate comparison
* since it is assigned sequentially and two otherwise identical
* rows will never share one.
*
     05  DUP-TRAN-RECORD.
         10  DUP-INV-NO            PIC X(10).
         10  DUP-CUST-ID           PIC X(7).
         10  DUP-TRAN-DATE         PIC 9(8).
         10  DUP-TRAN-DATE-X REDEFINES DUP-TRAN-DATE.
             15  DUP-TD-YYYY       PIC 9(4).
             15  DUP-TD-MM         PIC 9(2).
             15  DUP-TD-DD         PIC 9(2).
         10  DUP-ITEM-CODE         PIC X(10).
         10  DUP-AMOUNT            PIC S9(9)V99.
         10  FILLER                PIC X(10).
