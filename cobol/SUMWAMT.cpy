000100*--------------------------------------------------------------*
000110*
000120*               @BANNER_START@
000130*      sumwamt.cpy
000140*      Midstate Distributing - Cash Application
000150*      Element of the AR/Loan Accounting batch utility suite
000160*               @BANNER_END@
000170*
000180*--------------------------------------------------------------*
000190*
000200* Layout of one candidate amount read by SUMFIND. ROW-ID is the
000210* position of the row on the input extract, carried through the
000220* sort and the search so a match can be reported back in terms
000230* the user who pulled the extract will recognize.
000240*
000250     05  AMT-REC.
000260         10  AMT-ROW-ID            PIC 9(6).
000270         10  AMT-AMOUNT            PIC S9(9)V99.
000280         10  FILLER                PIC X(15).
000290     05  AMT-REC-X REDEFINES AMT-REC
000300                                   PIC X(32).
000310*
000320* AMT-REC-X gives the trace DISPLAY in Z-ABEND-RUN one field to
000330* dump instead of two - left over from tracking down AR-0501.
000340*
