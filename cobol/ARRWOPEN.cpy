000100*--------------------------------------------------------------*
000110*
000120*               @BANNER_START@
000130*      arrwopen.cpy
000140*      Midstate Distributing - AR / Loan Accounting
000150*      Element of the AR/Loan Accounting batch utility suite
000160*               @BANNER_END@
000170*
000180*--------------------------------------------------------------*
000190*
000200* Layout of one open invoice row. The same layout serves both
000210* the Aging extract and the Trial Balance extract read by
000220* ARRECON - the two files are positional images of one another,
000230* taken from different subledger reports on the same day.
000240*
000250     05  AR-OPEN-RECORD.
000260         10  AR-CUST-ID            PIC X(7).
000270         10  AR-CUST-NAME          PIC X(30).
000280         10  AR-INVOICE-NO         PIC X(10).
000290         10  AR-INVOICE-DATE       PIC 9(8).
000300         10  AR-INV-DATE-X REDEFINES AR-INVOICE-DATE.
000310             15  AR-ID-YYYY        PIC 9(4).
000320             15  AR-ID-MM          PIC 9(2).
000330             15  AR-ID-DD          PIC 9(2).
000340         10  AR-OPEN-AMOUNT        PIC S9(9)V99.
000350         10  FILLER                PIC X(15).
