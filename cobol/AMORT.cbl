000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    AMORT.
000120 AUTHOR.        R. HUFFMAN.
000130 INSTALLATION.  MIDSTATE DISTRIBUTING - COLUMBUS.
000140 DATE-WRITTEN.  MARCH 1988.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180*-------------------------------------------------------------*
000190*
000200*               @BANNER_START@
000210*      amort.cbl
000220*      Midstate Distributing - AR / Loan Accounting
000230*      Element of the AR/Loan Accounting batch utility suite
000240*               @BANNER_END@
000250*
000260*-------------------------------------------------------------*
000270*
000280***************************************************************
000290*     DESCRIPTION
000300*
000310* This program builds a fixed-rate, fully amortizing loan
000320* payment schedule from a single run-parameter card. It will
000330* apply an optional extra principal payment to every period
000340* and, if a first payment date is supplied, will date every
000350* row of the schedule. A summary of payments made, total
000360* interest and total cash paid is printed after the schedule.
000370*
000380***************************************************************
000390*     AMENDMENT HISTORY
000400*
000410*     DATE      PROGRMR  TICKET    DESCRIPTION
000420*
000430*     03/14/88  RLH      -------   ORIGINAL PROGRAM.              AR-0001 
000440*     09/02/89  RLH      AR-0142   ADD EXTRA PRINCIPAL            AR-0142 
000450*                                  OPTION PER PAYMENT.
000460*     02/11/91  DWO      AR-0219   FIX FINAL PERIOD CAP           AR-0219 
000470*                                  SO BALANCE NEVER GOES
000480*                                  NEGATIVE.
000490*     07/19/93  CKA      AR-0304   ADD OPTIONAL FIRST             AR-0304 
000500*                                  PAYMENT DATE, CLAMP
000510*                                  SHORT MONTHS.
000520*     11/30/98  TLV      Y2K-0051  EXPAND DATE FIELDS TO          Y2K0051 
000530*                                  8 BYTE YYYYMMDD (Y2K).
000540*     04/02/01  MJP      AR-0388   ROUND INTEREST PER             AR-0388 
000550*                                  PERIOD HALF-UP, NOT
000560*                                  TRUNCATED.
000570*     10/15/04  MJP      AR-0441   ECHO FIRST FIVE ROWS           AR-0441 
000580*                                  OF SCHEDULE ON THE
000590*                                  SUMMARY PRINT.
000600*
000610***************************************************************
000620*     FILES
000630*
000640*     AMOPARM  - AMO-PARM-FILE  - run parameter card, input
000650*     AMOSCHD  - AMO-SCHED-FILE - amortization schedule, output
000660*     AMOPRINT - AMO-PRINT-FILE - summary report, output
000670*
000680***************************************************************
000690*     COPYBOOKS
000700*
000710*     AMOWPARM - Layout of the run parameter card.
000720*     AMOWSCHD - Layout of one amortization schedule row.
000730*
000740***************************************************************
000750*
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SOURCE-COMPUTER.  IBM-370.
000790 OBJECT-COMPUTER.  IBM-370.
000800 SPECIAL-NAMES.
000810     C01 IS TOP-OF-FORM.
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT AMO-PARM-FILE  ASSIGN TO AMOPARM
000850            FILE STATUS IS WS-AMOPARM-STATUS.
000860     SELECT AMO-SCHED-FILE ASSIGN TO AMOSCHD
000870            FILE STATUS IS WS-AMOSCHD-STATUS.
000880     SELECT AMO-PRINT-FILE ASSIGN TO AMOPRINT
000890            FILE STATUS IS WS-AMOPRNT-STATUS.
000900*
000910 DATA DIVISION.
000920 FILE SECTION.
000930*
000940 FD  AMO-PARM-FILE
000950     RECORDING MODE IS F
000960     LABEL RECORDS ARE STANDARD.
000970 01  AMO-PARM-RECORD.
000980     COPY AMOWPARM.
000990*
001000 FD  AMO-SCHED-FILE
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD.
001030 01  AMO-SCHED-REC.
001040     COPY AMOWSCHD.
001050*
001060 FD  AMO-PRINT-FILE
001070     RECORDING MODE IS F
001080     LABEL RECORDS ARE STANDARD.
001090 01  AMO-PRINT-LINE               PIC X(80).
001100*
001110 WORKING-STORAGE SECTION.
001120*
001130 01  FILLER.
001140     05  FILLER                  PIC X(36) VALUE
001150         '********  AMORT WORKING STORAGE ****'.
001160     05  WS-AMOPARM-STATUS       PIC X(2)  VALUE SPACES.
001170     05  WS-AMOSCHD-STATUS       PIC X(2)  VALUE SPACES.
001180     05  WS-AMOPRNT-STATUS       PIC X(2)  VALUE SPACES.
001190*
001200***************************************************************
001210*    RATE AND PAYMENT WORK AREA - CARRIED TO NINE DECIMAL
001220*    PLACES SO THE COMPOUND FACTOR DOES NOT LOSE PRECISION
001230*    OVER A LONG TERM.
001240***************************************************************
001250*
001260 01  WS-RATE-WORK.
001270     05  WS-RATE-MONTHLY         PIC S9(3)V9(9) COMP-3.
001280     05  WS-ONE-PLUS-RATE        PIC S9(3)V9(9) COMP-3.
001290     05  WS-COMPOUND-FACTOR      PIC S9(9)V9(9) COMP-3
001300                                 VALUE 1.
001310     05  WS-COMPOUND-FACTOR-X REDEFINES WS-COMPOUND-FACTOR
001320                                 PIC S9(9)V99.
001330     05  WS-COMPOUND-IX          PIC 9(4) COMP.
001340     05  WS-LEVEL-PAYMENT        PIC S9(9)V99.
001350*
001360 01  WS-SCHEDULE-WORK.
001370     05  WS-PERIOD               PIC 9(4) COMP.
001380     05  WS-BALANCE              PIC S9(9)V99.
001390     05  WS-INTEREST             PIC S9(9)V99.
001400     05  WS-PRINCIPAL-PART       PIC S9(9)V99.
001410     05  WS-EXTRA-PART           PIC S9(7)V99.
001420     05  WS-TOTAL-PRINCIPAL      PIC S9(9)V99.
001430     05  WS-PAYMENT              PIC S9(9)V99.
001440     05  WS-PAYMENT-DATE         PIC 9(8).
001450     05  WS-PAYMENT-COUNT        PIC 9(4) COMP.
001460*
001470 01  WS-TOTALS.
001480     05  WS-TOTAL-INTEREST       PIC S9(11)V99 VALUE 0.
001490     05  WS-TOTAL-PAID           PIC S9(11)V99 VALUE 0.
001500*
001510***************************************************************
001520*    DATE ARITHMETIC WORK AREA - USED BY Y-ADD-MONTHS TO
001530*    CLAMP THE PAYMENT DATE TO THE LAST DAY OF A SHORT MONTH.
001540*                                                                 AR-0304 
001550***************************************************************
001560*
001570 01  WS-WORK-DATE                PIC 9(8) VALUE 0.
001580 01  WS-WORK-DATE-PARTS REDEFINES WS-WORK-DATE.
001590     05  WS-WORK-YYYY             PIC 9(4).
001600     05  WS-WORK-MM               PIC 9(2).
001610     05  WS-WORK-DD               PIC 9(2).
001620 01  WS-MONTHS-TO-ADD             PIC 9(4) COMP.
001630 01  WS-MONTH-LENGTHS.
001640     05  WS-ML-TABLE              PIC 9(2) OCCURS 12 TIMES
001650             VALUES ARE 31 28 31 30 31 30 31 31 30 31 30 31.
001660 01  WS-TARGET-MONTH               PIC 9(2) COMP.
001670 01  WS-TARGET-MONTH0              PIC 9(2) COMP.
001680 01  WS-TARGET-YEAR                PIC 9(4) COMP.
001690 01  WS-TARGET-LENGTH              PIC 9(2) COMP.
001700 01  WS-MM0                        PIC 9(4) COMP.
001710 01  WS-YEARS-ADDED                PIC 9(4) COMP.
001720 01  WS-REM-4                      PIC 9(2) COMP.
001730 01  WS-REM-100                    PIC 9(2) COMP.
001740 01  WS-REM-400                    PIC 9(4) COMP.
001750 01  WS-DIVIDE-QUOT                PIC 9(4) COMP.
001760*
001770***************************************************************
001780*    FIRST FIVE SCHEDULE ROWS, HELD FOR THE SANITY CHECK
001790*    ECHOED ON THE SUMMARY PRINT.                                 AR-0441 
001800***************************************************************
001810*
001820 01  WS-FIRST-FIVE-TABLE.
001830     05  WS-FIRST-FIVE OCCURS 5 TIMES
001840             INDEXED BY WS-FF-IX.
001850         10  WS-FF-PERIOD          PIC 9(4).
001860         10  WS-FF-PAYMENT-DATE    PIC 9(8).
001870         10  WS-FF-PAYMENT         PIC S9(9)V99.
001880         10  WS-FF-INTEREST        PIC S9(9)V99.
001890         10  WS-FF-BALANCE         PIC S9(9)V99.
001900*
001910***************************************************************
001920*    WS-FF-HOLD CATCHES THE PERIOD DATA IN PLAY WHEN A
001930*    PAYMENT/INTEREST SANITY CHECK TRIPS, SO Z-ABEND-RUN CAN
001940*    ECHO IT.  WS-FF-HOLD-X IS THE BYTE IMAGE FOR THAT
001950*    DISPLAY.                                                     AR-0452 
001960***************************************************************
001970*
001980 01  WS-FF-HOLD.
001990     05  WS-FFH-PERIOD             PIC 9(4).
002000     05  WS-FFH-PAYMENT-DATE       PIC 9(8).
002010     05  WS-FFH-PAYMENT            PIC S9(9)V99.
002020     05  WS-FFH-INTEREST           PIC S9(9)V99.
002030     05  WS-FFH-BALANCE            PIC S9(9)V99.
002040 01  WS-FF-HOLD-X REDEFINES WS-FF-HOLD PIC X(45).
002050*
002060 01  WS-ABEND-MESSAGE             PIC X(60) VALUE SPACES.
002070*
002080 01  WS-PRINT-LINES.
002090     05  WS-PL-PAYMENTS.
002100         10  FILLER                PIC X(17) VALUE
002110             'PAYMENTS MADE:   '.
002120         10  WS-PL-PAYMENT-CNT     PIC ZZZ9.
002130     05  WS-PL-INTEREST.
002140         10  FILLER                PIC X(17) VALUE
002150             'TOTAL INTEREST:  '.
002160         10  WS-PL-INTEREST-AMT    PIC $Z,ZZZ,ZZ9.99.
002170     05  WS-PL-PAID.
002180         10  FILLER                PIC X(17) VALUE
002190             'TOTAL PAID:      '.
002200         10  WS-PL-PAID-AMT        PIC $Z,ZZZ,ZZ9.99.
002210     05  WS-PL-ECHO-ROW.
002220         10  FILLER                PIC X(7) VALUE SPACES.
002230         10  WS-PL-ECHO-PERIOD     PIC ZZZ9.
002240         10  FILLER                PIC X(2) VALUE SPACES.
002250         10  WS-PL-ECHO-DATE       PIC 9(8).
002260         10  FILLER                PIC X(2) VALUE SPACES.
002270         10  WS-PL-ECHO-PAYMENT    PIC $Z,ZZZ,ZZ9.99.
002280         10  FILLER                PIC X(2) VALUE SPACES.
002290         10  WS-PL-ECHO-INTEREST   PIC $Z,ZZZ,ZZ9.99.
002300         10  FILLER                PIC X(2) VALUE SPACES.
002310         10  WS-PL-ECHO-BALANCE    PIC $Z,ZZZ,ZZ9.99.
002320*
002330 PROCEDURE DIVISION.
002340*
002350 AMORT-MAIN SECTION.
002360*
002370 AMORT-010.
002380     OPEN INPUT  AMO-PARM-FILE.
002390     OPEN OUTPUT AMO-SCHED-FILE.
002400     OPEN OUTPUT AMO-PRINT-FILE.
002410     PERFORM A-VALIDATE-PARM.
002420*
002430 AMORT-020.
002440     PERFORM B-010 THRU END-B-COMPUTE-PAYMENT.
002450*
002460 AMORT-030.
002470     MOVE 1                TO WS-PERIOD.
002480     MOVE AMO-PRINCIPAL     TO WS-BALANCE.
002490     MOVE AMO-START-DATE    TO WS-PAYMENT-DATE.
002500     MOVE 0                 TO WS-PAYMENT-COUNT.
002510     MOVE 0                 TO WS-TOTAL-INTEREST WS-TOTAL-PAID.
002520     PERFORM C-BUILD-SCHEDULE THRU C-EXIT
002530         UNTIL WS-BALANCE NOT GREATER THAN ZERO
002540            OR WS-PERIOD GREATER THAN AMO-TERM-MONTHS.
002550*
002560 AMORT-040.
002570     PERFORM D-010 THRU END-D-PRINT-SUMMARY.
002580*
002590 AMORT-050.
002600     CLOSE AMO-PARM-FILE.
002610     CLOSE AMO-SCHED-FILE.
002620     CLOSE AMO-PRINT-FILE.
002630     STOP RUN.
002640*
002650 END-AMORT-MAIN.
002660     EXIT.
002670     EJECT.
002680*
002690***************************************************************
002700*    A-VALIDATE-PARM READS THE ONE PARAMETER CARD AND CHECKS
002710*    THAT THE VALUES MAKE SENSE BEFORE ANY MONEY IS COMPUTED.
002720***************************************************************
002730*
002740 A-VALIDATE-PARM SECTION.
002750*
002760 A-010.
002770     READ AMO-PARM-FILE
002780         AT END
002790             MOVE 'NO PARAMETER CARD PRESENT' TO WS-ABEND-MESSAGE
002800             PERFORM Z-ABEND-RUN
002810     END-READ.
002820*
002830 A-020.
002840     IF  AMO-PRINCIPAL NOT GREATER THAN ZERO
002850         MOVE 'PRINCIPAL MUST BE GREATER THAN ZERO'
002860             TO WS-ABEND-MESSAGE
002870         PERFORM Z-ABEND-RUN
002880     END-IF.
002890     IF  AMO-TERM-MONTHS LESS THAN 1
002900         MOVE 'TERM MONTHS MUST BE AT LEAST ONE'
002910             TO WS-ABEND-MESSAGE
002920         PERFORM Z-ABEND-RUN
002930     END-IF.
002940     IF  AMO-ANNUAL-RATE-PCT LESS THAN ZERO
002950         MOVE 'ANNUAL RATE MAY NOT BE NEGATIVE'
002960             TO WS-ABEND-MESSAGE
002970         PERFORM Z-ABEND-RUN
002980     END-IF.
002990     IF  AMO-EXTRA-PRINCIPAL LESS THAN ZERO
003000         MOVE 'EXTRA PRINCIPAL MAY NOT BE NEGATIVE'
003010             TO WS-ABEND-MESSAGE
003020         PERFORM Z-ABEND-RUN
003030     END-IF.
003040*
003050 END-A-VALIDATE-PARM.
003060     EXIT.
003070     EJECT.
003080*
003090***************************************************************
003100*    B-COMPUTE-PAYMENT DERIVES THE MONTHLY RATE AND THE LEVEL
003110*    PAYMENT. THE COMPOUND FACTOR (1+R)**N IS BUILT BY REPEAT-
003120*    ED MULTIPLICATION RATHER THAN AN INTRINSIC FUNCTION, KEPT
003130*    AT NINE DECIMAL PLACES OF INTERMEDIATE PRECISION.
003140***************************************************************
003150*
003160 B-COMPUTE-PAYMENT SECTION.
003170*
003180 B-010.
003190     COMPUTE WS-RATE-MONTHLY ROUNDED =
003200         (AMO-ANNUAL-RATE-PCT / 100) / 12.
003210*
003220 B-020.
003230     IF  WS-RATE-MONTHLY = ZERO
003240         COMPUTE WS-LEVEL-PAYMENT ROUNDED =
003250             AMO-PRINCIPAL / AMO-TERM-MONTHS
003260     ELSE
003270         ADD 1 TO WS-RATE-MONTHLY GIVING WS-ONE-PLUS-RATE
003280         MOVE 1 TO WS-COMPOUND-FACTOR
003290         PERFORM B-030 WITH TEST AFTER
003300             VARYING WS-COMPOUND-IX FROM 1 BY 1
003310             UNTIL WS-COMPOUND-IX NOT LESS THAN AMO-TERM-MONTHS
003320         COMPUTE WS-LEVEL-PAYMENT ROUNDED =
003330             (AMO-PRINCIPAL * WS-RATE-MONTHLY
003340                 * WS-COMPOUND-FACTOR)
003350                 / (WS-COMPOUND-FACTOR - 1)
003360     END-IF.
003370*
003380 END-B-COMPUTE-PAYMENT.
003390     EXIT.
003400     EJECT.
003410*
003420 B-030.
003430     COMPUTE WS-COMPOUND-FACTOR ROUNDED =
003440         WS-COMPOUND-FACTOR * WS-ONE-PLUS-RATE.
003450*
003460***************************************************************
003470*    C-BUILD-SCHEDULE COMPUTES ONE PERIOD OF THE SCHEDULE AND
003480*    WRITES ONE AMO-SCHED-REC. THE FINAL PERIOD PRINCIPAL IS
003490*    CAPPED AT THE REMAINING BALANCE.                             AR-0219 
003500***************************************************************
003510*
003520 C-BUILD-SCHEDULE SECTION.
003530*
003540 C-010.
003550     MOVE WS-LEVEL-PAYMENT TO WS-PAYMENT.
003560     MOVE AMO-EXTRA-PRINCIPAL TO WS-EXTRA-PART.
003570     COMPUTE WS-INTEREST ROUNDED =
003580         WS-BALANCE * WS-RATE-MONTHLY.
003590*
003600 C-020.
003610     COMPUTE WS-PRINCIPAL-PART = WS-PAYMENT - WS-INTEREST.
003620     IF  WS-PRINCIPAL-PART LESS THAN ZERO
003630         MOVE WS-PERIOD            TO WS-FFH-PERIOD
003640         MOVE WS-PAYMENT-DATE      TO WS-FFH-PAYMENT-DATE
003650         MOVE WS-PAYMENT           TO WS-FFH-PAYMENT
003660         MOVE WS-INTEREST          TO WS-FFH-INTEREST
003670         MOVE WS-BALANCE           TO WS-FFH-BALANCE
003680         MOVE 'PAYMENT TOO SMALL TO COVER INTEREST'
003690             TO WS-ABEND-MESSAGE
003700         PERFORM Z-ABEND-RUN
003710     END-IF.
003720*
003730 C-030.
003740     COMPUTE WS-TOTAL-PRINCIPAL =
003750         WS-PRINCIPAL-PART + AMO-EXTRA-PRINCIPAL.
003760     IF  WS-TOTAL-PRINCIPAL GREATER THAN WS-BALANCE
003770         MOVE WS-BALANCE TO WS-TOTAL-PRINCIPAL
003780         COMPUTE WS-EXTRA-PART =
003790             WS-TOTAL-PRINCIPAL - WS-PRINCIPAL-PART
003800         IF  WS-EXTRA-PART LESS THAN ZERO
003810             MOVE 0 TO WS-EXTRA-PART
003820         END-IF
003830         COMPUTE WS-PAYMENT = WS-INTEREST + WS-TOTAL-PRINCIPAL
003840     END-IF.
003850*
003860 C-040.
003870     COMPUTE WS-BALANCE ROUNDED =
003880         WS-BALANCE - WS-TOTAL-PRINCIPAL.
003890     PERFORM Y-010 THRU END-Y-ADD-MONTHS.
003900*
003910 C-050.
003920     MOVE WS-PERIOD          TO AMO-SC-PERIOD.
003930     MOVE WS-PAYMENT-DATE    TO AMO-SC-PAYMENT-DATE.
003940     MOVE WS-PAYMENT         TO AMO-SC-PAYMENT.
003950     MOVE WS-INTEREST        TO AMO-SC-INTEREST.
003960     MOVE WS-PRINCIPAL-PART  TO AMO-SC-PRINCIPAL-PART.
003970     MOVE WS-EXTRA-PART      TO AMO-SC-EXTRA-PART.
003980     MOVE WS-TOTAL-PRINCIPAL TO AMO-SC-TOTAL-PRIN.
003990     MOVE WS-BALANCE         TO AMO-SC-BALANCE.
004000     WRITE AMO-SCHED-REC.
004010*
004020 C-060.
004030     IF  WS-PERIOD NOT GREATER THAN 5
004040         SET WS-FF-IX TO WS-PERIOD
004050         MOVE WS-PERIOD       TO WS-FF-PERIOD (WS-FF-IX)
004060         MOVE WS-PAYMENT-DATE TO WS-FF-PAYMENT-DATE (WS-FF-IX)
004070         MOVE WS-PAYMENT      TO WS-FF-PAYMENT (WS-FF-IX)
004080         MOVE WS-INTEREST     TO WS-FF-INTEREST (WS-FF-IX)
004090         MOVE WS-BALANCE      TO WS-FF-BALANCE (WS-FF-IX)
004100     END-IF.
004110*
004120 C-070.
004130     ADD WS-INTEREST TO WS-TOTAL-INTEREST.
004140     ADD WS-PAYMENT  TO WS-TOTAL-PAID.
004150     ADD 1 TO WS-PAYMENT-COUNT.
004160     ADD 1 TO WS-PERIOD.
004170*
004180 C-EXIT.
004190     EXIT.
004200     EJECT.
004210*
004220***************************************************************
004230*    Y-ADD-MONTHS DATES THE CURRENT PERIOD. PAYMENT K IS DATED
004240*    START-DATE PLUS (K-1) MONTHS; WHEN THE ANCHOR DAY EXCEEDS
004250*    THE TARGET MONTH LENGTH, IT IS CLAMPED TO THE LAST DAY OF
004260*    THAT MONTH.                                                  AR-0304 
004270***************************************************************
004280*
004290 Y-ADD-MONTHS SECTION.
004300*
004310 Y-010.
004320     IF  AMO-START-DATE = ZERO
004330         MOVE ZERO TO WS-PAYMENT-DATE
004340     ELSE
004350         MOVE AMO-START-DATE  TO WS-WORK-DATE
004360         COMPUTE WS-MONTHS-TO-ADD = WS-PERIOD - 1
004370         COMPUTE WS-MM0 = WS-WORK-MM - 1 + WS-MONTHS-TO-ADD
004380         DIVIDE WS-MM0 BY 12 GIVING WS-YEARS-ADDED
004390             REMAINDER WS-TARGET-MONTH0
004400         COMPUTE WS-TARGET-YEAR = WS-WORK-YYYY + WS-YEARS-ADDED
004410         COMPUTE WS-TARGET-MONTH = WS-TARGET-MONTH0 + 1
004420         PERFORM Y-020
004430         IF  WS-WORK-DD GREATER THAN WS-TARGET-LENGTH
004440             MOVE WS-TARGET-LENGTH TO WS-WORK-DD
004450         END-IF
004460         MOVE WS-TARGET-YEAR  TO WS-WORK-YYYY
004470         MOVE WS-TARGET-MONTH TO WS-WORK-MM
004480         MOVE WS-WORK-DATE    TO WS-PAYMENT-DATE
004490     END-IF.
004500*
004510 END-Y-ADD-MONTHS.
004520     EXIT.
004530     EJECT.
004540*
004550 Y-020.
004560     MOVE WS-ML-TABLE (WS-TARGET-MONTH) TO WS-TARGET-LENGTH.
004570     IF  WS-TARGET-MONTH = 2
004580         DIVIDE WS-TARGET-YEAR BY 4   GIVING WS-DIVIDE-QUOT
004590             REMAINDER WS-REM-4
004600         DIVIDE WS-TARGET-YEAR BY 100 GIVING WS-DIVIDE-QUOT
004610             REMAINDER WS-REM-100
004620         DIVIDE WS-TARGET-YEAR BY 400 GIVING WS-DIVIDE-QUOT
004630             REMAINDER WS-REM-400
004640         IF  (WS-REM-4 = 0 AND WS-REM-100 NOT = 0)
004650         OR   WS-REM-400 = 0
004660             MOVE 29 TO WS-TARGET-LENGTH
004670         END-IF
004680     END-IF.
004690*
004700***************************************************************
004710*    D-PRINT-SUMMARY WRITES THE PAYMENT COUNT, TOTAL INTEREST
004720*    AND TOTAL PAID, PLUS THE FIRST FIVE SCHEDULE ROWS AS A
004730*    SANITY CHECK.                                                AR-0441 
004740***************************************************************
004750*
004760 D-PRINT-SUMMARY SECTION.
004770*
004780 D-010.
004790     MOVE WS-PAYMENT-COUNT   TO WS-PL-PAYMENT-CNT.
004800     MOVE WS-TOTAL-INTEREST  TO WS-PL-INTEREST-AMT.
004810     MOVE WS-TOTAL-PAID      TO WS-PL-PAID-AMT.
004820     WRITE AMO-PRINT-LINE FROM WS-PL-PAYMENTS.
004830     WRITE AMO-PRINT-LINE FROM WS-PL-INTEREST.
004840     WRITE AMO-PRINT-LINE FROM WS-PL-PAID.
004850*
004860 D-020.
004870     SET WS-FF-IX TO 1.
004880     PERFORM D-030 WITH TEST AFTER
004890         VARYING WS-FF-IX FROM 1 BY 1
004900         UNTIL WS-FF-IX NOT LESS THAN WS-PAYMENT-COUNT
004910            OR WS-FF-IX NOT LESS THAN 5.
004920*
004930 END-D-PRINT-SUMMARY.
004940     EXIT.
004950     EJECT.
004960*
004970 D-030.
004980     MOVE WS-FF-PERIOD (WS-FF-IX)       TO WS-PL-ECHO-PERIOD.
004990     MOVE WS-FF-PAYMENT-DATE (WS-FF-IX) TO WS-PL-ECHO-DATE.
005000     MOVE WS-FF-PAYMENT (WS-FF-IX)      TO WS-PL-ECHO-PAYMENT.
005010     MOVE WS-FF-INTEREST (WS-FF-IX)     TO WS-PL-ECHO-INTEREST.
005020     MOVE WS-FF-BALANCE (WS-FF-IX)      TO WS-PL-ECHO-BALANCE.
005030     WRITE AMO-PRINT-LINE FROM WS-PL-ECHO-ROW.
005040*
005050***************************************************************
005060*    Z-ABEND-RUN DISPLAYS THE REASON FOR A VALIDATION FAILURE
005070*    AND ENDS THE RUN WITH A NONZERO RETURN CODE.
005080***************************************************************
005090*
005100 Z-ABEND-RUN SECTION.
005110*
005120 Z-010.
005130     DISPLAY 'AMORT - RUN TERMINATED - ' WS-ABEND-MESSAGE.
005140     DISPLAY 'AMORT - LAST PERIOD DATA - ' WS-FF-HOLD-X.
005150     MOVE 16 TO RETURN-CODE.
005160     CLOSE AMO-PARM-FILE.
005170     CLOSE AMO-SCHED-FILE.
005180     CLOSE AMO-PRINT-FILE.
005190     STOP RUN.
005200*
005210 END-Z-ABEND-RUN.
005220     EXIT.
