000100*--------------------------------------------------------------*
000110*
000120*               @BANNER_START@
000130*      clcwout.cpy
000140*      Midstate Distributing - AR / Loan Accounting
000150*      Element of the AR/Loan Accounting batch utility suite
000160*               @BANNER_END@
000170*
000180*--------------------------------------------------------------*
000190*
000200* One line of the close schedule - which day it is (the close
000210* month's last workday, or one of the next month's first seven
000220* business days), the calendar date and day name E-PRINT-SCHEDULE
000230* worked out for it, and the task text read off for that day.
000240*
000250     05  CLOSECAL-OUT-RECORD.
000260         10  CO-DAY-LABEL          PIC X(9).
000270         10  CO-CAL-DATE           PIC 9(8).
000280         10  CO-CAL-DATE-X REDEFINES CO-CAL-DATE.
000290             15  CO-CAL-YYYY       PIC 9(4).
000300             15  CO-CAL-MM         PIC 9(2).
000310             15  CO-CAL-DD         PIC 9(2).
000320         10  CO-DAY-NAME           PIC X(9).
000330         10  CO-TASK-TEXT          PIC X(50).
000340         10  FILLER                PIC X(10).
000350*
000360* CO-CAL-DATE-X is the same YYYY/MM/DD breakdown habit used on
000370* the AR extract dates - lets a report program pick the date
000380* apart without another DIVIDE.
000390*
