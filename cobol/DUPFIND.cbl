000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    DUPFIND.
000120 AUTHOR.        D. OKAFOR.
000130 INSTALLATION.  MIDSTATE DISTRIBUTING - COLUMBUS.
000140 DATE-WRITTEN.  JULY 1991.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180*-------------------------------------------------------------*
000190*
000200*               @BANNER_START@
000210*      dupfind.cbl
000220*      Midstate Distributing - AR / Loan Accounting
000230*      Element of the AR/Loan Accounting batch utility suite
000240*               @BANNER_END@
000250*
000260*-------------------------------------------------------------*
000270*
000280***************************************************************
000290*     DESCRIPTION
000300*
000310* This program scans the invoice transaction file for detail
000320* rows that are duplicates of one another except for the
000330* invoice number, which is assigned sequentially by the order
000340* entry system and so is excluded from the comparison. The
000350* first occurrence of a repeated pattern is the "original" and
000360* every later occurrence is reported as a duplicate of it.
000370*
000380***************************************************************
000390*     AMENDMENT HISTORY
000400*
000410*     DATE      PROGRMR  TICKET    DESCRIPTION
000420*
000430*     07/22/91  DWO      -------   ORIGINAL PROGRAM.              AR-0205 
000440*     05/03/94  CKA      AR-0337   RAISE TABLE SIZE TO            AR-0337 
000450*                                  5000 ENTRIES, VOLUME
000460*                                  HAS GROWN.
000470*     11/30/98  TLV      Y2K-0052  EXPAND TRAN-DATE TO            Y2K0052 
000480*                                  8 BYTE YYYYMMDD (Y2K).
000490*     06/14/02  MJP      AR-0399   PRINT "NO DUPLICATE            AR-0399 
000500*                                  ROWS FOUND" WHEN THE
000510*                                  FILE IS CLEAN.
000520*
000530***************************************************************
000540*     FILES
000550*
000560*     DUPTRAN  - DUP-TRAN-FILE - invoice transaction file, input
000570*     DUPOUT   - DUP-OUT-FILE  - grouped duplicates, output
000580*     DUPPRINT - DUP-PRINT-FILE - summary report, output
000590*
000600***************************************************************
000610*     COPYBOOKS
000620*
000630*     DUPWTRAN - Layout of one invoice transaction record.
000640*     DUPWOUT  - Layout of one duplicate report row.
000650*
000660***************************************************************
000670*
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER.  IBM-370.
000710 OBJECT-COMPUTER.  IBM-370.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT DUP-TRAN-FILE  ASSIGN TO DUPTRAN
000770            FILE STATUS IS WS-DUPTRAN-STATUS.
000780     SELECT DUP-OUT-FILE   ASSIGN TO DUPOUT
000790            FILE STATUS IS WS-DUPOUT-STATUS.
000800     SELECT DUP-PRINT-FILE ASSIGN TO DUPPRINT
000810            FILE STATUS IS WS-DUPPRNT-STATUS.
000820*
000830 DATA DIVISION.
000840 FILE SECTION.
000850*
000860 FD  DUP-TRAN-FILE
000870     RECORDING MODE IS F
000880     LABEL RECORDS ARE STANDARD.
000890 01  DUP-TRAN-REC.
000900     COPY DUPWTRAN.
000910*
000920 FD  DUP-OUT-FILE
000930     RECORDING MODE IS F
000940     LABEL RECORDS ARE STANDARD.
000950 01  DUP-OUT-REC.
000960     COPY DUPWOUT.
000970*
000980 FD  DUP-PRINT-FILE
000990     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD.
001010 01  DUP-PRINT-LINE              PIC X(80).
001020*
001030 WORKING-STORAGE SECTION.
001040*
001050 01  FILLER.
001060     05  FILLER                 PIC X(36) VALUE
001070         '********  DUPFIND WORKING STORAGE **'.
001080     05  WS-DUPTRAN-STATUS      PIC X(2)  VALUE SPACES.
001090     05  WS-DUPOUT-STATUS       PIC X(2)  VALUE SPACES.
001100     05  WS-DUPPRNT-STATUS      PIC X(2)  VALUE SPACES.
001110     05  WS-EOF-SWITCH          PIC X     VALUE 'N'.
001120         88  NO-MORE-TRANSACTIONS  VALUE 'Y'.
001130*
001140 01  WS-COUNTERS.
001150     05  WS-ROW-NO              PIC 9(6) COMP VALUE 0.
001160     05  WS-KT-COUNT             PIC 9(4) COMP VALUE 0.
001170     05  WS-GROUP-COUNT          PIC 9(4) COMP VALUE 0.
001180     05  WS-DUP-COUNT            PIC 9(6) COMP VALUE 0.
001190     05  WS-KT-IX                PIC 9(4) COMP VALUE 0.
001200     05  WS-FOUND-IX             PIC 9(4) COMP VALUE 0.
001210     05  WS-FOUND-SWITCH         PIC X     VALUE 'N'.
001220         88  KEY-WAS-FOUND       VALUE 'Y'.
001230*
001240***************************************************************
001250*    FIRST-SEEN KEY TABLE. HOLDS ONE ENTRY PER DISTINCT
001260*    TRANSACTION PATTERN SEEN SO FAR, KEYED ON EVERY FIELD
001270*    EXCEPT THE INVOICE NUMBER. THE ORIGINAL ROW'S FULL
001280*    CONTENT IS KEPT SO IT CAN BE WRITTEN TO DUPOUT THE FIRST
001290*    TIME A DUPLICATE OF IT TURNS UP.                             AR-0337 
001300***************************************************************
001310*
001320 01  WS-KEY-TABLE.
001330     05  WS-KT-ENTRY OCCURS 5000 TIMES INDEXED BY WS-KT-SRCH.
001340         10  WS-KT-INV-NO          PIC X(10).
001350         10  WS-KT-CUST-ID         PIC X(7).
001360         10  WS-KT-TRAN-DATE       PIC 9(8).
001370         10  WS-KT-TD-X REDEFINES WS-KT-TRAN-DATE.
001380             15  WS-KT-TD-YYYY     PIC 9(4).
001390             15  WS-KT-TD-MM       PIC 9(2).
001400             15  WS-KT-TD-DD       PIC 9(2).
001410         10  WS-KT-ITEM-CODE       PIC X(10).
001420         10  WS-KT-AMOUNT          PIC S9(9)V99.
001430         10  WS-KT-ORIG-ROW        PIC 9(6) COMP.
001440         10  WS-KT-GROUP           PIC 9(4) COMP VALUE 0.
001450*
001460 01  WS-ABEND-MESSAGE            PIC X(60) VALUE SPACES.
001470*
001480 01  WS-PRINT-LINES.
001490     05  WS-PL-BANNER.
001500         10  FILLER               PIC X(24) VALUE
001510             'DUPFIND - FILE ANALYZED '.
001520         10  WS-PL-FILE-NAME      PIC X(10) VALUE 'DUPTRAN'.
001530     05  WS-PL-PATTERNS.
001540         10  FILLER               PIC X(28) VALUE
001550             'TOTAL UNIQUE ROW PATTERNS: '.
001560         10  WS-PL-PATTERN-CNT    PIC ZZZ9.
001570     05  WS-PL-DUPLICATES.
001580         10  FILLER               PIC X(25) VALUE
001590             'TOTAL DUPLICATES FOUND: '.
001600         10  WS-PL-DUP-CNT        PIC ZZZZZ9.
001610     05  WS-PL-NONE.
001620         10  FILLER               PIC X(24) VALUE
001630             'NO DUPLICATE ROWS FOUND.'.
001640     05  WS-PL-DETAIL.
001650         10  FILLER               PIC X(11) VALUE
001660             'DUP ROW NO.'.
001670         10  FILLER               PIC X(2)  VALUE SPACES.
001680         10  WS-PL-DET-ROW        PIC ZZZZZ9.
001690         10  FILLER               PIC X(2)  VALUE SPACES.
001700         10  FILLER               PIC X(10) VALUE 'INV NO.'.
001710         10  WS-PL-DET-INV        PIC X(10).
001720         10  FILLER               PIC X(2)  VALUE SPACES.
001730         10  FILLER               PIC X(13) VALUE
001740             'ORIGINAL ROW '.
001750         10  WS-PL-DET-ORIG       PIC ZZZZZ9.
001760*
001770 PROCEDURE DIVISION.
001780*
001790 DUPFIND-MAIN SECTION.
001800*
001810 DUPFIND-010.
001820     OPEN INPUT  DUP-TRAN-FILE.
001830     OPEN OUTPUT DUP-OUT-FILE.
001840     OPEN OUTPUT DUP-PRINT-FILE.
001850*
001860 DUPFIND-020.
001870     PERFORM A-READ-TRANSACTIONS.
001880     PERFORM B-010 UNTIL NO-MORE-TRANSACTIONS.
001890*
001900 DUPFIND-030.
001910     PERFORM D-PRINT-SUMMARY.
001920*
001930 DUPFIND-040.
001940     CLOSE DUP-TRAN-FILE.
001950     CLOSE DUP-OUT-FILE.
001960     CLOSE DUP-PRINT-FILE.
001970     STOP RUN.
001980*
001990 END-DUPFIND-MAIN.
002000     EXIT.
002010     EJECT.
002020*
002030***************************************************************
002040*    A-READ-TRANSACTIONS READS ONE TRANSACTION RECORD AND
002050*    NUMBERS IT FROM ONE. TRAILING BLANKS ON THE CHARACTER
002060*    FIELDS NEED NO EXPLICIT TRIM HERE - THE FIELDS ARE FIXED
002070*    WIDTH, SO TWO EQUAL VALUES ALREADY COMPARE EQUAL BLANK
002080*    FOR BLANK.
002090***************************************************************
002100*
002110 A-READ-TRANSACTIONS SECTION.
002120*
002130 A-010.
002140     READ DUP-TRAN-FILE
002150         AT END
002160             SET NO-MORE-TRANSACTIONS TO TRUE
002170     END-READ.
002180     IF  NOT NO-MORE-TRANSACTIONS
002190         ADD 1 TO WS-ROW-NO
002200     END-IF.
002210*
002220 END-A-READ-TRANSACTIONS.
002230     EXIT.
002240     EJECT.
002250*
002260***************************************************************
002270*    B-SCAN-TABLE LOOKS UP THE CURRENT RECORD'S KEY IN THE
002280*    FIRST-SEEN TABLE. A MISS INSERTS A NEW ENTRY; A HIT MEANS
002290*    A DUPLICATE WAS FOUND AND C-WRITE-GROUPS IS CALLED TO
002300*    PRODUCE THE OUTPUT ROWS.
002310***************************************************************
002320*
002330 B-SCAN-TABLE SECTION.
002340*
002350 B-010.
002360     SET WS-FOUND-SWITCH TO 'N'.
002370     SET WS-FOUND-IX TO 0.
002380     PERFORM B-020 WITH TEST AFTER
002390         VARYING WS-KT-IX FROM 1 BY 1
002400         UNTIL WS-KT-IX NOT LESS THAN WS-KT-COUNT
002410            OR KEY-WAS-FOUND.
002420     PERFORM B-030.
002430     PERFORM B-050.
002440*
002450 B-020.
002460     IF  DUP-CUST-ID   = WS-KT-CUST-ID (WS-KT-IX)
002470     AND DUP-TRAN-DATE = WS-KT-TRAN-DATE (WS-KT-IX)
002480     AND DUP-ITEM-CODE = WS-KT-ITEM-CODE (WS-KT-IX)
002490     AND DUP-AMOUNT    = WS-KT-AMOUNT (WS-KT-IX)
002500         SET KEY-WAS-FOUND TO TRUE
002510         SET WS-FOUND-IX TO WS-KT-IX
002520     END-IF.
002530*
002540 B-030.
002550     IF  KEY-WAS-FOUND
002560         IF  WS-KT-GROUP (WS-FOUND-IX) = 0
002570             ADD 1 TO WS-GROUP-COUNT
002580             MOVE WS-GROUP-COUNT TO WS-KT-GROUP (WS-FOUND-IX)
002590             PERFORM C-WRITE-ORIGINAL
002600         END-IF
002610         PERFORM C-WRITE-DUPLICATE
002620         ADD 1 TO WS-DUP-COUNT
002630     ELSE
002640         PERFORM B-040
002650     END-IF.
002660*
002670 B-040.
002680     IF  WS-KT-COUNT NOT LESS THAN 5000
002690         MOVE 'KEY TABLE FULL - RAISE DUPFIND TABLE SIZE'
002700             TO WS-ABEND-MESSAGE
002710         PERFORM Z-ABEND-RUN
002720     END-IF.
002730     ADD 1 TO WS-KT-COUNT.
002740     MOVE DUP-INV-NO     TO WS-KT-INV-NO (WS-KT-COUNT).
002750     MOVE DUP-CUST-ID    TO WS-KT-CUST-ID (WS-KT-COUNT).
002760     MOVE DUP-TRAN-DATE  TO WS-KT-TRAN-DATE (WS-KT-COUNT).
002770     MOVE DUP-ITEM-CODE  TO WS-KT-ITEM-CODE (WS-KT-COUNT).
002780     MOVE DUP-AMOUNT     TO WS-KT-AMOUNT (WS-KT-COUNT).
002790     MOVE WS-ROW-NO      TO WS-KT-ORIG-ROW (WS-KT-COUNT).
002800     MOVE 0              TO WS-KT-GROUP (WS-KT-COUNT).
002810*
002820 B-050.
002830     PERFORM A-READ-TRANSACTIONS.
002840*
002850 B-EXIT.
002860     EXIT.
002870     EJECT.
002880*
002890***************************************************************
002900*    C-WRITE-ORIGINAL WRITES THE FIRST-SEEN ROW TO DUPOUT THE
002910*    FIRST TIME ONE OF ITS DUPLICATES IS DISCOVERED.
002920***************************************************************
002930*
002940 C-WRITE-ORIGINAL SECTION.
002950*
002960 C-010.
002970     MOVE WS-KT-GROUP (WS-FOUND-IX)    TO DUP-OUT-GROUP.
002980     MOVE WS-KT-ORIG-ROW (WS-FOUND-IX) TO DUP-OUT-ORIG-ROW.
002990     MOVE WS-KT-INV-NO (WS-FOUND-IX)   TO DUP-OUT-INV-NO.
003000     MOVE WS-KT-CUST-ID (WS-FOUND-IX)  TO DUP-OUT-CUST-ID.
003010     MOVE WS-KT-TRAN-DATE (WS-FOUND-IX) TO DUP-OUT-TRAN-DATE.
003020     MOVE WS-KT-ITEM-CODE (WS-FOUND-IX) TO DUP-OUT-ITEM-CODE.
003030     MOVE WS-KT-AMOUNT (WS-FOUND-IX)    TO DUP-OUT-AMOUNT.
003040     WRITE DUP-OUT-REC.
003050*
003060 END-C-WRITE-ORIGINAL.
003070     EXIT.
003080     EJECT.
003090*
003100***************************************************************
003110*    C-WRITE-DUPLICATE WRITES THE CURRENT RECORD TO DUPOUT AS
003120*    A DUPLICATE OF THE ROW FOUND IN THE KEY TABLE.
003130***************************************************************
003140*
003150 C-WRITE-DUPLICATE SECTION.
003160*
003170 C-020.
003180     MOVE WS-KT-GROUP (WS-FOUND-IX)     TO DUP-OUT-GROUP.
003190     MOVE WS-KT-ORIG-ROW (WS-FOUND-IX)  TO DUP-OUT-ORIG-ROW.
003200     MOVE DUP-INV-NO     TO DUP-OUT-INV-NO.
003210     MOVE DUP-CUST-ID    TO DUP-OUT-CUST-ID.
003220     MOVE DUP-TRAN-DATE  TO DUP-OUT-TRAN-DATE.
003230     MOVE DUP-ITEM-CODE  TO DUP-OUT-ITEM-CODE.
003240     MOVE DUP-AMOUNT     TO DUP-OUT-AMOUNT.
003250     WRITE DUP-OUT-REC.
003260     MOVE WS-ROW-NO                    TO WS-PL-DET-ROW.
003270     MOVE DUP-INV-NO                   TO WS-PL-DET-INV.
003280     MOVE WS-KT-ORIG-ROW (WS-FOUND-IX) TO WS-PL-DET-ORIG.
003290     WRITE DUP-PRINT-LINE FROM WS-PL-DETAIL.
003300*
003310 END-C-WRITE-DUPLICATE.
003320     EXIT.
003330     EJECT.
003340*
003350***************************************************************
003360*    D-PRINT-SUMMARY WRITES THE BANNER AND THE PATTERN AND
003370*    DUPLICATE COUNTS, OR THE "NO DUPLICATES" LINE WHEN THE
003380*    FILE TURNED UP CLEAN.                                        AR-0399 
003390***************************************************************
003400*
003410 D-PRINT-SUMMARY SECTION.
003420*
003430 D-010.
003440     WRITE DUP-PRINT-LINE FROM WS-PL-BANNER.
003450     MOVE WS-KT-COUNT  TO WS-PL-PATTERN-CNT.
003460     MOVE WS-DUP-COUNT TO WS-PL-DUP-CNT.
003470     WRITE DUP-PRINT-LINE FROM WS-PL-PATTERNS.
003480     WRITE DUP-PRINT-LINE FROM WS-PL-DUPLICATES.
003490     IF  WS-DUP-COUNT = 0
003500         WRITE DUP-PRINT-LINE FROM WS-PL-NONE
003510     END-IF.
003520*
003530 END-D-PRINT-SUMMARY.
003540     EXIT.
003550     EJECT.
003560*
003570***************************************************************
003580*    Z-ABEND-RUN DISPLAYS THE REASON FOR A FATAL CONDITION AND
003590*    ENDS THE RUN WITH A NONZERO RETURN CODE.
003600***************************************************************
003610*
003620 Z-ABEND-RUN SECTION.
003630*
003640 Z-010.
003650     DISPLAY 'DUPFIND - RUN TERMINATED - ' WS-ABEND-MESSAGE.
003660     MOVE 16 TO RETURN-CODE.
003670     CLOSE DUP-TRAN-FILE.
003680     CLOSE DUP-OUT-FILE.
003690     CLOSE DUP-PRINT-FILE.
003700     STOP RUN.
003710*
003720 END-Z-ABEND-RUN.
003730     EXIT.
