000100*--------------------------------------------------------------*
000110*
000120*               @BANNER_START@
000130*      clcwparm.cpy
000140*      Midstate Distributing - AR / Loan Accounting
000150*      Element of the AR/Loan Accounting batch utility suite
000160*               @BANNER_END@
000170*
000180*--------------------------------------------------------------*
000190*
000200* One control card drives a CLOSECAL run - the close year and
000210* month the schedule is built around. CLOSECAL works out the
000220* last workday of this month and the first seven business days
000230* of the month that follows on its own; nothing else is read.
000240*
000250     05  CLOSECAL-PARM-RECORD.
000260         10  CP-YEAR               PIC 9(4).
000270         10  CP-MONTH              PIC 9(2).
000280         10  FILLER                PIC X(20).
