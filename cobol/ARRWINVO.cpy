000100*--------------------------------------------------------------*
000110*
000120*               @BANNER_START@
000130*      arrwinvo.cpy
000140*      Midstate Distributing - AR / Loan Accounting
000150*      Element of the AR/Loan Accounting batch utility suite
000160*               @BANNER_END@
000170*
000180*--------------------------------------------------------------*
000190*
000200* Layout of one invoice-level reconciliation row. Written to
000210* both the "all" workpaper and, when the variance is not zero
000220* at the penny, to the "issues" workpaper. Either side's amount
000230* is zero when that side's extract carried no matching row.
000240*
000250     05  RECON-OUT-RECORD.
000260         10  RO-CUST-ID            PIC X(7).
000270         10  RO-INVOICE-NO         PIC X(10).
000280         10  RO-AMT-AGED           PIC S9(9)V99.
000290         10  RO-AMT-TB             PIC S9(9)V99.
000300         10  RO-VARIANCE           PIC S9(9)V99.
000310         10  FILLER                PIC X(15).
