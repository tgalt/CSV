000100*--------------------------------------------------------------*
000110*
000120*               @BANNER_START@
000130*      amowschd.cpy
000140*      Midstate Distributing - AR / Loan Accounting
000150*      Element of the AR/Loan Accounting batch utility suite
000160*               @BANNER_END@
000170*
000180*--------------------------------------------------------------*
000190*
000200* Layout of one output row of the amortization schedule, one
000210* row per payment period. The scheduled principal and the extra
000220* principal are kept separate so that the payoff report can
000230* show how much of the balance drop came from the level payment
000240* versus the optional extra principal.
000250*
000260     05  AMO-SCHED-RECORD.
000270         10  AMO-SC-PERIOD         PIC 9(4).
000280*
000290*        Zero when the run did not supply AMO-START-DATE.
000300*
000310         10  AMO-SC-PAYMENT-DATE   PIC 9(8).
000320         10  AMO-SC-PAYMENT        PIC S9(9)V99.
000330         10  AMO-SC-INTEREST       PIC S9(9)V99.
000340         10  AMO-SC-PRINCIPAL-PART PIC S9(9)V99.
000350         10  AMO-SC-EXTRA-PART     PIC S9(7)V99.
000360         10  AMO-SC-TOTAL-PRIN     PIC S9(9)V99.
000370         10  AMO-SC-BALANCE        PIC S9(9)V99.
000380         10  FILLER                PIC X(20).
