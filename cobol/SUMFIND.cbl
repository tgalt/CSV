000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    SUMFIND.
000120 AUTHOR.        J. KELSEY.
000130 INSTALLATION.  MIDSTATE DISTRIBUTING - COLUMBUS.
000140 DATE-WRITTEN.  JANUARY 1992.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180*-------------------------------------------------------------*
000190*
000200*               @BANNER_START@
000210*      sumfind.cbl
000220*      Midstate Distributing - Cash Application
000230*      Element of the AR/Loan Accounting batch utility suite
000240*               @BANNER_END@
000250*
000260*-------------------------------------------------------------*
000270*
000280***************************************************************
000290*     DESCRIPTION
000300*
000310* This program clears open cash against a target amount when no
000320* single item matches it. It reads a table of candidate amounts,
000330* sorts them, and searches for every combination of amounts -
000340* up to a limit on how many items may go into one combination -
000350* that adds up to the target within an allowed tolerance. Every
000360* combination found is printed with its participating rows.
000370*
000380***************************************************************
000390*     AMENDMENT HISTORY
000400*
000410*     DATE      PROGRMR  TICKET    DESCRIPTION
000420*
000430*     01/27/92  JMK      -------   ORIGINAL PROGRAM.              AR-0251 
000440*     06/14/94  CKA      AR-0329   RAISE AMOUNT TABLE             AR-0329 
000450*                                  SIZE TO 2000 ROWS.
000460*     12/09/98  TLV      Y2K-0054  SWEPT FOR Y2K                  Y2K0054 
000470*                                  INVENTORY - PROGRAM
000480*                                  CARRIES NO DATE
000490*                                  FIELDS, NO CHANGE
000500*                                  REQUIRED.
000510*     05/02/02  MJP      AR-0405   ADD SUFFIX-SUM PRUNE           AR-0405 
000520*                                  SO LONG RUNS STOP
000530*                                  CHASING DEAD BRANCHES.
000540*     08/21/08  DWO      AR-0468   RAISE MAX COMBINATION          AR-0468 
000550*                                  DEPTH TABLE TO 20,
000560*                                  CAP MATCH COUNTER.
000570*
000580***************************************************************
000590*     FILES
000600*
000610*     SUMPARM  - SUM-PARM-FILE - run parameter card, input
000620*     SUMAMTS  - SUM-AMTS-FILE - candidate amount table, input
000630*     SUMPRINT - SUM-PRINT-FILE - match report, output
000640*
000650***************************************************************
000660*     COPYBOOKS
000670*
000680*     SUMWPARM - Layout of the one run-parameter card.
000690*     SUMWAMT  - Layout of one candidate amount row.
000700*
000710***************************************************************
000720*
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SOURCE-COMPUTER.  IBM-370.
000760 OBJECT-COMPUTER.  IBM-370.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM.
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT SUM-PARM-FILE  ASSIGN TO SUMPARM
000820            FILE STATUS IS WS-SUMPARM-STATUS.
000830     SELECT SUM-AMTS-FILE  ASSIGN TO SUMAMTS
000840            FILE STATUS IS WS-SUMAMTS-STATUS.
000850     SELECT SUM-PRINT-FILE ASSIGN TO SUMPRINT
000860            FILE STATUS IS WS-SUMPRNT-STATUS.
000870*
000880 DATA DIVISION.
000890 FILE SECTION.
000900*
000910 FD  SUM-PARM-FILE
000920     RECORDING MODE IS F
000930     LABEL RECORDS ARE STANDARD.
000940 01  SUM-PARM-REC                 PIC X(37).
000950*
000960 FD  SUM-AMTS-FILE
000970     RECORDING MODE IS F
000980     LABEL RECORDS ARE STANDARD.
000990 01  SUM-AMTS-REC                 PIC X(32).
001000*
001010 FD  SUM-PRINT-FILE
001020     RECORDING MODE IS F
001030     LABEL RECORDS ARE STANDARD.
001040 01  SUM-PRINT-LINE               PIC X(80).
001050*
001060 WORKING-STORAGE SECTION.
001070*
001080 01  FILLER.
001090     05  FILLER                 PIC X(36) VALUE
001100         '********  SUMFIND WORKING STORAGE **'.
001110     05  WS-SUMPARM-STATUS      PIC X(2)  VALUE SPACES.
001120     05  WS-SUMAMTS-STATUS      PIC X(2)  VALUE SPACES.
001130     05  WS-SUMPRNT-STATUS      PIC X(2)  VALUE SPACES.
001140     05  WS-AMTS-EOF-SW         PIC X     VALUE 'N'.
001150         88  NO-MORE-AMOUNTS    VALUE 'Y'.
001160     05  WS-NEG-FOUND-SW        PIC X     VALUE 'N'.
001170         88  NEG-AMOUNT-FOUND   VALUE 'Y'.
001180     05  WS-SHIFT-SW            PIC X     VALUE 'N'.
001190         88  MORE-TO-SHIFT      VALUE 'Y'.
001200*
001210 01  WS-ABEND-MESSAGE            PIC X(60) VALUE SPACES.
001220*
001230 01  WS-MAX-DEPTH-LIMIT          PIC 9(2)  COMP VALUE 20.
001240*
001250 01  WS-COUNTERS.
001260     05  WS-AMT-COUNT           PIC 9(4) COMP VALUE 0.
001270     05  WS-AMT-IX              PIC 9(4) COMP VALUE 0.
001280     05  WS-KEEP-COUNT          PIC 9(4) COMP VALUE 0.
001290     05  WS-SWAP-IX             PIC 9(4) COMP VALUE 0.
001300     05  WS-SFX-IX              PIC 9(4) COMP VALUE 0.
001310     05  WS-DEPTH               PIC 9(2) COMP VALUE 0.
001320     05  WS-MAX-SIZE            PIC 9(2) COMP VALUE 0.
001330     05  WS-MAX-MATCHES         PIC 9(4) COMP VALUE 0.
001340     05  WS-MATCH-COUNT         PIC 9(4) COMP VALUE 0.
001350     05  WS-PL-IX               PIC 9(4) COMP VALUE 0.
001360*
001370 01  WS-SEARCH-WORK.
001380     05  WS-TRY-SUM             PIC S9(11) COMP VALUE 0.
001390     05  WS-TARGET-CENTS        PIC S9(11) COMP VALUE 0.
001400     05  WS-TOL-CENTS           PIC S9(11) COMP VALUE 0.
001410     05  WS-NEG-TOL-CENTS       PIC S9(11) COMP VALUE 0.
001420     05  WS-PT-AMOUNT           PIC S9(9)V99    VALUE 0.
001430*
001440***************************************************************
001450*    ONE SHARED WORKING COPY OF EACH INPUT RECORD.                AR-0251 
001460***************************************************************
001470*
001480 01  WS-SUMFIND-PARM-REC.
001490     COPY SUMWPARM.
001500*
001510 01  WS-AMT-REC.
001520     COPY SUMWAMT.
001530*
001540***************************************************************
001550*    THE AMOUNT TABLE IS LOADED ONCE, FILTERED, SORTED IN
001560*    PLACE, AND THEN WALKED BY THE BACKTRACKING SEARCH BELOW.
001570*                                                                 AR-0329 
001580***************************************************************
001590*
001600 01  WS-AMT-TABLE.
001610     05  WS-AT-ENTRY OCCURS 2000 TIMES INDEXED BY WS-AT-SRCH.
001620         10  WS-AT-ROW-ID           PIC 9(6).
001630         10  WS-AT-CENTS            PIC S9(11) COMP.
001640*
001650 01  WS-AT-HOLD.
001660     05  WS-AT-HOLD-ROW-ID          PIC 9(6).
001670     05  WS-AT-HOLD-CENTS           PIC S9(11) COMP.
001680*
001690 01  WS-SUFFIX-SUM.
001700     05  WS-SFX-ENTRY OCCURS 2001 TIMES INDEXED BY WS-SFX-SRCH
001710                                   PIC S9(11) COMP.
001720*
001730***************************************************************
001740*    BACKTRACKING WORK AREAS. ONE SLOT PER RECURSION DEPTH,
001750*    MANAGED AS AN EXPLICIT STACK SINCE COBOL HAS NO CALL STACK
001760*    OF ITS OWN TO RECURSE ON.                                    AR-0468 
001770***************************************************************
001780*
001790 01  WS-STACK-WORK.
001800     05  WS-CUR-IX   OCCURS 21 TIMES INDEXED BY WS-CI-SRCH
001810                                   PIC 9(4) COMP.
001820     05  WS-START-IX OCCURS 21 TIMES INDEXED BY WS-SI-SRCH
001830                                   PIC 9(4) COMP.
001840     05  WS-RUN-SUM  OCCURS 21 TIMES INDEXED BY WS-RS-SRCH
001850                                   PIC S9(11) COMP.
001860     05  WS-PATH-IX  OCCURS 20 TIMES INDEXED BY WS-PI-SRCH
001870                                   PIC 9(4) COMP.
001880*
001890 01  WS-PATH-ENTRY.
001900     05  WS-PE-ROW-ID               PIC 9(6).
001910     05  WS-PE-AMOUNT               PIC S9(9)V99.
001920 01  WS-PATH-ENTRY-X REDEFINES WS-PATH-ENTRY
001930                                   PIC X(11).
001940*
001950* WS-PATH-ENTRY-X GIVES Z-ABEND-RUN ONE FIELD TO DISPLAY FOR THE
001960* LAST PATH ENTRY TOUCHED WHEN A TABLE-FULL CONDITION STOPS THE
001970* RUN, SAME HABIT AS THE AMT-REC-X TRACE IN SUMWAMT.
001980*
001990 01  WS-PRINT-LINES.
002000     05  WS-PL-MATCH-HDR.
002010         10  FILLER                 PIC X(8) VALUE 'MATCH  '.
002020         10  WS-PL-MATCH-NO         PIC ZZZ9.
002030     05  WS-PL-MATCH-ROW.
002040         10  FILLER                 PIC X(6) VALUE '  ROW '.
002050         10  WS-PL-MATCH-ROWID      PIC 999999.
002060         10  FILLER                 PIC X(10) VALUE '  AMOUNT  '.
002070         10  WS-PL-MATCH-ROW-AMT    PIC Z,ZZZ,ZZ9.99-.
002080     05  WS-PL-MATCH-TOT.
002090         10  FILLER                 PIC X(18) VALUE
002100             '  MATCH TOTAL     '.
002110         10  WS-PL-MATCH-TOT-AMT    PIC Z,ZZZ,ZZ9.99-.
002120     05  WS-PL-FOUND.
002130         10  FILLER                 PIC X(6) VALUE 'FOUND '.
002140         10  WS-PL-FOUND-CNT        PIC ZZZ9.
002150         10  FILLER                 PIC X(9) VALUE ' MATCHES.'.
002160     05  WS-PL-NONE                 PIC X(22) VALUE
002170         'NO COMBINATIONS FOUND.'.
002180*
002190 PROCEDURE DIVISION.
002200*
002210 SUMFIND-MAIN SECTION.
002220*
002230 SUMFIND-010.
002240     OPEN INPUT  SUM-PARM-FILE.
002250     OPEN INPUT  SUM-AMTS-FILE.
002260     OPEN OUTPUT SUM-PRINT-FILE.
002270*
002280 SUMFIND-020.
002290     PERFORM A-010.
002300     PERFORM B-010.
002310     PERFORM C-010.
002320     PERFORM D-010.
002330*
002340 SUMFIND-030.
002350     CLOSE SUM-PARM-FILE.
002360     CLOSE SUM-AMTS-FILE.
002370     CLOSE SUM-PRINT-FILE.
002380     STOP RUN.
002390*
002400 END-SUMFIND-MAIN.
002410     EXIT.
002420     EJECT.
002430*
002440***************************************************************
002450*    A-LOAD-AMOUNTS READS THE ONE PARAMETER CARD, LOADS EVERY
002460*    CANDIDATE AMOUNT INTO WS-AMT-TABLE AS INTEGER CENTS, AND
002470*    DROPS AMOUNTS THAT CAN NEVER PARTICIPATE WHEN THE WHOLE
002480*    SET IS NON-NEGATIVE.
002490***************************************************************
002500*
002510 A-LOAD-AMOUNTS SECTION.
002520*
002530 A-010.
002540     READ SUM-PARM-FILE INTO WS-SUMFIND-PARM-REC
002550         AT END
002560             MOVE 'SUMFIND-PARM CARD MISSING OR UNREADABLE'
002570                 TO WS-ABEND-MESSAGE
002580             PERFORM Z-ABEND-RUN
002590     END-READ.
002600     DISPLAY 'SUMFIND - PARM CARD READ - ' PARM-REC-X.
002610     IF  SP-MAX-SIZE = 0
002620         MOVE 5 TO WS-MAX-SIZE
002630     ELSE
002640         MOVE SP-MAX-SIZE TO WS-MAX-SIZE
002650     END-IF.
002660     IF  WS-MAX-SIZE > WS-MAX-DEPTH-LIMIT
002670         MOVE 'MAX-SIZE ON PARM CARD EXCEEDS SUMFIND TABLE DEPTH'
002680             TO WS-ABEND-MESSAGE
002690         PERFORM Z-ABEND-RUN
002700     END-IF.
002710     IF  SP-TOLERANCE = 0
002720         MOVE .01 TO SP-TOLERANCE
002730     END-IF.
002740     MOVE SP-MAX-MATCHES TO WS-MAX-MATCHES.
002750     COMPUTE WS-TARGET-CENTS = SP-TARGET * 100.
002760     COMPUTE WS-TOL-CENTS    = SP-TOLERANCE * 100.
002770     COMPUTE WS-NEG-TOL-CENTS = 0 - WS-TOL-CENTS.
002780     READ SUM-AMTS-FILE INTO WS-AMT-REC
002790         AT END
002800             SET NO-MORE-AMOUNTS TO TRUE
002810     END-READ.
002820     PERFORM A-020 UNTIL NO-MORE-AMOUNTS.
002830     IF  NOT NEG-AMOUNT-FOUND
002840         PERFORM A-050
002850     END-IF.
002860*
002870 A-020.
002880     IF  WS-AMT-COUNT NOT LESS THAN 2000
002890         MOVE WS-AT-ROW-ID (WS-AMT-COUNT) TO WS-PE-ROW-ID
002900         MOVE AMT-AMOUNT                  TO WS-PE-AMOUNT
002910         MOVE 'AMOUNT TABLE FULL - RAISE SUMFIND TABLE SIZE'
002920             TO WS-ABEND-MESSAGE
002930         PERFORM Z-ABEND-RUN
002940     END-IF.
002950     ADD 1 TO WS-AMT-COUNT.
002960     MOVE AMT-ROW-ID TO WS-AT-ROW-ID (WS-AMT-COUNT).
002970     COMPUTE WS-AT-CENTS (WS-AMT-COUNT) = AMT-AMOUNT * 100.
002980     IF  WS-AT-CENTS (WS-AMT-COUNT) < 0
002990         SET NEG-AMOUNT-FOUND TO TRUE
003000     END-IF.
003010     READ SUM-AMTS-FILE INTO WS-AMT-REC
003020         AT END
003030             SET NO-MORE-AMOUNTS TO TRUE
003040     END-READ.
003050*
003060 A-050.
003070     MOVE 0 TO WS-KEEP-COUNT.
003080     PERFORM A-060 VARYING WS-AMT-IX FROM 1 BY 1
003090         UNTIL WS-AMT-IX > WS-AMT-COUNT.
003100     MOVE WS-KEEP-COUNT TO WS-AMT-COUNT.
003110*
003120 A-060.
003130     IF  WS-AT-CENTS (WS-AMT-IX) NOT GREATER THAN
003140             WS-TARGET-CENTS + WS-TOL-CENTS
003150         ADD 1 TO WS-KEEP-COUNT
003160         IF  WS-KEEP-COUNT NOT = WS-AMT-IX
003170             MOVE WS-AT-ROW-ID (WS-AMT-IX) TO
003180                 WS-AT-ROW-ID (WS-KEEP-COUNT)
003190             MOVE WS-AT-CENTS (WS-AMT-IX) TO
003200                 WS-AT-CENTS (WS-KEEP-COUNT)
003210         END-IF
003220     END-IF.
003230*
003240 A-EXIT.
003250     EXIT.
003260     EJECT.
003270*
003280***************************************************************
003290*    B-SORT-AMOUNTS PUTS THE FILTERED TABLE INTO ASCENDING
003300*    ORDER (A STRAIGHT INSERTION SORT, STABLE ON READ ORDER)
003310*    AND BUILDS THE SUFFIX-SUM TABLE THE SEARCH PRUNES AGAINST.
003320***************************************************************
003330*
003340 B-SORT-AMOUNTS SECTION.
003350*
003360 B-010.
003370     IF  WS-AMT-COUNT > 1
003380         PERFORM B-020 WITH TEST AFTER
003390             VARYING WS-AMT-IX FROM 2 BY 1
003400             UNTIL WS-AMT-IX > WS-AMT-COUNT
003410     END-IF.
003420     PERFORM B-040.
003430*
003440 B-020.
003450     SET WS-SWAP-IX TO WS-AMT-IX.
003460     MOVE WS-AT-ENTRY (WS-AMT-IX) TO WS-AT-HOLD.
003470     SET MORE-TO-SHIFT TO TRUE.
003480     PERFORM B-030 WITH TEST AFTER UNTIL NOT MORE-TO-SHIFT.
003490     MOVE WS-AT-HOLD TO WS-AT-ENTRY (WS-SWAP-IX).
003500*
003510 B-030.
003520     IF  WS-SWAP-IX > 1
003530     AND WS-AT-CENTS (WS-SWAP-IX - 1) > WS-AT-HOLD-CENTS
003540         MOVE WS-AT-ENTRY (WS-SWAP-IX - 1) TO
003550             WS-AT-ENTRY (WS-SWAP-IX)
003560         SUBTRACT 1 FROM WS-SWAP-IX
003570     ELSE
003580         SET WS-SHIFT-SW TO 'N'
003590     END-IF.
003600*
003610 B-040.
003620     MOVE 0 TO WS-SFX-ENTRY (WS-AMT-COUNT + 1).
003630     PERFORM B-050 VARYING WS-SFX-IX FROM WS-AMT-COUNT BY -1
003640         UNTIL WS-SFX-IX < 1.
003650*
003660 B-050.
003670     COMPUTE WS-SFX-ENTRY (WS-SFX-IX) =
003680         WS-SFX-ENTRY (WS-SFX-IX + 1) + WS-AT-CENTS (WS-SFX-IX).
003690*
003700 B-EXIT.
003710     EXIT.
003720     EJECT.
003730*
003740***************************************************************
003750*    C-SEARCH-COMBINATIONS WALKS THE SORTED TABLE DEPTH-FIRST,
003760*    ONE STACK SLOT PER RECURSION LEVEL, TRYING EVERY STRICTLY
003770*    INCREASING CHOICE OF INDEXES UP TO WS-MAX-SIZE DEEP. A
003780*    CANDIDATE IS CUT WHEN IT ALREADY EXCEEDS THE TARGET PLUS
003790*    TOLERANCE, OR WHEN EVEN THE REST OF THE TABLE COULD NOT
003800*    CLOSE THE GAP (THE SUFFIX-SUM PRUNE).                        AR-0405 
003810***************************************************************
003820*
003830 C-SEARCH-COMBINATIONS SECTION.
003840*
003850 C-010.
003860     SET WS-DEPTH TO 1.
003870     SET WS-CUR-IX (1) TO 1.
003880     SET WS-START-IX (1) TO 1.
003890     MOVE 0 TO WS-RUN-SUM (0).
003900     MOVE 0 TO WS-MATCH-COUNT.
003910     PERFORM C-020 UNTIL WS-DEPTH = 0
003920         OR (WS-MAX-MATCHES > 0
003930             AND WS-MATCH-COUNT NOT LESS THAN WS-MAX-MATCHES).
003940*
003950 C-020.
003960     IF  WS-CUR-IX (WS-DEPTH) > WS-AMT-COUNT
003970         PERFORM C-080
003980     ELSE
003990         IF  WS-CUR-IX (WS-DEPTH) > WS-START-IX (WS-DEPTH)
004000         AND WS-AT-CENTS (WS-CUR-IX (WS-DEPTH)) =
004010             WS-AT-CENTS (WS-CUR-IX (WS-DEPTH) - 1)
004020             ADD 1 TO WS-CUR-IX (WS-DEPTH)
004030         ELSE
004040             PERFORM C-030
004050         END-IF
004060     END-IF.
004070*
004080 C-030.
004090     COMPUTE WS-TRY-SUM = WS-RUN-SUM (WS-DEPTH - 1)
004100         + WS-AT-CENTS (WS-CUR-IX (WS-DEPTH)).
004110     IF  WS-TRY-SUM > WS-TARGET-CENTS + WS-TOL-CENTS
004120         MOVE WS-AMT-COUNT + 1 TO WS-CUR-IX (WS-DEPTH)
004130     ELSE
004140         PERFORM C-040
004150     END-IF.
004160*
004170 C-040.
004180     IF  WS-TRY-SUM + WS-SFX-ENTRY (WS-CUR-IX (WS-DEPTH) + 1) <
004190             WS-TARGET-CENTS - WS-TOL-CENTS
004200         MOVE WS-AMT-COUNT + 1 TO WS-CUR-IX (WS-DEPTH)
004210     ELSE
004220         PERFORM C-050
004230     END-IF.
004240*
004250 C-050.
004260     MOVE WS-TRY-SUM TO WS-RUN-SUM (WS-DEPTH).
004270     MOVE WS-CUR-IX (WS-DEPTH) TO WS-PATH-IX (WS-DEPTH).
004280     IF  WS-TRY-SUM NOT LESS THAN
004290             WS-NEG-TOL-CENTS + WS-TARGET-CENTS
004300     AND WS-TRY-SUM NOT GREATER THAN
004310             WS-TOL-CENTS + WS-TARGET-CENTS
004320         PERFORM C-060
004330     END-IF.
004340     IF  WS-DEPTH < WS-MAX-SIZE
004350         PERFORM C-070
004360     ELSE
004370         ADD 1 TO WS-CUR-IX (WS-DEPTH)
004380     END-IF.
004390*
004400 C-060.
004410     ADD 1 TO WS-MATCH-COUNT.
004420     MOVE WS-MATCH-COUNT TO WS-PL-MATCH-NO.
004430     WRITE SUM-PRINT-LINE FROM WS-PL-MATCH-HDR.
004440     PERFORM C-065 VARYING WS-PL-IX FROM 1 BY 1
004450         UNTIL WS-PL-IX > WS-DEPTH.
004460     COMPUTE WS-PT-AMOUNT = WS-TRY-SUM / 100.
004470     MOVE WS-PT-AMOUNT TO WS-PL-MATCH-TOT-AMT.
004480     WRITE SUM-PRINT-LINE FROM WS-PL-MATCH-TOT.
004490*
004500 C-065.
004510     MOVE WS-AT-ROW-ID (WS-PATH-IX (WS-PL-IX)) TO
004520         WS-PL-MATCH-ROWID.
004530     COMPUTE WS-PT-AMOUNT = WS-AT-CENTS (WS-PATH-IX (WS-PL-IX))
004540         / 100.
004550     MOVE WS-PT-AMOUNT TO WS-PL-MATCH-ROW-AMT.
004560     WRITE SUM-PRINT-LINE FROM WS-PL-MATCH-ROW.
004570*
004580 C-070.
004590     ADD 1 TO WS-DEPTH.
004600     COMPUTE WS-CUR-IX (WS-DEPTH) = WS-CUR-IX (WS-DEPTH - 1) + 1.
004610     MOVE WS-CUR-IX (WS-DEPTH) TO WS-START-IX (WS-DEPTH).
004620*
004630 C-080.
004640     SUBTRACT 1 FROM WS-DEPTH.
004650     IF  WS-DEPTH > 0
004660         ADD 1 TO WS-CUR-IX (WS-DEPTH)
004670     END-IF.
004680*
004690 C-EXIT.
004700     EXIT.
004710     EJECT.
004720*
004730***************************************************************
004740*    D-PRINT-SUMMARY WRITES THE CLOSING LINE ONCE THE SEARCH
004750*    HAS EITHER RUN OUT OF BRANCHES OR HIT MAX-MATCHES.
004760***************************************************************
004770*
004780 D-PRINT-SUMMARY SECTION.
004790*
004800 D-010.
004810     IF  WS-MATCH-COUNT = 0
004820         WRITE SUM-PRINT-LINE FROM WS-PL-NONE
004830     ELSE
004840         MOVE WS-MATCH-COUNT TO WS-PL-FOUND-CNT
004850         WRITE SUM-PRINT-LINE FROM WS-PL-FOUND
004860     END-IF.
004870*
004880 D-EXIT.
004890     EXIT.
004900     EJECT.
004910*
004920***************************************************************
004930*    Z-ABEND-RUN DISPLAYS THE REASON FOR A FATAL CONDITION AND
004940*    ENDS THE RUN WITH A NONZERO RETURN CODE.
004950***************************************************************
004960*
004970 Z-ABEND-RUN SECTION.
004980*
004990 Z-010.
005000     DISPLAY 'SUMFIND - RUN TERMINATED - ' WS-ABEND-MESSAGE.
005010     DISPLAY 'SUMFIND - LAST PATH ENTRY - ' WS-PATH-ENTRY-X.
005020     MOVE 16 TO RETURN-CODE.
005030     CLOSE SUM-PARM-FILE.
005040     CLOSE SUM-AMTS-FILE.
005050     CLOSE SUM-PRINT-FILE.
005060     STOP RUN.
005070*
005080 END-Z-ABEND-RUN.
005090     EXIT.
