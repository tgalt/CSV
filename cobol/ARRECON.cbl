000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    ARRECON.
000120 AUTHOR.        S. PRZYBYLSKI.
000130 INSTALLATION.  MIDSTATE DISTRIBUTING - COLUMBUS.
000140 DATE-WRITTEN.  FEBRUARY 1990.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180*-------------------------------------------------------------*
000190*
000200*               @BANNER_START@
000210*      arrecon.cbl
000220*      Midstate Distributing - AR / Loan Accounting
000230*      Element of the AR/Loan Accounting batch utility suite
000240*               @BANNER_END@
000250*
000260*-------------------------------------------------------------*
000270*
000280***************************************************************
000290*     DESCRIPTION
000300*
000310* This program reconciles open accounts receivable between the
000320* Aging extract and the Trial Balance extract. It matches every
000330* open invoice between the two sides, then rolls the invoices
000340* up by customer, and reports every place the two subledgers
000350* disagree. A missing row on either side is treated as a zero
000360* balance on that side, not as an error.
000370*
000380***************************************************************
000390*     AMENDMENT HISTORY
000400*
000410*     DATE      PROGRMR  TICKET    DESCRIPTION
000420*
000430*     02/26/90  SJP      -------   ORIGINAL PROGRAM.              AR-0223 
000440*     08/09/93  CKA      AR-0311   ADD CUSTOMER-LEVEL             AR-0311 
000450*                                  ROLL-UP AND ISSUES
000460*                                  SORTED BY VARIANCE.
000470*     11/30/98  TLV      Y2K-0053  EXPAND INVOICE-DATE            Y2K0053 
000480*                                  TO 8 BYTE YYYYMMDD.
000490*     03/18/03  MJP      AR-0417   SORT INVOICE ISSUES            AR-0417 
000500*                                  BY CUST-ID/INVOICE-NO
000510*                                  INSTEAD OF READ ORDER.
000520*     09/05/07  DWO      AR-0462   RAISE TABLE SIZES,             AR-0462 
000530*                                  CUSTOMER COUNT HAS
000540*                                  GROWN PAST 1500.
000550*
000560***************************************************************
000570*     FILES
000580*
000590*     ARRAGED  - ARR-AGED-FILE - Aging extract, input
000600*     ARRTB    - ARR-TB-FILE   - Trial Balance extract, input
000610*     ARRALLI  - ARR-ALLI-FILE - invoice recon, all rows, output
000620*     ARRISSI  - ARR-ISSI-FILE - invoice recon, issues, output
000630*     ARRALLC  - ARR-ALLC-FILE - customer recon, all rows, output
000640*     ARRISSC  - ARR-ISSC-FILE - customer recon, issues, output
000650*     ARRPRINT - ARR-PRINT-FILE - summary report, output
000660*
000670***************************************************************
000680*     COPYBOOKS
000690*
000700*     ARRWOPEN - Layout of one open invoice row (both extracts).
000710*     ARRWINVO - Layout of one invoice-level recon row.
000720*     ARRWCUST - Layout of one customer-level recon row.
000730*
000740***************************************************************
000750*
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SOURCE-COMPUTER.  IBM-370.
000790 OBJECT-COMPUTER.  IBM-370.
000800 SPECIAL-NAMES.
000810     C01 IS TOP-OF-FORM.
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT ARR-AGED-FILE  ASSIGN TO ARRAGED
000850            FILE STATUS IS WS-ARRAGED-STATUS.
000860     SELECT ARR-TB-FILE    ASSIGN TO ARRTB
000870            FILE STATUS IS WS-ARRTB-STATUS.
000880     SELECT ARR-ALLI-FILE  ASSIGN TO ARRALLI
000890            FILE STATUS IS WS-ARRALLI-STATUS.
000900     SELECT ARR-ISSI-FILE  ASSIGN TO ARRISSI
000910            FILE STATUS IS WS-ARRISSI-STATUS.
000920     SELECT ARR-ALLC-FILE  ASSIGN TO ARRALLC
000930            FILE STATUS IS WS-ARRALLC-STATUS.
000940     SELECT ARR-ISSC-FILE  ASSIGN TO ARRISSC
000950            FILE STATUS IS WS-ARRISSC-STATUS.
000960     SELECT ARR-PRINT-FILE ASSIGN TO ARRPRINT
000970            FILE STATUS IS WS-ARRPRNT-STATUS.
000980*
000990 DATA DIVISION.
001000 FILE SECTION.
001010*
001020 FD  ARR-AGED-FILE
001030     RECORDING MODE IS F
001040     LABEL RECORDS ARE STANDARD.
001050 01  ARR-AGED-REC                PIC X(81).
001060*
001070 FD  ARR-TB-FILE
001080     RECORDING MODE IS F
001090     LABEL RECORDS ARE STANDARD.
001100 01  ARR-TB-REC                  PIC X(81).
001110*
001120 FD  ARR-ALLI-FILE
001130     RECORDING MODE IS F
001140     LABEL RECORDS ARE STANDARD.
001150 01  ARR-ALLI-REC                PIC X(65).
001160*
001170 FD  ARR-ISSI-FILE
001180     RECORDING MODE IS F
001190     LABEL RECORDS ARE STANDARD.
001200 01  ARR-ISSI-REC                PIC X(65).
001210*
001220 FD  ARR-ALLC-FILE
001230     RECORDING MODE IS F
001240     LABEL RECORDS ARE STANDARD.
001250 01  ARR-ALLC-REC                PIC X(91).
001260*
001270 FD  ARR-ISSC-FILE
001280     RECORDING MODE IS F
001290     LABEL RECORDS ARE STANDARD.
001300 01  ARR-ISSC-REC                PIC X(91).
001310*
001320 FD  ARR-PRINT-FILE
001330     RECORDING MODE IS F
001340     LABEL RECORDS ARE STANDARD.
001350 01  ARR-PRINT-LINE               PIC X(80).
001360*
001370 WORKING-STORAGE SECTION.
001380*
001390 01  FILLER.
001400     05  FILLER                 PIC X(36) VALUE
001410         '********  ARRECON WORKING STORAGE **'.
001420     05  WS-ARRAGED-STATUS      PIC X(2)  VALUE SPACES.
001430     05  WS-ARRTB-STATUS        PIC X(2)  VALUE SPACES.
001440     05  WS-ARRALLI-STATUS      PIC X(2)  VALUE SPACES.
001450     05  WS-ARRISSI-STATUS      PIC X(2)  VALUE SPACES.
001460     05  WS-ARRALLC-STATUS      PIC X(2)  VALUE SPACES.
001470     05  WS-ARRISSC-STATUS      PIC X(2)  VALUE SPACES.
001480     05  WS-ARRPRNT-STATUS      PIC X(2)  VALUE SPACES.
001490     05  WS-AGED-EOF-SW         PIC X     VALUE 'N'.
001500         88  NO-MORE-AGED       VALUE 'Y'.
001510     05  WS-TB-EOF-SW           PIC X     VALUE 'N'.
001520         88  NO-MORE-TB         VALUE 'Y'.
001530     05  WS-SHIFT-SW            PIC X     VALUE 'N'.
001540         88  MORE-TO-SHIFT      VALUE 'Y'.
001550     05  WS-FOUND-SW            PIC X     VALUE 'N'.
001560         88  ENTRY-WAS-FOUND    VALUE 'Y'.
001570*
001580 01  WS-COUNTERS.
001590     05  WS-AG-COUNT            PIC 9(4) COMP VALUE 0.
001600     05  WS-TB-COUNT            PIC 9(4) COMP VALUE 0.
001610     05  WS-AG-IX               PIC 9(4) COMP VALUE 0.
001620     05  WS-TB-IX               PIC 9(4) COMP VALUE 0.
001630     05  WS-SWAP-IX             PIC 9(4) COMP VALUE 0.
001640     05  WS-CA-COUNT            PIC 9(4) COMP VALUE 0.
001650     05  WS-CT-COUNT            PIC 9(4) COMP VALUE 0.
001660     05  WS-CA-IX                PIC 9(4) COMP VALUE 0.
001670     05  WS-CT-IX                PIC 9(4) COMP VALUE 0.
001680     05  WS-CI-COUNT             PIC 9(4) COMP VALUE 0.
001690     05  WS-CI-IX                PIC 9(4) COMP VALUE 0.
001700     05  WS-FOUND-IX             PIC 9(4) COMP VALUE 0.
001710     05  WS-INVOICE-ISSUE-CNT    PIC 9(6) COMP VALUE 0.
001720     05  WS-CUSTOMER-ISSUE-CNT   PIC 9(6) COMP VALUE 0.
001730*
001740 01  WS-ABEND-MESSAGE            PIC X(60) VALUE SPACES.
001750*
001760 01  WS-GRAND-TOTALS.
001770     05  WS-AGED-GRAND-TOTAL    PIC S9(11)V99 VALUE 0.
001780     05  WS-TB-GRAND-TOTAL      PIC S9(11)V99 VALUE 0.
001790     05  WS-TOTAL-VARIANCE      PIC S9(11)V99 VALUE 0.
001800*
001810***************************************************************
001820*    ONE SHARED WORKING COPY OF THE OPEN-INVOICE LAYOUT. BOTH
001830*    THE AGING READ AND THE TB READ MOVE THEIR RECORD IN HERE
001840*    SO THE SAME FIELD NAMES SERVE EITHER EXTRACT.                AR-0223 
001850***************************************************************
001860*
001870 01  WS-AR-OPEN-REC.
001880     COPY ARRWOPEN.
001890*
001900 01  WS-RECON-OUT-REC.
001910     COPY ARRWINVO.
001920*
001930 01  WS-CUST-RECON-OUT-REC.
001940     COPY ARRWCUST.
001950*
001960***************************************************************
001970*    INVOICE-LEVEL WORK TABLES. CUST-ID + INVOICE-NO ARE KEPT
001980*    AS ONE GROUP SO THE REDEFINED FLAT KEY BELOW CAN BE
001990*    COMPARED IN ONE SHOT DURING THE SORT AND THE MERGE-WALK.
002000*                                                                 AR-0462 
002010***************************************************************
002020*
002030 01  WS-AGED-TABLE.
002040     05  WS-AG-ENTRY OCCURS 3000 TIMES INDEXED BY WS-AG-SRCH.
002050         10  WS-AG-KEY.
002060             15  WS-AG-CUST-ID      PIC X(7).
002070             15  WS-AG-INVOICE-NO   PIC X(10).
002080         10  WS-AG-KEY-X REDEFINES WS-AG-KEY
002090                                    PIC X(17).
002100         10  WS-AG-CUST-NAME        PIC X(30).
002110         10  WS-AG-AMOUNT           PIC S9(9)V99.
002120*
002130 01  WS-AG-HOLD.
002140     05  WS-AG-HOLD-KEY             PIC X(17).
002150     05  WS-AG-HOLD-CUST-NAME       PIC X(30).
002160     05  WS-AG-HOLD-AMOUNT          PIC S9(9)V99.
002170*
002180 01  WS-TB-TABLE.
002190     05  WS-TB-ENTRY OCCURS 3000 TIMES INDEXED BY WS-TB-SRCH.
002200         10  WS-TB-KEY.
002210             15  WS-TB-CUST-ID      PIC X(7).
002220             15  WS-TB-INVOICE-NO   PIC X(10).
002230         10  WS-TB-KEY-X REDEFINES WS-TB-KEY
002240                                    PIC X(17).
002250         10  WS-TB-CUST-NAME        PIC X(30).
002260         10  WS-TB-AMOUNT           PIC S9(9)V99.
002270*
002280 01  WS-TB-HOLD.
002290     05  WS-TB-HOLD-KEY             PIC X(17).
002300     05  WS-TB-HOLD-CUST-NAME       PIC X(30).
002310     05  WS-TB-HOLD-AMOUNT          PIC S9(9)V99.
002320*
002330 01  WS-RECON-WORK.
002340     05  WS-RW-CUST-ID              PIC X(7).
002350     05  WS-RW-INVOICE-NO           PIC X(10).
002360     05  WS-RW-AMT-AGED             PIC S9(9)V99.
002370     05  WS-RW-AMT-TB               PIC S9(9)V99.
002380*
002390***************************************************************
002400*    CUSTOMER-LEVEL ROLL-UP TABLES. BUILT BY SCANNING THE
002410*    INVOICE TABLES ABOVE AND ACCUMULATING ONE ENTRY PER
002420*    CUSTOMER, THEN SORTED ON CUST-ID FOR THE MERGE-WALK.
002430***************************************************************
002440*
002450 01  WS-CUST-AGED-TABLE.
002460     05  WS-CA-ENTRY OCCURS 2000 TIMES INDEXED BY WS-CA-SRCH.
002470         10  WS-CA-CUST-ID          PIC X(7).
002480         10  WS-CA-CUST-NAME        PIC X(30).
002490         10  WS-CA-TOTAL            PIC S9(11)V99.
002500*
002510 01  WS-CA-HOLD.
002520     05  WS-CA-HOLD-CUST-ID         PIC X(7).
002530     05  WS-CA-HOLD-CUST-NAME       PIC X(30).
002540     05  WS-CA-HOLD-TOTAL           PIC S9(11)V99.
002550*
002560 01  WS-CUST-TB-TABLE.
002570     05  WS-CT-ENTRY OCCURS 2000 TIMES INDEXED BY WS-CT-SRCH.
002580         10  WS-CT-CUST-ID          PIC X(7).
002590         10  WS-CT-CUST-NAME        PIC X(30).
002600         10  WS-CT-TOTAL            PIC S9(11)V99.
002610*
002620 01  WS-CT-HOLD.
002630     05  WS-CT-HOLD-CUST-ID         PIC X(7).
002640     05  WS-CT-HOLD-CUST-NAME       PIC X(30).
002650     05  WS-CT-HOLD-TOTAL           PIC S9(11)V99.
002660*
002670 01  WS-CUST-ISSUE-TABLE.
002680     05  WS-CI-ENTRY OCCURS 2000 TIMES INDEXED BY WS-CI-SRCH.
002690         10  WS-CI-CUST-ID          PIC X(7).
002700         10  WS-CI-CUST-NAME        PIC X(30).
002710         10  WS-CI-AGED-TOTAL       PIC S9(11)V99.
002720         10  WS-CI-TB-TOTAL         PIC S9(11)V99.
002730         10  WS-CI-VARIANCE         PIC S9(11)V99.
002740*
002750 01  WS-CI-HOLD.
002760     05  WS-CI-HOLD-CUST-ID         PIC X(7).
002770     05  WS-CI-HOLD-CUST-NAME       PIC X(30).
002780     05  WS-CI-HOLD-AGED-TOTAL      PIC S9(11)V99.
002790     05  WS-CI-HOLD-TB-TOTAL        PIC S9(11)V99.
002800     05  WS-CI-HOLD-VARIANCE        PIC S9(11)V99.
002810*
002820 01  WS-PRINT-WORK.
002830     05  WS-PRINT-AMOUNT            PIC S9(11)V99.
002840     05  WS-PRINT-AMOUNT-X REDEFINES WS-PRINT-AMOUNT.
002850         10  WS-PRINT-DOLLARS       PIC S9(11).
002860         10  WS-PRINT-CENTS         PIC 9(2).
002870*
002880 01  WS-PRINT-LINES.
002890     05  WS-PL-AGED-TOTAL.
002900         10  FILLER                 PIC X(18) VALUE
002910             'AGING TOTAL OPEN: '.
002920         10  WS-PL-AG-TOT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
002930     05  WS-PL-TB-TOTAL.
002940         10  FILLER                 PIC X(18) VALUE
002950             'TB TOTAL OPEN:    '.
002960         10  WS-PL-TB-TOT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
002970     05  WS-PL-VARIANCE.
002980         10  FILLER                 PIC X(18) VALUE
002990             'TOTAL VARIANCE:   '.
003000         10  WS-PL-VAR              PIC Z,ZZZ,ZZZ,ZZ9.99-.
003010     05  WS-PL-INV-ISSUES.
003020         10  FILLER                 PIC X(18) VALUE
003030             'INVOICE ISSUES:   '.
003040         10  WS-PL-INV-CNT          PIC ZZZ9.
003050     05  WS-PL-CUST-ISSUES.
003060         10  FILLER                 PIC X(18) VALUE
003070             'CUSTOMER ISSUES:  '.
003080         10  WS-PL-CUST-CNT         PIC ZZZ9.
003090*
003100 PROCEDURE DIVISION.
003110*
003120 ARRECON-MAIN SECTION.
003130*
003140 ARRECON-010.
003150     OPEN INPUT  ARR-AGED-FILE.
003160     OPEN INPUT  ARR-TB-FILE.
003170     OPEN OUTPUT ARR-ALLI-FILE.
003180     OPEN OUTPUT ARR-ISSI-FILE.
003190     OPEN OUTPUT ARR-ALLC-FILE.
003200     OPEN OUTPUT ARR-ISSC-FILE.
003210     OPEN OUTPUT ARR-PRINT-FILE.
003220*
003230 ARRECON-020.
003240     PERFORM A-010.
003250     PERFORM B-010.
003260     PERFORM C-010.
003270     PERFORM D-010.
003280*
003290 ARRECON-030.
003300     CLOSE ARR-AGED-FILE.
003310     CLOSE ARR-TB-FILE.
003320     CLOSE ARR-ALLI-FILE.
003330     CLOSE ARR-ISSI-FILE.
003340     CLOSE ARR-ALLC-FILE.
003350     CLOSE ARR-ISSC-FILE.
003360     CLOSE ARR-PRINT-FILE.
003370     STOP RUN.
003380*
003390 END-ARRECON-MAIN.
003400     EXIT.
003410     EJECT.
003420*
003430***************************************************************
003440*    A-LOAD-EXTRACTS READS BOTH EXTRACTS ENTIRELY INTO MEMORY
003450*    AND RUNS THE GRAND TOTALS AS EACH ROW IS LOADED.
003460***************************************************************
003470*
003480 A-LOAD-EXTRACTS SECTION.
003490*
003500 A-010.
003510     READ ARR-AGED-FILE INTO WS-AR-OPEN-REC
003520         AT END
003530             SET NO-MORE-AGED TO TRUE
003540     END-READ.
003550     PERFORM A-020 THRU A-020-EXIT UNTIL NO-MORE-AGED.
003560     READ ARR-TB-FILE INTO WS-AR-OPEN-REC
003570         AT END
003580             SET NO-MORE-TB TO TRUE
003590     END-READ.
003600     PERFORM A-040 THRU A-040-EXIT UNTIL NO-MORE-TB.
003610     COMPUTE WS-TOTAL-VARIANCE =
003620         WS-AGED-GRAND-TOTAL - WS-TB-GRAND-TOTAL.
003630*
003640 A-020.
003650     IF  WS-AG-COUNT NOT LESS THAN 3000
003660         MOVE 'AGING TABLE FULL - RAISE ARRECON TABLE SIZE'
003670             TO WS-ABEND-MESSAGE
003680         PERFORM Z-ABEND-RUN
003690     END-IF.
003700     ADD 1 TO WS-AG-COUNT.
003710     MOVE AR-CUST-ID      TO WS-AG-CUST-ID (WS-AG-COUNT).
003720     MOVE AR-INVOICE-NO   TO WS-AG-INVOICE-NO (WS-AG-COUNT).
003730     MOVE AR-CUST-NAME    TO WS-AG-CUST-NAME (WS-AG-COUNT).
003740     MOVE AR-OPEN-AMOUNT  TO WS-AG-AMOUNT (WS-AG-COUNT).
003750     ADD AR-OPEN-AMOUNT   TO WS-AGED-GRAND-TOTAL.
003760     READ ARR-AGED-FILE INTO WS-AR-OPEN-REC
003770         AT END
003780             SET NO-MORE-AGED TO TRUE
003790     END-READ.
003800*
003810 A-020-EXIT.
003820     EXIT.
003830*
003840 A-040.
003850     IF  WS-TB-COUNT NOT LESS THAN 3000
003860         MOVE 'TB TABLE FULL - RAISE ARRECON TABLE SIZE'
003870             TO WS-ABEND-MESSAGE
003880         PERFORM Z-ABEND-RUN
003890     END-IF.
003900     ADD 1 TO WS-TB-COUNT.
003910     MOVE AR-CUST-ID      TO WS-TB-CUST-ID (WS-TB-COUNT).
003920     MOVE AR-INVOICE-NO   TO WS-TB-INVOICE-NO (WS-TB-COUNT).
003930     MOVE AR-CUST-NAME    TO WS-TB-CUST-NAME (WS-TB-COUNT).
003940     MOVE AR-OPEN-AMOUNT  TO WS-TB-AMOUNT (WS-TB-COUNT).
003950     ADD AR-OPEN-AMOUNT   TO WS-TB-GRAND-TOTAL.
003960     READ ARR-TB-FILE INTO WS-AR-OPEN-REC
003970         AT END
003980             SET NO-MORE-TB TO TRUE
003990     END-READ.
004000*
004010 A-040-EXIT.
004020     EXIT.
004030     EJECT.
004040*
004050***************************************************************
004060*    B-RECONCILE-INVOICES SORTS BOTH INVOICE TABLES ON THE
004070*    CUST-ID/INVOICE-NO KEY AND THEN WALKS THEM TOGETHER LIKE A
004080*    CLASSIC SEQUENTIAL MATCH/MERGE, WRITING ONE RECON-OUT ROW
004090*    PER KEY ENCOUNTERED ON EITHER SIDE.
004100***************************************************************
004110*
004120 B-RECONCILE-INVOICES SECTION.
004130*
004140 B-010.
004150     IF  WS-AG-COUNT > 1
004160         PERFORM B-020 WITH TEST AFTER
004170             VARYING WS-AG-IX FROM 2 BY 1
004180             UNTIL WS-AG-IX > WS-AG-COUNT
004190     END-IF.
004200     IF  WS-TB-COUNT > 1
004210         PERFORM B-040 WITH TEST AFTER
004220             VARYING WS-TB-IX FROM 2 BY 1
004230             UNTIL WS-TB-IX > WS-TB-COUNT
004240     END-IF.
004250     SET WS-AG-IX TO 1.
004260     SET WS-TB-IX TO 1.
004270     PERFORM B-070 UNTIL WS-AG-IX > WS-AG-COUNT
004280                     AND WS-TB-IX > WS-TB-COUNT.
004290*
004300 B-020.
004310     SET WS-SWAP-IX TO WS-AG-IX.
004320     MOVE WS-AG-ENTRY (WS-AG-IX) TO WS-AG-HOLD.
004330     SET MORE-TO-SHIFT TO TRUE.
004340     PERFORM B-030 WITH TEST AFTER UNTIL NOT MORE-TO-SHIFT.
004350     MOVE WS-AG-HOLD TO WS-AG-ENTRY (WS-SWAP-IX).
004360*
004370 B-030.
004380     IF  WS-SWAP-IX > 1
004390     AND WS-AG-KEY-X (WS-SWAP-IX - 1) > WS-AG-HOLD-KEY
004400         MOVE WS-AG-ENTRY (WS-SWAP-IX - 1) TO
004410             WS-AG-ENTRY (WS-SWAP-IX)
004420         SUBTRACT 1 FROM WS-SWAP-IX
004430     ELSE
004440         SET WS-SHIFT-SW TO 'N'
004450     END-IF.
004460*
004470 B-040.
004480     SET WS-SWAP-IX TO WS-TB-IX.
004490     MOVE WS-TB-ENTRY (WS-TB-IX) TO WS-TB-HOLD.
004500     SET MORE-TO-SHIFT TO TRUE.
004510     PERFORM B-050 WITH TEST AFTER UNTIL NOT MORE-TO-SHIFT.
004520     MOVE WS-TB-HOLD TO WS-TB-ENTRY (WS-SWAP-IX).
004530*
004540 B-050.
004550     IF  WS-SWAP-IX > 1
004560     AND WS-TB-KEY-X (WS-SWAP-IX - 1) > WS-TB-HOLD-KEY
004570         MOVE WS-TB-ENTRY (WS-SWAP-IX - 1) TO
004580             WS-TB-ENTRY (WS-SWAP-IX)
004590         SUBTRACT 1 FROM WS-SWAP-IX
004600     ELSE
004610         SET WS-SHIFT-SW TO 'N'
004620     END-IF.
004630*
004640 B-070.
004650     EVALUATE TRUE
004660         WHEN WS-AG-IX > WS-AG-COUNT
004670             MOVE WS-TB-CUST-ID (WS-TB-IX)    TO WS-RW-CUST-ID
004680             MOVE WS-TB-INVOICE-NO (WS-TB-IX) TO WS-RW-INVOICE-NO
004690             MOVE 0                           TO WS-RW-AMT-AGED
004700             MOVE WS-TB-AMOUNT (WS-TB-IX)     TO WS-RW-AMT-TB
004710             ADD 1 TO WS-TB-IX
004720         WHEN WS-TB-IX > WS-TB-COUNT
004730             MOVE WS-AG-CUST-ID (WS-AG-IX)    TO WS-RW-CUST-ID
004740             MOVE WS-AG-INVOICE-NO (WS-AG-IX) TO WS-RW-INVOICE-NO
004750             MOVE WS-AG-AMOUNT (WS-AG-IX)     TO WS-RW-AMT-AGED
004760             MOVE 0                           TO WS-RW-AMT-TB
004770             ADD 1 TO WS-AG-IX
004780         WHEN WS-AG-KEY-X (WS-AG-IX) = WS-TB-KEY-X (WS-TB-IX)
004790             MOVE WS-AG-CUST-ID (WS-AG-IX)    TO WS-RW-CUST-ID
004800             MOVE WS-AG-INVOICE-NO (WS-AG-IX) TO WS-RW-INVOICE-NO
004810             MOVE WS-AG-AMOUNT (WS-AG-IX)     TO WS-RW-AMT-AGED
004820             MOVE WS-TB-AMOUNT (WS-TB-IX)     TO WS-RW-AMT-TB
004830             ADD 1 TO WS-AG-IX
004840             ADD 1 TO WS-TB-IX
004850         WHEN WS-AG-KEY-X (WS-AG-IX) < WS-TB-KEY-X (WS-TB-IX)
004860             MOVE WS-AG-CUST-ID (WS-AG-IX)    TO WS-RW-CUST-ID
004870             MOVE WS-AG-INVOICE-NO (WS-AG-IX) TO WS-RW-INVOICE-NO
004880             MOVE WS-AG-AMOUNT (WS-AG-IX)     TO WS-RW-AMT-AGED
004890             MOVE 0                           TO WS-RW-AMT-TB
004900             ADD 1 TO WS-AG-IX
004910         WHEN OTHER
004920             MOVE WS-TB-CUST-ID (WS-TB-IX)    TO WS-RW-CUST-ID
004930             MOVE WS-TB-INVOICE-NO (WS-TB-IX) TO WS-RW-INVOICE-NO
004940             MOVE 0                           TO WS-RW-AMT-AGED
004950             MOVE WS-TB-AMOUNT (WS-TB-IX)     TO WS-RW-AMT-TB
004960             ADD 1 TO WS-TB-IX
004970     END-EVALUATE.
004980     PERFORM B-080.
004990*
005000 B-080.
005010     MOVE WS-RW-CUST-ID    TO RO-CUST-ID.
005020     MOVE WS-RW-INVOICE-NO TO RO-INVOICE-NO.
005030     MOVE WS-RW-AMT-AGED   TO RO-AMT-AGED.
005040     MOVE WS-RW-AMT-TB     TO RO-AMT-TB.
005050     COMPUTE RO-VARIANCE = WS-RW-AMT-AGED - WS-RW-AMT-TB.
005060     WRITE ARR-ALLI-REC FROM WS-RECON-OUT-REC.
005070     IF  RO-VARIANCE NOT = 0
005080         WRITE ARR-ISSI-REC FROM WS-RECON-OUT-REC
005090         ADD 1 TO WS-INVOICE-ISSUE-CNT
005100     END-IF.
005110*
005120 B-EXIT.
005130     EXIT.
005140     EJECT.
005150*
005160***************************************************************
005170*    C-RECONCILE-CUSTOMERS ROLLS EACH INVOICE TABLE UP TO ONE
005180*    TOTAL PER CUSTOMER, SORTS BOTH ROLL-UPS BY CUST-ID, WALKS
005190*    THEM TOGETHER THE SAME WAY B-RECONCILE-INVOICES DID, AND
005200*    THEN SORTS THE ISSUES BY VARIANCE FOR THE ISSUES OUTPUT.
005210*                                                                 AR-0311 
005220***************************************************************
005230*
005240 C-RECONCILE-CUSTOMERS SECTION.
005250*
005260 C-010.
005270     PERFORM C-020 VARYING WS-AG-IX FROM 1 BY 1
005280         UNTIL WS-AG-IX > WS-AG-COUNT.
005290     PERFORM C-050 VARYING WS-TB-IX FROM 1 BY 1
005300         UNTIL WS-TB-IX > WS-TB-COUNT.
005310     IF  WS-CA-COUNT > 1
005320         PERFORM C-080 WITH TEST AFTER
005330             VARYING WS-CA-IX FROM 2 BY 1
005340             UNTIL WS-CA-IX > WS-CA-COUNT
005350     END-IF.
005360     IF  WS-CT-COUNT > 1
005370         PERFORM C-100 WITH TEST AFTER
005380             VARYING WS-CT-IX FROM 2 BY 1
005390             UNTIL WS-CT-IX > WS-CT-COUNT
005400     END-IF.
005410     SET WS-CA-IX TO 1.
005420     SET WS-CT-IX TO 1.
005430     PERFORM C-130 UNTIL WS-CA-IX > WS-CA-COUNT
005440                     AND WS-CT-IX > WS-CT-COUNT.
005450     IF  WS-CI-COUNT > 1
005460         PERFORM C-160 WITH TEST AFTER
005470             VARYING WS-CI-IX FROM 2 BY 1
005480             UNTIL WS-CI-IX > WS-CI-COUNT
005490     END-IF.
005500     PERFORM C-190 VARYING WS-CI-IX FROM 1 BY 1
005510         UNTIL WS-CI-IX > WS-CI-COUNT.
005520*
005530 C-020.
005540     SET WS-FOUND-SW TO 'N'.
005550     SET WS-FOUND-IX TO 0.
005560     PERFORM C-030 WITH TEST AFTER
005570         VARYING WS-CA-IX FROM 1 BY 1
005580         UNTIL WS-CA-IX NOT LESS THAN WS-CA-COUNT
005590            OR ENTRY-WAS-FOUND.
005600     IF  ENTRY-WAS-FOUND
005610         ADD WS-AG-AMOUNT (WS-AG-IX) TO WS-CA-TOTAL (WS-FOUND-IX)
005620     ELSE
005630         IF  WS-CA-COUNT NOT LESS THAN 2000
005640             MOVE 'AGED CUSTOMER TABLE FULL - RAISE TABLE SIZE'
005650                 TO WS-ABEND-MESSAGE
005660             PERFORM Z-ABEND-RUN
005670         END-IF
005680         ADD 1 TO WS-CA-COUNT
005690         MOVE WS-AG-CUST-ID (WS-AG-IX)
005700             TO WS-CA-CUST-ID (WS-CA-COUNT)
005710         MOVE WS-AG-CUST-NAME (WS-AG-IX)
005720             TO WS-CA-CUST-NAME (WS-CA-COUNT)
005730         MOVE WS-AG-AMOUNT (WS-AG-IX)
005740             TO WS-CA-TOTAL (WS-CA-COUNT)
005750     END-IF.
005760*
005770 C-030.
005780     IF  WS-CA-CUST-ID (WS-CA-IX) = WS-AG-CUST-ID (WS-AG-IX)
005790         SET ENTRY-WAS-FOUND TO TRUE
005800         SET WS-FOUND-IX TO WS-CA-IX
005810     END-IF.
005820*
005830 C-050.
005840     SET WS-FOUND-SW TO 'N'.
005850     SET WS-FOUND-IX TO 0.
005860     PERFORM C-060 WITH TEST AFTER
005870         VARYING WS-CT-IX FROM 1 BY 1
005880         UNTIL WS-CT-IX NOT LESS THAN WS-CT-COUNT
005890            OR ENTRY-WAS-FOUND.
005900     IF  ENTRY-WAS-FOUND
005910         ADD WS-TB-AMOUNT (WS-TB-IX) TO WS-CT-TOTAL (WS-FOUND-IX)
005920     ELSE
005930         IF  WS-CT-COUNT NOT LESS THAN 2000
005940             MOVE 'TB CUSTOMER TABLE FULL - RAISE TABLE SIZE'
005950                 TO WS-ABEND-MESSAGE
005960             PERFORM Z-ABEND-RUN
005970         END-IF
005980         ADD 1 TO WS-CT-COUNT
005990         MOVE WS-TB-CUST-ID (WS-TB-IX)
006000             TO WS-CT-CUST-ID (WS-CT-COUNT)
006010         MOVE WS-TB-CUST-NAME (WS-TB-IX)
006020             TO WS-CT-CUST-NAME (WS-CT-COUNT)
006030         MOVE WS-TB-AMOUNT (WS-TB-IX)
006040             TO WS-CT-TOTAL (WS-CT-COUNT)
006050     END-IF.
006060*
006070 C-060.
006080     IF  WS-CT-CUST-ID (WS-CT-IX) = WS-TB-CUST-ID (WS-TB-IX)
006090         SET ENTRY-WAS-FOUND TO TRUE
006100         SET WS-FOUND-IX TO WS-CT-IX
006110     END-IF.
006120*
006130 C-080.
006140     SET WS-SWAP-IX TO WS-CA-IX.
006150     MOVE WS-CA-ENTRY (WS-CA-IX) TO WS-CA-HOLD.
006160     SET MORE-TO-SHIFT TO TRUE.
006170     PERFORM C-090 WITH TEST AFTER UNTIL NOT MORE-TO-SHIFT.
006180     MOVE WS-CA-HOLD TO WS-CA-ENTRY (WS-SWAP-IX).
006190*
006200 C-090.
006210     IF  WS-SWAP-IX > 1
006220     AND WS-CA-CUST-ID (WS-SWAP-IX - 1) > WS-CA-HOLD-CUST-ID
006230         MOVE WS-CA-ENTRY (WS-SWAP-IX - 1) TO
006240             WS-CA-ENTRY (WS-SWAP-IX)
006250         SUBTRACT 1 FROM WS-SWAP-IX
006260     ELSE
006270         SET WS-SHIFT-SW TO 'N'
006280     END-IF.
006290*
006300 C-100.
006310     SET WS-SWAP-IX TO WS-CT-IX.
006320     MOVE WS-CT-ENTRY (WS-CT-IX) TO WS-CT-HOLD.
006330     SET MORE-TO-SHIFT TO TRUE.
006340     PERFORM C-110 WITH TEST AFTER UNTIL NOT MORE-TO-SHIFT.
006350     MOVE WS-CT-HOLD TO WS-CT-ENTRY (WS-SWAP-IX).
006360*
006370 C-110.
006380     IF  WS-SWAP-IX > 1
006390     AND WS-CT-CUST-ID (WS-SWAP-IX - 1) > WS-CT-HOLD-CUST-ID
006400         MOVE WS-CT-ENTRY (WS-SWAP-IX - 1) TO
006410             WS-CT-ENTRY (WS-SWAP-IX)
006420         SUBTRACT 1 FROM WS-SWAP-IX
006430     ELSE
006440         SET WS-SHIFT-SW TO 'N'
006450     END-IF.
006460*
006470 C-130.
006480     EVALUATE TRUE
006490         WHEN WS-CA-IX > WS-CA-COUNT
006500             MOVE WS-CT-CUST-ID (WS-CT-IX)   TO CR-CUST-ID
006510             MOVE WS-CT-CUST-NAME (WS-CT-IX) TO CR-CUST-NAME
006520             MOVE 0                          TO CR-AGED-TOTAL
006530             MOVE WS-CT-TOTAL (WS-CT-IX)     TO CR-TB-TOTAL
006540             ADD 1 TO WS-CT-IX
006550         WHEN WS-CT-IX > WS-CT-COUNT
006560             MOVE WS-CA-CUST-ID (WS-CA-IX)   TO CR-CUST-ID
006570             MOVE WS-CA-CUST-NAME (WS-CA-IX) TO CR-CUST-NAME
006580             MOVE WS-CA-TOTAL (WS-CA-IX)     TO CR-AGED-TOTAL
006590             MOVE 0                          TO CR-TB-TOTAL
006600             ADD 1 TO WS-CA-IX
006610         WHEN WS-CA-CUST-ID (WS-CA-IX) = WS-CT-CUST-ID (WS-CT-IX)
006620             MOVE WS-CA-CUST-ID (WS-CA-IX)   TO CR-CUST-ID
006630             MOVE WS-CA-CUST-NAME (WS-CA-IX) TO CR-CUST-NAME
006640             MOVE WS-CA-TOTAL (WS-CA-IX)     TO CR-AGED-TOTAL
006650             MOVE WS-CT-TOTAL (WS-CT-IX)     TO CR-TB-TOTAL
006660             ADD 1 TO WS-CA-IX
006670             ADD 1 TO WS-CT-IX
006680         WHEN WS-CA-CUST-ID (WS-CA-IX) < WS-CT-CUST-ID (WS-CT-IX)
006690             MOVE WS-CA-CUST-ID (WS-CA-IX)   TO CR-CUST-ID
006700             MOVE WS-CA-CUST-NAME (WS-CA-IX) TO CR-CUST-NAME
006710             MOVE WS-CA-TOTAL (WS-CA-IX)     TO CR-AGED-TOTAL
006720             MOVE 0                          TO CR-TB-TOTAL
006730             ADD 1 TO WS-CA-IX
006740         WHEN OTHER
006750             MOVE WS-CT-CUST-ID (WS-CT-IX)   TO CR-CUST-ID
006760             MOVE WS-CT-CUST-NAME (WS-CT-IX) TO CR-CUST-NAME
006770             MOVE 0                          TO CR-AGED-TOTAL
006780             MOVE WS-CT-TOTAL (WS-CT-IX)     TO CR-TB-TOTAL
006790             ADD 1 TO WS-CT-IX
006800     END-EVALUATE.
006810     COMPUTE CR-VARIANCE = CR-AGED-TOTAL - CR-TB-TOTAL.
006820     WRITE ARR-ALLC-REC FROM WS-CUST-RECON-OUT-REC.
006830     IF  CR-VARIANCE NOT = 0
006840         PERFORM C-140
006850     END-IF.
006860*
006870 C-140.
006880     IF  WS-CI-COUNT NOT LESS THAN 2000
006890         MOVE 'CUSTOMER ISSUE TABLE FULL - RAISE TABLE SIZE'
006900             TO WS-ABEND-MESSAGE
006910         PERFORM Z-ABEND-RUN
006920     END-IF.
006930     ADD 1 TO WS-CI-COUNT.
006940     MOVE CR-CUST-ID     TO WS-CI-CUST-ID (WS-CI-COUNT).
006950     MOVE CR-CUST-NAME   TO WS-CI-CUST-NAME (WS-CI-COUNT).
006960     MOVE CR-AGED-TOTAL  TO WS-CI-AGED-TOTAL (WS-CI-COUNT).
006970     MOVE CR-TB-TOTAL    TO WS-CI-TB-TOTAL (WS-CI-COUNT).
006980     MOVE CR-VARIANCE    TO WS-CI-VARIANCE (WS-CI-COUNT).
006990     ADD 1 TO WS-CUSTOMER-ISSUE-CNT.
007000*
007010 C-160.
007020     SET WS-SWAP-IX TO WS-CI-IX.
007030     MOVE WS-CI-ENTRY (WS-CI-IX) TO WS-CI-HOLD.
007040     SET MORE-TO-SHIFT TO TRUE.
007050     PERFORM C-170 WITH TEST AFTER UNTIL NOT MORE-TO-SHIFT.
007060     MOVE WS-CI-HOLD TO WS-CI-ENTRY (WS-SWAP-IX).
007070*
007080 C-170.
007090     IF  WS-SWAP-IX > 1
007100     AND WS-CI-VARIANCE (WS-SWAP-IX - 1) > WS-CI-HOLD-VARIANCE
007110         MOVE WS-CI-ENTRY (WS-SWAP-IX - 1) TO
007120             WS-CI-ENTRY (WS-SWAP-IX)
007130         SUBTRACT 1 FROM WS-SWAP-IX
007140     ELSE
007150         SET WS-SHIFT-SW TO 'N'
007160     END-IF.
007170*
007180 C-190.
007190     MOVE WS-CI-CUST-ID (WS-CI-IX)     TO CR-CUST-ID.
007200     MOVE WS-CI-CUST-NAME (WS-CI-IX)   TO CR-CUST-NAME.
007210     MOVE WS-CI-AGED-TOTAL (WS-CI-IX)  TO CR-AGED-TOTAL.
007220     MOVE WS-CI-TB-TOTAL (WS-CI-IX)    TO CR-TB-TOTAL.
007230     MOVE WS-CI-VARIANCE (WS-CI-IX)    TO CR-VARIANCE.
007240     WRITE ARR-ISSC-REC FROM WS-CUST-RECON-OUT-REC.
007250*
007260 C-EXIT.
007270     EXIT.
007280     EJECT.
007290*
007300***************************************************************
007310*    D-PRINT-SUMMARY WRITES THE FIVE-LINE RECONCILIATION
007320*    SUMMARY AFTER BOTH LEVELS OF MATCHING ARE COMPLETE.
007330***************************************************************
007340*
007350 D-PRINT-SUMMARY SECTION.
007360*
007370 D-010.
007380     MOVE WS-AGED-GRAND-TOTAL   TO WS-PL-AG-TOT.
007390     MOVE WS-TB-GRAND-TOTAL     TO WS-PL-TB-TOT.
007400     MOVE WS-TOTAL-VARIANCE     TO WS-PL-VAR.
007410     MOVE WS-INVOICE-ISSUE-CNT  TO WS-PL-INV-CNT.
007420     MOVE WS-CUSTOMER-ISSUE-CNT TO WS-PL-CUST-CNT.
007430     WRITE ARR-PRINT-LINE FROM WS-PL-AGED-TOTAL.
007440     WRITE ARR-PRINT-LINE FROM WS-PL-TB-TOTAL.
007450     WRITE ARR-PRINT-LINE FROM WS-PL-VARIANCE.
007460     WRITE ARR-PRINT-LINE FROM WS-PL-INV-ISSUES.
007470     WRITE ARR-PRINT-LINE FROM WS-PL-CUST-ISSUES.
007480*
007490 D-EXIT.
007500     EXIT.
007510     EJECT.
007520*
007530***************************************************************
007540*    Z-ABEND-RUN DISPLAYS THE REASON FOR A FATAL CONDITION AND
007550*    ENDS THE RUN WITH A NONZERO RETURN CODE.
007560***************************************************************
007570*
007580 Z-ABEND-RUN SECTION.
007590*
007600 Z-010.
007610     DISPLAY 'ARRECON - RUN TERMINATED - ' WS-ABEND-MESSAGE.
007620     MOVE 16 TO RETURN-CODE.
007630     CLOSE ARR-AGED-FILE.
007640     CLOSE ARR-TB-FILE.
007650     CLOSE ARR-ALLI-FILE.
007660     CLOSE ARR-ISSI-FILE.
007670     CLOSE ARR-ALLC-FILE.
007680     CLOSE ARR-ISSC-FILE.
007690     CLOSE ARR-PRINT-FILE.
007700     STOP RUN.
007710*
007720 END-Z-ABEND-RUN.
007730     EXIT.
