000100*--------------------------------------------------------------*
000110*
000120*               @BANNER_START@
000130*      dupwtran.cpy
000140*      Midstate Distributing - AR / Loan Accounting
000150*      Element of the AR/Loan Accounting batch utility suite
000160*               @BANNER_END@
000170*
000180*--------------------------------------------------------------*
000190*
000200* Layout of one invoice transaction record scanned by DUPFIND.
000210* The invoice number is excluded from the duplicate comparison
000220* since it is assigned sequentially and two otherwise identical
000230* rows will never share one.
000240*
000250     05  DUP-TRAN-RECORD.
000260         10  DUP-INV-NO            PIC X(10).
000270         10  DUP-CUST-ID           PIC X(7).
000280         10  DUP-TRAN-DATE         PIC 9(8).
000290         10  DUP-TRAN-DATE-X REDEFINES DUP-TRAN-DATE.
000300             15  DUP-TD-YYYY       PIC 9(4).
000310             15  DUP-TD-MM         PIC 9(2).
000320             15  DUP-TD-DD         PIC 9(2).
000330         10  DUP-ITEM-CODE         PIC X(10).
000340         10  DUP-AMOUNT            PIC S9(9)V99.
000350         10  FILLER                PIC X(10).
