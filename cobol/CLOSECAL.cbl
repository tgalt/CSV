000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CLOSECAL.
000120 AUTHOR.        S. PRZYBYLSKI.
000130 INSTALLATION.  MIDSTATE DISTRIBUTING - COLUMBUS.
000140 DATE-WRITTEN.  SEPTEMBER 1989.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180*-------------------------------------------------------------*
000190*
000200*               @BANNER_START@
000210*      closecal.cbl
000220*      Midstate Distributing - AR / Loan Accounting
000230*      Element of the AR/Loan Accounting batch utility suite
000240*               @BANNER_END@
000250*
000260*-------------------------------------------------------------*
000270*
000280***************************************************************
000290*     DESCRIPTION
000300*
000310* This program builds the month-end close task schedule. Given
000320* a close year and month it works out the last workday of that
000330* month, then the first seven business days of the month that
000340* follows, and prints one dated line per task with the day of
000350* the week spelled out. No calendar file is read - the day of
000360* the week is worked out from the date itself.
000370*
000380***************************************************************
000390*     AMENDMENT HISTORY
000400*
000410*     DATE      PROGRMR  TICKET    DESCRIPTION
000420*
000430*     09/11/89  SJP      -------   ORIGINAL PROGRAM.              AR-0091 
000440*     04/03/93  RLH      AR-0156   CORRECT CENTURY TEST           AR-0156 
000450*                                  IN LEAP-YEAR RULE -
000460*                                  1900 WAS BEING TREATED
000470*                                  AS A LEAP YEAR.
000480*     11/30/98  TLV      Y2K-0059  SWEPT FOR Y2K                  Y2K0059 
000490*                                  INVENTORY - WIDENED
000500*                                  CP-YEAR AND ALL DATE
000510*                                  WORK FIELDS TO A FULL
000520*                                  FOUR-DIGIT YEAR.
000530*     02/19/04  CKA      AR-0312   BUSINESS DAY TASK TEXT         AR-0312 
000540*                                  MOVED TO A LOADED TABLE
000550*                                  SO FINANCE CAN REQUEST
000560*                                  WORDING CHANGES WITHOUT
000570*                                  TOUCHING THE LOGIC.
000580*
000590***************************************************************
000600*     FILES
000610*
000620*     CLCPARM - CLC-PARM-FILE - close year/month control card,
000630*               input
000640*     CLCOUT  - CLC-OUT-FILE  - close schedule report, output
000650*
000660***************************************************************
000670*     COPYBOOKS
000680*
000690*     CLCWPARM - Layout of the one close year/month card.
000700*     CLCWOUT  - Layout of one close-schedule report line.
000710*
000720***************************************************************
000730*
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER.  IBM-370.
000770 OBJECT-COMPUTER.  IBM-370.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM.
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820     SELECT CLC-PARM-FILE ASSIGN TO CLCPARM
000830            FILE STATUS IS WS-CLCPARM-STATUS.
000840     SELECT CLC-OUT-FILE  ASSIGN TO CLCOUT
000850            FILE STATUS IS WS-CLCOUT-STATUS.
000860*
000870 DATA DIVISION.
000880 FILE SECTION.
000890*
000900 FD  CLC-PARM-FILE
000910     RECORDING MODE IS F
000920     LABEL RECORDS ARE STANDARD.
000930 01  CLC-PARM-REC                 PIC X(26).
000940*
000950 FD  CLC-OUT-FILE
000960     RECORDING MODE IS F
000970     LABEL RECORDS ARE STANDARD.
000980 01  CLC-OUT-LINE                 PIC X(100).
000990*
001000 WORKING-STORAGE SECTION.
001010*
001020 01  FILLER.
001030     05  FILLER                 PIC X(36) VALUE
001040         '********  CLOSECAL WORKING STORAGE *'.
001050     05  WS-CLCPARM-STATUS      PIC X(2)  VALUE SPACES.
001060     05  WS-CLCOUT-STATUS       PIC X(2)  VALUE SPACES.
001070     05  WS-LEAP-SW             PIC X     VALUE 'N'.
001080         88  YEAR-IS-LEAP       VALUE 'Y'.
001090     05  WS-WEEKEND-SW          PIC X     VALUE 'N'.
001100         88  DAY-IS-WEEKEND     VALUE 'Y'.
001110*
001120 01  WS-ABEND-MESSAGE            PIC X(60) VALUE SPACES.
001130*
001140 01  WS-COUNTERS.
001150     05  WS-SCHED-IX            PIC 9(2) COMP VALUE 0.
001160     05  WS-BUS-FOUND           PIC 9(2) COMP VALUE 0.
001170     05  WS-PRT-IX              PIC 9(2) COMP VALUE 0.
001180*
001190***************************************************************
001200*    ONE SHARED WORKING COPY OF EACH CARD/REPORT RECORD.
001210***************************************************************
001220*
001230 01  WS-CLOSECAL-PARM-REC.
001240     COPY CLCWPARM.
001250*
001260 01  WS-CLOSECAL-OUT-REC.
001270     COPY CLCWOUT.
001280*
001290***************************************************************
001300*    MONTH-END WORK DATE - WALKED BACKWARD TO FIND THE LAST
001310*    WORKDAY OF THE CLOSE MONTH, THEN FORWARD THROUGH THE
001320*    FOLLOWING MONTH TO COLLECT ITS FIRST SEVEN BUSINESS DAYS.
001330*                                                                 AR-0091 
001340***************************************************************
001350*
001360 01  WS-DATE-WORK.
001370     05  WS-WD-DATE                PIC 9(8).
001380     05  WS-WD-DATE-X REDEFINES WS-WD-DATE.
001390         10  WS-WD-YYYY             PIC 9(4).
001400         10  WS-WD-MM               PIC 9(2).
001410         10  WS-WD-DD               PIC 9(2).
001420*
001430 01  WS-NEXT-MONTH-WORK.
001440     05  WS-NM-YEAR                PIC 9(4) COMP.
001450     05  WS-NM-MONTH                PIC 9(2) COMP.
001460*
001470 01  WS-MONTH-LEN-WORK.
001480     05  WS-MLT-YEAR               PIC 9(4) COMP.
001490     05  WS-LEAP-TEST-Q            PIC S9(4) COMP.
001500     05  WS-LEAP-TEST-R            PIC S9(4) COMP.
001510     05  WS-MONTH-LEN-TABLE.
001520         10  WS-MLT-ENTRY OCCURS 12 TIMES
001530                                   PIC 9(2) COMP.
001540*
001550***************************************************************
001560*    ZELLER'S CONGRUENCE WORK AREA - WORKS THE DAY OF THE WEEK
001570*    OUT FROM A CALENDAR DATE WITHOUT READING A CALENDAR FILE.
001580***************************************************************
001590*
001600 01  WS-ZELLER-WORK.
001610     05  WS-ZLR-YEAR               PIC 9(4) COMP.
001620     05  WS-ZLR-MONTH              PIC 9(2) COMP.
001630     05  WS-ZLR-DAY                PIC 9(2) COMP.
001640     05  WS-ZLR-Y                  PIC 9(4) COMP.
001650     05  WS-ZLR-M                  PIC 9(2) COMP.
001660     05  WS-ZLR-J                  PIC 9(2) COMP.
001670     05  WS-ZLR-K                  PIC 9(2) COMP.
001680     05  WS-ZLR-TERM1              PIC S9(4) COMP.
001690     05  WS-ZLR-H                  PIC S9(4) COMP.
001700     05  WS-ZLR-QUOT               PIC S9(4) COMP.
001710     05  WS-ZLR-DOW-NUM            PIC S9(2) COMP.
001720     05  WS-ZLR-DOW-NAME           PIC X(9).
001730*
001740***************************************************************
001750*    MONTH-NAME AND BUSINESS-DAY-TASK TABLES - LOADED BY
001760*    REDEFINITION OF A LITERAL LIST, THE USUAL HOUSE WAY OF
001770*    GETTING A FIXED LOOKUP TABLE INTO WORKING STORAGE WITHOUT
001780*    A SEPARATE LOAD FILE.                                        AR-0312 
001790***************************************************************
001800*
001810 01  WS-MONTH-NAMES-LIST.
001820     05  FILLER                  PIC X(9) VALUE 'JANUARY'.
001830     05  FILLER                  PIC X(9) VALUE 'FEBRUARY'.
001840     05  FILLER                  PIC X(9) VALUE 'MARCH'.
001850     05  FILLER                  PIC X(9) VALUE 'APRIL'.
001860     05  FILLER                  PIC X(9) VALUE 'MAY'.
001870     05  FILLER                  PIC X(9) VALUE 'JUNE'.
001880     05  FILLER                  PIC X(9) VALUE 'JULY'.
001890     05  FILLER                  PIC X(9) VALUE 'AUGUST'.
001900     05  FILLER                  PIC X(9) VALUE 'SEPTEMBER'.
001910     05  FILLER                  PIC X(9) VALUE 'OCTOBER'.
001920     05  FILLER                  PIC X(9) VALUE 'NOVEMBER'.
001930     05  FILLER                  PIC X(9) VALUE 'DECEMBER'.
001940 01  WS-MONTH-NAME-TABLE REDEFINES WS-MONTH-NAMES-LIST.
001950     05  WS-MN-ENTRY OCCURS 12 TIMES PIC X(9).
001960*
001970 01  WS-BUS-DAY-DEFS-LIST.
001980     05  FILLER                  PIC X(59) VALUE
001990         'BUS-DAY-1FINANCE CHARGES ASSESSED ON PAST-DUE BALANCES'.
002000     05  FILLER                  PIC X(59) VALUE
002010         'BUS-DAY-2SALES ORDER CUTOFF - INVOICE BATCHES RUN'.
002020     05  FILLER                  PIC X(59) VALUE
002030         'BUS-DAY-3WAREHOUSE INVENTORY FREEZE REVIEWED'.
002040     05  FILLER                  PIC X(59) VALUE
002050         'BUS-DAY-4CUSTOMER STATEMENTS PRINTED AND RECONCILED'.
002060     05  FILLER                  PIC X(59) VALUE
002070         'BUS-DAY-5STATEMENTS MAILED - A/P CLOSE RUN'.
002080     05  FILLER                  PIC X(59) VALUE
002090         'BUS-DAY-6TRIAL BALANCE REVIEWED AGAINST TREND REPORT'.
002100     05  FILLER                  PIC X(59) VALUE
002110         'BUS-DAY-7TRIAL BALANCES UPLOADED, FINANCIALS ISSUED'.
002120 01  WS-BUS-DAY-TABLE REDEFINES WS-BUS-DAY-DEFS-LIST.
002130     05  WS-BD-ENTRY OCCURS 7 TIMES.
002140         10  WS-BD-LABEL            PIC X(9).
002150         10  WS-BD-TASK             PIC X(50).
002160*
002170***************************************************************
002180*    THE EIGHT SCHEDULE LINES - THE CLOSE MONTH'S LAST WORKDAY
002190*    PLUS THE NEXT MONTH'S FIRST SEVEN BUSINESS DAYS - HELD
002200*    HERE UNTIL E-PRINT-SCHEDULE WRITES THEM.
002210***************************************************************
002220*
002230 01  WS-SCHEDULE-TABLE.
002240     05  WS-SCHED-ENTRY OCCURS 8 TIMES INDEXED BY WS-SCH-SRCH.
002250         10  WS-SE-LABEL            PIC X(9).
002260         10  WS-SE-DATE             PIC 9(8).
002270         10  WS-SE-DAY-NAME         PIC X(9).
002280         10  WS-SE-TASK             PIC X(50).
002290*
002300 01  WS-SCHED-HOLD.
002310     05  WS-SH-LABEL                PIC X(9).
002320     05  WS-SH-DATE                 PIC 9(8).
002330     05  WS-SH-DATE-X REDEFINES WS-SH-DATE.
002340         10  WS-SH-YYYY              PIC 9(4).
002350         10  WS-SH-MM                PIC 9(2).
002360         10  WS-SH-DD                PIC 9(2).
002370     05  WS-SH-DAY-NAME             PIC X(9).
002380     05  WS-SH-TASK                 PIC X(50).
002390 01  WS-SCHED-HOLD-X REDEFINES WS-SCHED-HOLD
002400                                   PIC X(76).
002410*
002420* WS-SCHED-HOLD-X GIVES Z-ABEND-RUN ONE FIELD TO DISPLAY FOR
002430* THE SCHEDULE LINE BEING BUILT WHEN A DATE RANGE RUNS OFF THE
002440* END OF A CALENDAR IT WAS NOT EXPECTING.
002450*
002460 01  WS-PRINT-LINE.
002470     05  WS-PL-DAY-LABEL            PIC X(9).
002480     05  FILLER                     PIC X(2) VALUE SPACES.
002490     05  WS-PL-DAY-NAME             PIC X(9).
002500     05  FILLER                     PIC X(2) VALUE SPACES.
002510     05  WS-PL-MONTH-NAME           PIC X(9).
002520     05  WS-PL-DAY-NUM              PIC Z9.
002530     05  FILLER                     PIC X(1) VALUE ','.
002540     05  WS-PL-YEAR                 PIC 9(4).
002550     05  FILLER                     PIC X(3) VALUE SPACES.
002560     05  WS-PL-TASK                 PIC X(50).
002570*
002580 01  WS-HEADING-LINE.
002590     05  FILLER                     PIC X(29) VALUE
002600         'MONTH-END CLOSE SCHEDULE FOR '.
002610     05  WS-HL-MONTH-NAME           PIC X(9).
002620     05  FILLER                     PIC X(1) VALUE SPACES.
002630     05  WS-HL-YEAR                 PIC 9(4).
002640*
002650 PROCEDURE DIVISION.
002660*
002670 CLOSECAL-MAIN SECTION.
002680*
002690 CLOSECAL-010.
002700     OPEN INPUT  CLC-PARM-FILE.
002710     OPEN OUTPUT CLC-OUT-FILE.
002720*
002730 CLOSECAL-020.
002740     PERFORM A-010.
002750     PERFORM B-010.
002760     PERFORM C-010.
002770     PERFORM D-010.
002780     PERFORM E-010.
002790*
002800 CLOSECAL-030.
002810     CLOSE CLC-PARM-FILE.
002820     CLOSE CLC-OUT-FILE.
002830     STOP RUN.
002840*
002850 END-CLOSECAL-MAIN.
002860     EXIT.
002870     EJECT.
002880*
002890***************************************************************
002900*    A-READ-PARM READS THE ONE CLOSE YEAR/MONTH CARD AND
002910*    CHECKS IT IS IN A SANE RANGE BEFORE ANY DATE WORK STARTS.
002920***************************************************************
002930*
002940 A-READ-PARM SECTION.
002950*
002960 A-010.
002970     READ CLC-PARM-FILE INTO WS-CLOSECAL-PARM-REC
002980         AT END
002990             MOVE 'CLOSECAL-PARM CARD MISSING OR UNREADABLE'
003000                 TO WS-ABEND-MESSAGE
003010             PERFORM Z-ABEND-RUN
003020     END-READ.
003030     IF  CP-MONTH < 1 OR CP-MONTH > 12
003040         MOVE 'MONTH ON PARM CARD IS NOT IN RANGE 01-12'
003050             TO WS-ABEND-MESSAGE
003060         PERFORM Z-ABEND-RUN
003070     END-IF.
003080     IF  CP-YEAR < 1900 OR CP-YEAR > 2099
003090         MOVE 'YEAR ON PARM CARD IS NOT IN RANGE 1900-2099'
003100             TO WS-ABEND-MESSAGE
003110         PERFORM Z-ABEND-RUN
003120     END-IF.
003130*
003140 A-EXIT.
003150     EXIT.
003160     EJECT.
003170*
003180***************************************************************
003190*    B-LAST-DAY-OF-MONTH FINDS THE LAST CALENDAR DAY OF THE
003200*    CLOSE MONTH AND STEPS IT BACKWARD PAST ANY WEEKEND TO
003210*    LAND ON THE LAST WORKDAY.
003220***************************************************************
003230*
003240 B-LAST-DAY-OF-MONTH SECTION.
003250*
003260 B-010.
003270     MOVE CP-YEAR TO WS-MLT-YEAR.
003280     PERFORM Z-010.
003290     MOVE CP-YEAR  TO WS-WD-YYYY.
003300     MOVE CP-MONTH TO WS-WD-MM.
003310     MOVE WS-MLT-ENTRY (CP-MONTH) TO WS-WD-DD.
003320     PERFORM B-020.
003330     PERFORM B-030 UNTIL NOT DAY-IS-WEEKEND.
003340     MOVE 'CLOSE-DAY'           TO WS-SE-LABEL (1).
003350     MOVE WS-WD-DATE            TO WS-SE-DATE (1).
003360     MOVE WS-ZLR-DOW-NAME       TO WS-SE-DAY-NAME (1).
003370     MOVE 'MONTH-END INVENTORY FREEZE, COUNTS, BANK DEPOSITS'
003380         TO WS-SE-TASK (1).
003390*
003400 B-020.
003410     MOVE WS-WD-YYYY TO WS-ZLR-YEAR.
003420     MOVE WS-WD-MM   TO WS-ZLR-MONTH.
003430     MOVE WS-WD-DD   TO WS-ZLR-DAY.
003440     PERFORM Y-010.
003450     IF  WS-ZLR-DOW-NUM = 0 OR WS-ZLR-DOW-NUM = 1
003460         SET DAY-IS-WEEKEND TO TRUE
003470     ELSE
003480         MOVE 'N' TO WS-WEEKEND-SW
003490     END-IF.
003500*
003510 B-030.
003520     SUBTRACT 1 FROM WS-WD-DD.
003530     IF  WS-WD-DD = 0
003540         SUBTRACT 1 FROM WS-WD-MM
003550         IF  WS-WD-MM = 0
003560             MOVE 12 TO WS-WD-MM
003570             SUBTRACT 1 FROM WS-WD-YYYY
003580             MOVE WS-WD-YYYY TO WS-MLT-YEAR
003590             PERFORM Z-010
003600         END-IF
003610         MOVE WS-MLT-ENTRY (WS-WD-MM) TO WS-WD-DD
003620     END-IF.
003630     PERFORM B-020.
003640*
003650 B-EXIT.
003660     EXIT.
003670     EJECT.
003680*
003690***************************************************************
003700*    C-NEXT-MONTH WORKS OUT THE YEAR AND MONTH THAT FOLLOW THE
003710*    CLOSE MONTH, WRAPPING DECEMBER INTO JANUARY OF YEAR+1.
003720***************************************************************
003730*
003740 C-NEXT-MONTH SECTION.
003750*
003760 C-010.
003770     IF  CP-MONTH = 12
003780         MOVE 1 TO WS-NM-MONTH
003790         COMPUTE WS-NM-YEAR = CP-YEAR + 1
003800     ELSE
003810         COMPUTE WS-NM-MONTH = CP-MONTH + 1
003820         MOVE CP-YEAR TO WS-NM-YEAR
003830     END-IF.
003840*
003850 C-EXIT.
003860     EXIT.
003870     EJECT.
003880*
003890***************************************************************
003900*    D-BUSINESS-DAYS WALKS FORWARD FROM THE 1ST OF THE NEXT
003910*    MONTH, COLLECTING THE FIRST SEVEN WEEKDAYS AS BUSINESS
003920*    DAYS 1 THROUGH 7 OF THE CLOSE SCHEDULE.
003930***************************************************************
003940*
003950 D-BUSINESS-DAYS SECTION.
003960*
003970 D-010.
003980     MOVE WS-NM-YEAR  TO WS-MLT-YEAR.
003990     PERFORM Z-010.
004000     MOVE WS-NM-YEAR  TO WS-WD-YYYY.
004010     MOVE WS-NM-MONTH TO WS-WD-MM.
004020     MOVE 1           TO WS-WD-DD.
004030     MOVE 0 TO WS-BUS-FOUND.
004040     PERFORM D-020.
004050     PERFORM D-030 UNTIL WS-BUS-FOUND = 7.
004060*
004070 D-020.
004080     MOVE WS-WD-YYYY TO WS-ZLR-YEAR.
004090     MOVE WS-WD-MM   TO WS-ZLR-MONTH.
004100     MOVE WS-WD-DD   TO WS-ZLR-DAY.
004110     PERFORM Y-010.
004120     IF  WS-ZLR-DOW-NUM NOT = 0 AND WS-ZLR-DOW-NUM NOT = 1
004130         ADD 1 TO WS-BUS-FOUND
004140         COMPUTE WS-SCHED-IX = WS-BUS-FOUND + 1
004150         MOVE WS-BD-LABEL (WS-BUS-FOUND) TO
004160             WS-SE-LABEL (WS-SCHED-IX)
004170         MOVE WS-WD-DATE TO WS-SE-DATE (WS-SCHED-IX)
004180         MOVE WS-ZLR-DOW-NAME TO WS-SE-DAY-NAME (WS-SCHED-IX)
004190         MOVE WS-BD-TASK (WS-BUS-FOUND) TO
004200             WS-SE-TASK (WS-SCHED-IX)
004210     END-IF.
004220*
004230 D-030.
004240     ADD 1 TO WS-WD-DD.
004250     IF  WS-WD-DD > WS-MLT-ENTRY (WS-WD-MM)
004260         MOVE 1 TO WS-WD-DD
004270         ADD 1 TO WS-WD-MM
004280         IF  WS-WD-MM > 12
004290             MOVE 1 TO WS-WD-MM
004300             ADD 1 TO WS-WD-YYYY
004310             MOVE WS-WD-YYYY TO WS-MLT-YEAR
004320             PERFORM Z-010
004330         END-IF
004340     END-IF.
004350     PERFORM D-020.
004360*
004370 D-EXIT.
004380     EXIT.
004390     EJECT.
004400*
004410***************************************************************
004420*    E-PRINT-SCHEDULE WRITES THE HEADING AND THEN ONE LINE PER
004430*    SCHEDULE ENTRY - EACH SCHEDULE DAY IS ITS OWN CONTROL
004440*    BREAK, SO A LINE IS WRITTEN FOR EVERY TABLE ENTRY IN TURN.
004450***************************************************************
004460*
004470 E-PRINT-SCHEDULE SECTION.
004480*
004490 E-010.
004500     MOVE WS-MN-ENTRY (CP-MONTH)    TO WS-HL-MONTH-NAME.
004510     MOVE CP-YEAR                   TO WS-HL-YEAR.
004520     WRITE CLC-OUT-LINE FROM WS-HEADING-LINE.
004530     PERFORM E-020 VARYING WS-PRT-IX FROM 1 BY 1
004540         UNTIL WS-PRT-IX > 8.
004550*
004560 E-020.
004570     MOVE WS-SCHED-ENTRY (WS-PRT-IX) TO WS-SCHED-HOLD.
004580     MOVE WS-SH-LABEL                TO CO-DAY-LABEL.
004590     MOVE WS-SH-DATE                 TO CO-CAL-DATE.
004600     MOVE WS-SH-DAY-NAME             TO CO-DAY-NAME.
004610     MOVE WS-SH-TASK                 TO CO-TASK-TEXT.
004620     MOVE CO-DAY-LABEL               TO WS-PL-DAY-LABEL.
004630     MOVE CO-DAY-NAME                TO WS-PL-DAY-NAME.
004640     MOVE WS-MN-ENTRY (CO-CAL-MM)    TO WS-PL-MONTH-NAME.
004650     MOVE CO-CAL-DD                  TO WS-PL-DAY-NUM.
004660     MOVE CO-CAL-YYYY                TO WS-PL-YEAR.
004670     MOVE CO-TASK-TEXT               TO WS-PL-TASK.
004680     WRITE CLC-OUT-LINE FROM WS-PRINT-LINE.
004690*
004700 E-EXIT.
004710     EXIT.
004720     EJECT.
004730*
004740***************************************************************
004750*    Y-DAY-OF-WEEK WORKS THE DAY OF THE WEEK OUT FOR
004760*    WS-ZLR-YEAR/WS-ZLR-MONTH/WS-ZLR-DAY BY ZELLER'S
004770*    CONGRUENCE, SETTING WS-ZLR-DOW-NUM (0=SAT..6=FRI) AND
004780*    WS-ZLR-DOW-NAME.
004790***************************************************************
004800*
004810 Y-DAY-OF-WEEK SECTION.
004820*
004830 Y-010.
004840     IF  WS-ZLR-MONTH < 3
004850         COMPUTE WS-ZLR-M = WS-ZLR-MONTH + 12
004860         COMPUTE WS-ZLR-Y = WS-ZLR-YEAR - 1
004870     ELSE
004880         MOVE WS-ZLR-MONTH TO WS-ZLR-M
004890         MOVE WS-ZLR-YEAR  TO WS-ZLR-Y
004900     END-IF.
004910     DIVIDE WS-ZLR-Y BY 100 GIVING WS-ZLR-J
004920         REMAINDER WS-ZLR-K.
004930     COMPUTE WS-ZLR-TERM1 = (13 * (WS-ZLR-M + 1)) / 5.
004940     COMPUTE WS-ZLR-H = WS-ZLR-DAY + WS-ZLR-TERM1 + WS-ZLR-K
004950         + (WS-ZLR-K / 4) + (WS-ZLR-J / 4) - (2 * WS-ZLR-J).
004960     DIVIDE WS-ZLR-H BY 7 GIVING WS-ZLR-QUOT
004970         REMAINDER WS-ZLR-DOW-NUM.
004980     IF  WS-ZLR-DOW-NUM < 0
004990         ADD 7 TO WS-ZLR-DOW-NUM
005000     END-IF.
005010     EVALUATE WS-ZLR-DOW-NUM
005020         WHEN 0 MOVE 'SATURDAY ' TO WS-ZLR-DOW-NAME
005030         WHEN 1 MOVE 'SUNDAY   ' TO WS-ZLR-DOW-NAME
005040         WHEN 2 MOVE 'MONDAY   ' TO WS-ZLR-DOW-NAME
005050         WHEN 3 MOVE 'TUESDAY  ' TO WS-ZLR-DOW-NAME
005060         WHEN 4 MOVE 'WEDNESDAY' TO WS-ZLR-DOW-NAME
005070         WHEN 5 MOVE 'THURSDAY ' TO WS-ZLR-DOW-NAME
005080         WHEN 6 MOVE 'FRIDAY   ' TO WS-ZLR-DOW-NAME
005090     END-EVALUATE.
005100*
005110 Y-EXIT.
005120     EXIT.
005130     EJECT.
005140*
005150***************************************************************
005160*    Z-SET-MONTH-LENS LOADS WS-MONTH-LEN-TABLE FOR THE YEAR IN
005170*    WS-MLT-YEAR, ADJUSTING FEBRUARY FOR A LEAP YEAR.
005180***************************************************************
005190*
005200 Z-SET-MONTH-LENS SECTION.
005210*
005220 Z-010.
005230     MOVE 31 TO WS-MLT-ENTRY (1).
005240     MOVE 28 TO WS-MLT-ENTRY (2).
005250     MOVE 31 TO WS-MLT-ENTRY (3).
005260     MOVE 30 TO WS-MLT-ENTRY (4).
005270     MOVE 31 TO WS-MLT-ENTRY (5).
005280     MOVE 30 TO WS-MLT-ENTRY (6).
005290     MOVE 31 TO WS-MLT-ENTRY (7).
005300     MOVE 31 TO WS-MLT-ENTRY (8).
005310     MOVE 30 TO WS-MLT-ENTRY (9).
005320     MOVE 31 TO WS-MLT-ENTRY (10).
005330     MOVE 30 TO WS-MLT-ENTRY (11).
005340     MOVE 31 TO WS-MLT-ENTRY (12).
005350     PERFORM Z-020.
005360     IF  YEAR-IS-LEAP
005370         MOVE 29 TO WS-MLT-ENTRY (2)
005380     END-IF.
005390*
005400 Z-020.
005410     MOVE 'N' TO WS-LEAP-SW.
005420     DIVIDE WS-MLT-YEAR BY 400 GIVING WS-LEAP-TEST-Q
005430         REMAINDER WS-LEAP-TEST-R.
005440     IF  WS-LEAP-TEST-R = 0
005450         SET YEAR-IS-LEAP TO TRUE
005460     ELSE
005470         DIVIDE WS-MLT-YEAR BY 4 GIVING WS-LEAP-TEST-Q
005480             REMAINDER WS-LEAP-TEST-R
005490         IF  WS-LEAP-TEST-R = 0
005500             DIVIDE WS-MLT-YEAR BY 100 GIVING WS-LEAP-TEST-Q
005510                 REMAINDER WS-LEAP-TEST-R
005520             IF  WS-LEAP-TEST-R NOT = 0
005530                 SET YEAR-IS-LEAP TO TRUE
005540             END-IF
005550         END-IF
005560     END-IF.
005570*
005580 Z-SET-MONTH-LENS-EXIT.
005590     EXIT.
005600     EJECT.
005610*
005620***************************************************************
005630*    Z-ABEND-RUN DISPLAYS THE REASON FOR A FATAL CONDITION AND
005640*    ENDS THE RUN WITH A NONZERO RETURN CODE.
005650***************************************************************
005660*
005670 Z-ABEND-RUN SECTION.
005680*
005690 Z-900.
005700     DISPLAY 'CLOSECAL - RUN TERMINATED - ' WS-ABEND-MESSAGE.
005710     DISPLAY 'CLOSECAL - LAST SCHEDULE LINE - ' WS-SCHED-HOLD-X.
005720     MOVE 16 TO RETURN-CODE.
005730     CLOSE CLC-PARM-FILE.
005740     CLOSE CLC-OUT-FILE.
005750     STOP RUN.
005760*
005770 END-Z-ABEND-RUN.
005780     EXIT.
