000100*--------------------------------------------------------------*
000110*
000120*               @BANNER_START@
000130*      amowparm.cpy
000140*      Midstate Distributing - AR / Loan Accounting
000150*      Element of the AR/Loan Accounting batch utility suite
000160*               @BANNER_END@
000170*
000180*--------------------------------------------------------------*
000190*
000200* Layout of the single run-parameter card read by AMORT at the
000210* start of the run. One card drives one amortization schedule;
000220* the principal, the nominal annual rate, the term, any extra
000230* principal applied to every payment, and an optional first
000240* payment date are all supplied here.
000250*
000260     05  AMO-PARM-RECORD.
000270*
000280*        Loan principal, must be greater than zero.
000290*
000300         10  AMO-PRINCIPAL         PIC S9(9)V99.
000310*
000320*        Annual interest rate expressed as a percentage, e.g.
000330*        6.50000 means six and one half percent per annum.
000340*
000350         10  AMO-ANNUAL-RATE-PCT   PIC S9(3)V9(5).
000360*
000370*        Number of level monthly payments, minimum one.
000380*
000390         10  AMO-TERM-MONTHS       PIC 9(4).
000400*
000410*        Extra principal applied on top of the scheduled
000420*        principal portion of every payment. Zero if none.
000430*
000440         10  AMO-EXTRA-PRINCIPAL   PIC S9(7)V99.
000450*
000460*        First payment date YYYYMMDD, zero if the schedule is
000470*        not to be dated.
000480*
000490         10  AMO-START-DATE        PIC 9(8).
000500         10  FILLER                PIC X(30).
