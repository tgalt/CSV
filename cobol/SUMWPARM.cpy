000100*--------------------------------------------------------------*
000110*
000120*               @BANNER_START@
000130*      sumwparm.cpy
000140*      Midstate Distributing - Cash Application
000150*      Element of the AR/Loan Accounting batch utility suite
000160*               @BANNER_END@
000170*
000180*--------------------------------------------------------------*
000190*
000200* One control card drives a SUMFIND run - the target amount to
000210* clear, how far off a combination may land and still count,
000220* how many amounts may go into one combination, and how many
000230* matches are worth printing before the run stops looking.
000240*
000250     05  SUMFIND-PARM-RECORD.
000260         10  SP-TARGET             PIC S9(9)V99.
000270         10  SP-TOLERANCE          PIC S9(3)V99.
000280         10  SP-MAX-SIZE           PIC 9(2).
000290         10  SP-MAX-MATCHES        PIC 9(4).
000300         10  FILLER                PIC X(15).
000310     05  PARM-REC-X REDEFINES SUMFIND-PARM-RECORD
000320                                   PIC X(37).
000330*
000340* PARM-REC-X echoes the raw control card to SYSOUT at A-010 so
000350* the run log shows exactly what was fed in, not what SUMFIND
000360* thought it read.
000370*
