000100*--------------------------------------------------------------*
000110*
000120*               @BANNER_START@
000130*      arrwcust.cpy
000140*      Midstate Distributing - AR / Loan Accounting
000150*      Element of the AR/Loan Accounting batch utility suite
000160*               @BANNER_END@
000170*
000180*--------------------------------------------------------------*
000190*
000200* Layout of one customer-level reconciliation row. AGED-TOTAL
000210* and TB-TOTAL are each the sum of that customer's open amounts
000220* on one extract; VARIANCE is the aged total less the TB total.
000230* Carries one more integer digit than the invoice-level amounts
000240* since a customer total can exceed any single invoice.
000250*
000260     05  CUST-RECON-OUT-RECORD.
000270         10  CR-CUST-ID            PIC X(7).
000280         10  CR-CUST-NAME          PIC X(30).
000290         10  CR-AGED-TOTAL         PIC S9(11)V99.
000300         10  CR-TB-TOTAL           PIC S9(11)V99.
000310         10  CR-VARIANCE           PIC S9(11)V99.
000320         10  FILLER                PIC X(15).
