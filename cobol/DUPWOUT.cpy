000100*--------------------------------------------------------------*
000110*
000120*               @BANNER_START@
000130*      dupwout.cpy
000140*      Midstate Distributing - AR / Loan Accounting
000150*      Element of the AR/Loan Accounting batch utility suite
000160*               @BANNER_END@
000170*
000180*--------------------------------------------------------------*
000190*
000200* Layout of one row written to the duplicate report. Both the
000210* original row and every duplicate of it are written in this
000220* layout, carrying the group number and the original's record
000230* number along with the full transaction content.
000240*
000250     05  DUP-OUT-RECORD.
000260         10  DUP-OUT-GROUP         PIC 9(4).
000270         10  DUP-OUT-ORIG-ROW      PIC 9(6).
000280         10  DUP-OUT-INV-NO        PIC X(10).
000290         10  DUP-OUT-CUST-ID       PIC X(7).
000300         10  DUP-OUT-TRAN-DATE     PIC 9(8).
000310         10  DUP-OUT-TD-X REDEFINES DUP-OUT-TRAN-DATE.
000320             15  DUP-OUT-TD-YYYY   PIC 9(4).
000330             15  DUP-OUT-TD-MM     PIC 9(2).
000340             15  DUP-OUT-TD-DD     PIC 9(2).
000350         10  DUP-OUT-ITEM-CODE     PIC X(10).
000360         10  DUP-OUT-AMOUNT        PIC S9(9)V99.
000370         10  FILLER                PIC X(10).
